000100 IDENTIFICATION                          DIVISION.
000200*=================================================================
000300 PROGRAM-ID.                             DSPORDER.
000400 AUTHOR.                                  MATHEUS H. MEDEIROS.
000500 INSTALLATION.                            FOURSYS - GERENCIA DUTOS.
000600 DATE-WRITTEN.                            04 / 04 / 1991.
000700 DATE-COMPILED.
000800 SECURITY.                                USO INTERNO FOURSYS.
000900*=================================================================
001000* PROGRAMA   : DSPORDER
001100* PROGRAMADOR: MATHEUS H. MEDEIROS
001200* ANALISTA   : IVAN SANCHES
001300* CONSULTORIA: FOURSYS
001400* DATA.......: 04 / 08 / 1991
001500*-----------------------------------------------------------------
001600* OBJETIVO...: MODULO DE ORDENS DE CLIENTE.  DUAS FUNCOES
001700*              SELECIONADAS POR LK-FUNCAO:
001800*                CARGA    - LE O ARQUIVO DE ORDENS (ORDEMTR) PARA
001900*                           A TABELA EM MEMORIA E ORDENA POR
002000*                           PRIORIDADE DESCENDENTE (ESTAVEL).
002100*                DIVIDIR  - DIVIDE O VOLUME NAO DESPACHADO DE UMA
002200*                           ORDEM EM 1 OU 2 ORDENS DE DESPACHO,
002300*                           CONFORME O TAMANHO MINIMO DE LOTE.
002400*-----------------------------------------------------------------
002500* ARQUIVOS                I/O                  INCLUDE/BOOK
002600*  ORDEMTR                INPUT                 #BOOKORDR
002700*                                                #BOOKERRO
002800*-----------------------------------------------------------------
002900* MODULOS....: CHAMADO POR DSPSCHED (CALL 'DSPORDER')
003000*-----------------------------------------------------------------
003100*                          ALTERACOES
003200*-----------------------------------------------------------------
003300* PROGRAMADOR: MATHEUS H. MEDEIROS                        CR00433A
003400* DATA.......: 14 / 02 / 1995                              CR00433A
003500* OBJETIVO...: INCLUIDA A FUNCAO DIVIDIR (ANTES EM MODULO     CR00433A
003600*              SEPARADO) - LOTE MINIMO FIXADO EM 50,00.     CR00433A
003700*-----------------------------------------------------------------
003800* PROGRAMADOR: MATHEUS H. MEDEIROS                        CR00511B
003900* DATA.......: 09 / 11 / 1998                              CR00511B
004000* OBJETIVO...: AMPLIACAO DA TABELA EM MEMORIA DE ORDENS     CR00511B
004100*              PARA 2000 OCORRENCIAS - VIRADA DO ANO 2000.  CR00511B
004200*-----------------------------------------------------------------
004300* PROGRAMADOR: RENATA B. ALVES                             CR00544A
004400* DATA.......: 27 / 04 / 2001                              CR00544A
004500* OBJETIVO...: REVISADA A CARGA DE ORDENS APOS A VIRADA DO    CR00544A
004600*              ANO 2000 - SEM OCORRENCIAS, TABELA EM MEMORIA  CR00544A
004700*              MANTIDA EM 2000 OCORRENCIAS.                   CR00544A
004800*-----------------------------------------------------------------
004900* PROGRAMADOR: RENATA B. ALVES                             CR00553A
005000* DATA.......: 26 / 06 / 2001                              CR00553A
005100* OBJETIVO...: PADRONIZADO O LACO DE LEITURA (1000/1010/1100)   CR00553A
005200*              CONFORME NORMA DO DEPARTAMENTO - PERFORM...THRU   CR00553A
005300*              UNICO COM GO TO NA LEITURA E NO FIM DE ARQUIVO,   CR00553A
005400*              SUBSTITUINDO O PERFORM...UNTIL.                   CR00553A
005500*-----------------------------------------------------------------
005600*=================================================================
005700 ENVIRONMENT                             DIVISION.
005800*=================================================================
005900 CONFIGURATION                           SECTION.
006000*-----------------------------------------------------------------
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     CLASS CLASSE-NUMERICA IS "0" THRU "9".
006400*-----------------------------------------------------------------
006500 INPUT-OUTPUT                            SECTION.
006600*-----------------------------------------------------------------
006700 FILE-CONTROL.
006800     SELECT ORDEMTR ASSIGN TO ORDEMTR
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS FS-ORDEMTR.
007100*=================================================================
007200 DATA                                    DIVISION.
007300*=================================================================
007400 FILE                                    SECTION.
007500*-----------------------------------------------------------------
007600*        INPUT -  TRANSACAO DE ORDENS DE CLIENTE (ORDEMTR)        *
007700*-----------------------------------------------------------------
007800 FD  ORDEMTR.
007900 COPY "#BOOKORDR".
008000
008100 WORKING-STORAGE                         SECTION.
008200*-----------------------------------------------------------------
008300 01  FILLER                      PIC X(050)          VALUE
008400         "***** INICIO DA WORKING - DSPORDER *****".
008500*-----------------------------------------------------------------
008600 77  FS-ORDEMTR                  PIC X(002)          VALUE SPACES.
008700*-----------------------------------------------------------------
008800 77  WRK-ACU-LIDOS               PIC 9(005) COMP-3   VALUE ZEROS.
008900 77  WRK-I                       PIC 9(005) COMP     VALUE ZEROS.
009000 77  WRK-J                       PIC 9(005) COMP     VALUE ZEROS.
009100 77  WRK-J-MAIS-1                PIC 9(005) COMP     VALUE ZEROS.
009200*-----------------------------------------------------------------
009300*    AREA DE TROCA PARA A ORDENACAO POR INSERCAO (ESTAVEL)         *
009400*-----------------------------------------------------------------
009500 01  WRK-ORDEM-TEMP.
009600     05  WRK-OT-CUST-ORDER-ID    PIC X(010).
009700     05  WRK-OT-CUSTOMER-ID      PIC X(010).
009800     05  WRK-OT-SITE-ID          PIC X(010).
009900     05  WRK-OT-OIL-TYPE         PIC X(010).
010000     05  WRK-OT-REQUIRED-VOLUME  PIC S9(007)V99 COMP-3.
010100     05  WRK-OT-DISPATCHED-VOL   PIC S9(007)V99 COMP-3.
010200     05  WRK-OT-UNDISPATCHED-VOL PIC S9(007)V99 COMP-3.
010300     05  WRK-OT-START-TIME       PIC 9(010)     COMP.
010400     05  WRK-OT-END-TIME         PIC 9(010)     COMP.
010500     05  WRK-OT-PRIORITY         PIC 9(002)     COMP.
010600     05  WRK-OT-ENTRY-TANK-ID    PIC X(010).
010700     05  WRK-OT-STATUS           PIC X(010).
010800*-----------------------------------------------------------------
010900*    CONSTANTES DA DIVISAO DE LOTE                                *
011000*-----------------------------------------------------------------
011100 77  WRK-MIN-BATCH-SIZE          PIC S9(007)V99 COMP-3
011200                                                 VALUE 50.00.
011300 77  WRK-DOBRO-MIN-BATCH         PIC S9(007)V99 COMP-3
011400                                                 VALUE 100.00.
011500*-----------------------------------------------------------------
011600 COPY "#BOOKERRO".
011700*-----------------------------------------------------------------
011800 01  FILLER                      PIC X(050)          VALUE
011900         "***** FIM DA WORKING - DSPORDER *****".
012000*-----------------------------------------------------------------
012100 LINKAGE                                 SECTION.
012200*-----------------------------------------------------------------
012300 01  LK-FUNCAO                   PIC X(008).
012400*-----------------------------------------------------------------
012500 01  LK-ORDEM-TABELA.
012600     05  LK-OR-QTDE              PIC 9(005)  COMP-3.
012700     05  LK-OR-OCORR OCCURS 2000 TIMES
012800                     INDEXED BY LK-OR-IDX.
012900         10  LK-OR-CUST-ORDER-ID     PIC X(010).
013000         10  LK-OR-CUSTOMER-ID       PIC X(010).
013100         10  LK-OR-SITE-ID           PIC X(010).
013200         10  LK-OR-OIL-TYPE          PIC X(010).
013300         10  LK-OR-REQUIRED-VOLUME   PIC S9(007)V99 COMP-3.
013400         10  LK-OR-DISPATCHED-VOL    PIC S9(007)V99 COMP-3.
013500         10  LK-OR-UNDISPATCHED-VOL  PIC S9(007)V99 COMP-3.
013600         10  LK-OR-START-TIME        PIC 9(010)     COMP.
013700         10  LK-OR-END-TIME          PIC 9(010)     COMP.
013800         10  LK-OR-PRIORITY          PIC 9(002)     COMP.
013900         10  LK-OR-ENTRY-TANK-ID     PIC X(010).
014000         10  LK-OR-STATUS            PIC X(010).
014100*-----------------------------------------------------------------
014200*    AREA DE ENTRADA / SAIDA DA FUNCAO DIVIDIR                    *
014300*-----------------------------------------------------------------
014400 01  LK-PARTE-ENTRADA.
014500     05  LK-PE-CUST-ORDER-ID     PIC X(010).
014600     05  LK-PE-SITE-ID           PIC X(010).
014700     05  LK-PE-OIL-TYPE          PIC X(010).
014800     05  LK-PE-UNDISPATCHED-VOL  PIC S9(007)V99 COMP-3.
014900     05  LK-PE-PRIORITY          PIC 9(002)     COMP.
015000 01  LK-PARTE-SAIDA.
015100     05  LK-PS-QTDE              PIC 9(001)  COMP.
015200     05  LK-PS-OCORR OCCURS 2 TIMES.
015300         10  LK-PS-DISPATCH-ORDER-ID PIC X(014).
015400         10  LK-PS-SITE-ID           PIC X(010).
015500         10  LK-PS-OIL-TYPE          PIC X(010).
015600         10  LK-PS-VOLUME            PIC S9(007)V99 COMP-3.
015700         10  LK-PS-STATUS            PIC X(010).
015800         10  LK-PS-PRIORITY          PIC 9(002)     COMP.
015900*=================================================================
016000 PROCEDURE                               DIVISION
016100     USING LK-FUNCAO LK-ORDEM-TABELA LK-PARTE-ENTRADA
016200           LK-PARTE-SAIDA.
016300*=================================================================
016400 0000-PRINCIPAL                          SECTION.
016500
016600         EVALUATE LK-FUNCAO
016700             WHEN 'CARGA   '
016800                 PERFORM 1000-CARGA-ORDENS
016900             WHEN 'DIVIDIR '
017000                 PERFORM 2000-DIVIDIR-ORDEM
017100             WHEN OTHER
017200                 MOVE 'FUNCAO INVALIDA EM DSPORDER'
017300                                          TO WRK-DESCRICAO-ERRO
017400                 MOVE LK-FUNCAO          TO WRK-AREA-ERRO
017500                 PERFORM 9999-TRATA-ERRO
017600         END-EVALUATE.
017700         GOBACK.
017800
017900 0000-PRINCIPAL-FIM.                     EXIT.
018000*-----------------------------------------------------------------
018100 1000-CARGA-ORDENS                       SECTION.
018200*-----------------------------------------------------------------
018300
018400         MOVE ZEROS               TO LK-OR-QTDE WRK-ACU-LIDOS.
018500         OPEN INPUT ORDEMTR.
018600         IF FS-ORDEMTR               NOT EQUAL '00'
018700             MOVE WRK-ERRO-ABERTURA  TO WRK-DESCRICAO-ERRO
018800             MOVE FS-ORDEMTR         TO WRK-STATUS-ERRO
018900             MOVE '1000-CARGA'       TO WRK-AREA-ERRO
019000             PERFORM 9999-TRATA-ERRO
019100         END-IF.
019200         PERFORM 1010-LER-ORDEM THRU 1100-PROCESSAR-ORDEM-FIM.
019300         CLOSE ORDEMTR.
019400         IF LK-OR-QTDE GREATER THAN 1
019500             PERFORM 1900-ORDENAR-PRIORIDADE
019600         END-IF.
019700         DISPLAY "DSPORDER - ORDENS LIDAS....: " WRK-ACU-LIDOS.
019800         DISPLAY "DSPORDER - ORDENS NA TABELA: " LK-OR-QTDE.
019900
020000 1000-CARGA-ORDENS-FIM.                  EXIT.
020100*-----------------------------------------------------------------
020200 1010-LER-ORDEM                          SECTION.
020300*-----------------------------------------------------------------
020400
020500         READ ORDEMTR
020600             AT END
020700                 MOVE '10' TO FS-ORDEMTR
020800                 GO TO 1100-PROCESSAR-ORDEM-FIM
020900         END-READ.
021000
021100 1010-LER-ORDEM-FIM.                     EXIT.
021200*-----------------------------------------------------------------
021300 1100-PROCESSAR-ORDEM                    SECTION.
021400*-----------------------------------------------------------------
021500
021600         ADD 1 TO WRK-ACU-LIDOS.
021700         IF LK-OR-QTDE LESS THAN 2000
021800             ADD 1 TO LK-OR-QTDE
021900             SET LK-OR-IDX           TO LK-OR-QTDE
022000             MOVE OR-CUST-ORDER-ID   TO
022100                                 LK-OR-CUST-ORDER-ID (LK-OR-IDX)
022200             MOVE OR-CUSTOMER-ID     TO
022300                                 LK-OR-CUSTOMER-ID (LK-OR-IDX)
022400             MOVE OR-SITE-ID         TO LK-OR-SITE-ID (LK-OR-IDX)
022500             MOVE OR-OIL-TYPE        TO LK-OR-OIL-TYPE (LK-OR-IDX)
022600             MOVE OR-REQUIRED-VOLUME TO
022700                                 LK-OR-REQUIRED-VOLUME (LK-OR-IDX)
022800             MOVE OR-DISPATCHED-VOLUME TO
022900                                 LK-OR-DISPATCHED-VOL (LK-OR-IDX)
023000             MOVE OR-UNDISPATCHED-VOLUME TO
023100                                 LK-OR-UNDISPATCHED-VOL (LK-OR-IDX)
023200             MOVE OR-START-TIME      TO
023300                                 LK-OR-START-TIME (LK-OR-IDX)
023400             MOVE OR-END-TIME        TO LK-OR-END-TIME (LK-OR-IDX)
023500             MOVE OR-PRIORITY        TO LK-OR-PRIORITY (LK-OR-IDX)
023600             MOVE OR-ENTRY-TANK-ID   TO
023700                                 LK-OR-ENTRY-TANK-ID (LK-OR-IDX)
023800             MOVE OR-STATUS          TO LK-OR-STATUS (LK-OR-IDX)
023900         END-IF.
024000         GO TO 1010-LER-ORDEM.
024100
024200 1100-PROCESSAR-ORDEM-FIM.               EXIT.
024300*-----------------------------------------------------------------
024400*    1900 - ORDENACAO POR INSERCAO, DESCENDENTE POR PRIORIDADE,    *
024500*    ESTAVEL (ORDENS DE MESMA PRIORIDADE MANTEM A ORDEM DE         *
024600*    CHEGADA NO ARQUIVO).                                          *
024700*-----------------------------------------------------------------
024800 1900-ORDENAR-PRIORIDADE                 SECTION.
024900*-----------------------------------------------------------------
025000
025100         PERFORM 1910-ORDENAR-PASSO
025200             VARYING WRK-I FROM 2 BY 1
025300             UNTIL WRK-I GREATER THAN LK-OR-QTDE.
025400
025500 1900-ORDENAR-PRIORIDADE-FIM.            EXIT.
025600*-----------------------------------------------------------------
025700 1910-ORDENAR-PASSO                      SECTION.
025800*-----------------------------------------------------------------
025900
026000         MOVE LK-OR-OCORR (WRK-I)    TO WRK-ORDEM-TEMP.
026100         COMPUTE WRK-J = WRK-I - 1.
026200         PERFORM 1920-DESLOCAR
026300             UNTIL WRK-J LESS THAN 1
026400             OR LK-OR-PRIORITY (WRK-J)
026500                    NOT LESS THAN WRK-OT-PRIORITY.
026600         COMPUTE WRK-J-MAIS-1 = WRK-J + 1.
026700         MOVE WRK-ORDEM-TEMP TO LK-OR-OCORR (WRK-J-MAIS-1).
026800
026900 1910-ORDENAR-PASSO-FIM.                 EXIT.
027000*-----------------------------------------------------------------
027100 1920-DESLOCAR                           SECTION.
027200*-----------------------------------------------------------------
027300
027400         COMPUTE WRK-J-MAIS-1 = WRK-J + 1.
027500         MOVE LK-OR-OCORR (WRK-J) TO LK-OR-OCORR (WRK-J-MAIS-1).
027600         SUBTRACT 1 FROM WRK-J.
027700
027800 1920-DESLOCAR-FIM.                      EXIT.
027900*-----------------------------------------------------------------
028000*    2000 - DIVIDE O VOLUME NAO DESPACHADO DA ORDEM RECEBIDA EM    *
028100*    LK-PARTE-ENTRADA EM 1 OU 2 ORDENS DE DESPACHO (REGRA DO       *
028200*    LOTE MINIMO), DEVOLVIDAS EM LK-PARTE-SAIDA.                   *
028300*-----------------------------------------------------------------
028400 2000-DIVIDIR-ORDEM                      SECTION.
028500*-----------------------------------------------------------------
028600
028700         MOVE ZEROS TO LK-PS-QTDE.
028800         IF LK-PE-UNDISPATCHED-VOL NOT GREATER THAN
028900                                             WRK-DOBRO-MIN-BATCH
029000             PERFORM 2100-MONTAR-PARTE-UNICA
029100         ELSE
029200             PERFORM 2200-MONTAR-DUAS-PARTES
029300         END-IF.
029400
029500 2000-DIVIDIR-ORDEM-FIM.                 EXIT.
029600*-----------------------------------------------------------------
029700 2100-MONTAR-PARTE-UNICA                 SECTION.
029800*-----------------------------------------------------------------
029900
030000         MOVE 1                  TO LK-PS-QTDE.
030100         STRING LK-PE-CUST-ORDER-ID DELIMITED BY SPACE
030200                '_01'            DELIMITED BY SIZE
030300                INTO LK-PS-DISPATCH-ORDER-ID (1).
030400         MOVE LK-PE-SITE-ID       TO LK-PS-SITE-ID (1).
030500         MOVE LK-PE-OIL-TYPE      TO LK-PS-OIL-TYPE (1).
030600         MOVE LK-PE-UNDISPATCHED-VOL TO LK-PS-VOLUME (1).
030700         MOVE 'DRAFT     '        TO LK-PS-STATUS (1).
030800         MOVE LK-PE-PRIORITY      TO LK-PS-PRIORITY (1).
030900
031000 2100-MONTAR-PARTE-UNICA-FIM.            EXIT.
031100*-----------------------------------------------------------------
031200 2200-MONTAR-DUAS-PARTES                 SECTION.
031300*-----------------------------------------------------------------
031400
031500         MOVE 2                  TO LK-PS-QTDE.
031600         COMPUTE LK-PS-VOLUME (1) ROUNDED =
031700                 LK-PE-UNDISPATCHED-VOL / 2.
031800         COMPUTE LK-PS-VOLUME (2) =
031900                 LK-PE-UNDISPATCHED-VOL - LK-PS-VOLUME (1).
032000         STRING LK-PE-CUST-ORDER-ID DELIMITED BY SPACE
032100                '_01'            DELIMITED BY SIZE
032200                INTO LK-PS-DISPATCH-ORDER-ID (1).
032300         STRING LK-PE-CUST-ORDER-ID DELIMITED BY SPACE
032400                '_02'            DELIMITED BY SIZE
032500                INTO LK-PS-DISPATCH-ORDER-ID (2).
032600         MOVE LK-PE-SITE-ID       TO LK-PS-SITE-ID (1)
032700                                     LK-PS-SITE-ID (2).
032800         MOVE LK-PE-OIL-TYPE      TO LK-PS-OIL-TYPE (1)
032900                                     LK-PS-OIL-TYPE (2).
033000         MOVE 'DRAFT     '        TO LK-PS-STATUS (1)
033100                                     LK-PS-STATUS (2).
033200         MOVE LK-PE-PRIORITY      TO LK-PS-PRIORITY (1)
033300                                     LK-PS-PRIORITY (2).
033400
033500 2200-MONTAR-DUAS-PARTES-FIM.            EXIT.
033600*-----------------------------------------------------------------
033700 9999-TRATA-ERRO                         SECTION.
033800*-----------------------------------------------------------------
033900
034000         DISPLAY "===== ERRO NO PROGRAMA DSPORDER ====="
034100         DISPLAY "MENSSAGEM....:"    WRK-DESCRICAO-ERRO.
034200         DISPLAY "AREA / SECAO.:"    WRK-AREA-ERRO.
034300         GOBACK.
034400
034500 9999-TRATA-ERRO-FIM.                    EXIT.
034600*-----------------------------------------------------------------
