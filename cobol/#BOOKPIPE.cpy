000100*-----------------------------------------------------------------*
000200*    #BOOKPIPE  -  LAYOUT DO MESTRE DE DUTOS-TRONCO (PIPELINE)    *
000300*    EMPRESA... :  FOURSYS                                        *
000400*    PROGRAMADOR: MATHEUS H. MEDEIROS                             *
000500*    ANALISTA   : IVAN SANCHES                                    *
000600*    DATA....... : 14 / 03 / 1991                                 *
000700*    OBJETIVO... : REGISTRO-MESTRE DE DUTO-TRONCO E A TABELA EM   *
000800*                  MEMORIA USADA PELO DSPPATH PARA VERIFICAR      *
000900*                  CAPACIDADE, JANELA DE PARADA E OCUPACAO.       *
001000*                  LRECL = 052                                    *
001100*-----------------------------------------------------------------*
001200*                          ALTERACOES                             *
001300*-----------------------------------------------------------------*
001400* PROGRAMADOR: MATHEUS H. MEDEIROS                        CR00398A
001500* DATA.......: 03 / 02 / 1996                              CR00398A
001600* OBJETIVO...: INCLUSAO DA JANELA DE PARADA PROGRAMADA     CR00398A
001700*              (SHUTDOWN-START / SHUTDOWN-END).             CR00398A
001800*-----------------------------------------------------------------*
001900 01  REG-DUTO.
002000     05  DT-PIPE-ID              PIC X(010).
002100     05  DT-PIPE-NAME            PIC X(020).
002200     05  DT-PIPE-CAPACITY        PIC S9(007)V99.
002300     05  DT-CURRENT-OIL          PIC X(010).
002400     05  DT-SHUTDOWN-START       PIC 9(010).
002500     05  DT-SHUTDOWN-END         PIC 9(010).
002600*----------------- REDEFINICAO DA JANELA COMO PAR DE DATAS -------*
002700 01  REG-DUTO-JANELA REDEFINES REG-DUTO.
002800     05  FILLER                  PIC X(040).
002900     05  DTJ-JANELA-INICIO       PIC X(010).
003000     05  DTJ-JANELA-FIM          PIC X(010).
003100*-----------------------------------------------------------------*
003200*    TABELA EM MEMORIA DE DUTOS-TRONCO, CHAVE DT-PIPE-ID.         *
003300*-----------------------------------------------------------------*
003400 01  WS-DUTO-TABELA.
003500     05  WS-DT-QTDE              PIC 9(005)  COMP-3 VALUE ZEROS.
003600     05  WS-DT-OCORR OCCURS 200 TIMES
003700                     INDEXED BY WS-DT-IDX.
003800         10  WS-DT-PIPE-ID           PIC X(010).
003900         10  WS-DT-PIPE-NAME         PIC X(020).
004000         10  WS-DT-CAPACITY          PIC S9(007)V99 COMP-3.
004100         10  WS-DT-CURRENT-OIL       PIC X(010).
004200         10  WS-DT-SHUTDOWN-START    PIC 9(010)     COMP.
004300         10  WS-DT-SHUTDOWN-END      PIC 9(010)     COMP.
004400*-----------------------------------------------------------------*
004500*    TABELA DE OCUPACAO DO DUTO (INTERVALOS JA COMPROMETIDOS NA   *
004600*    FILA DE DESPACHO) - USADA PELO VERIFICADOR DE CONFLITO DE    *
004700*    TEMPO E PELA DETECCAO DE CONFLITO DE SOBREPOSICAO DE TEMPO   *
004800*    NO DUTO.                                                     *
004900*-----------------------------------------------------------------*
005000 01  WS-OCUPACAO-DUTO-TABELA.
005100     05  WS-OC-QTDE              PIC 9(005)  COMP-3 VALUE ZEROS.
005200     05  WS-OC-OCORR OCCURS 1000 TIMES
005300                     INDEXED BY WS-OC-IDX.
005400         10  WS-OC-PIPE-ID           PIC X(010).
005500         10  WS-OC-INICIO            PIC 9(010)     COMP.
005600         10  WS-OC-FIM               PIC 9(010)     COMP.
005700*-----------------------------------------------------------------*
