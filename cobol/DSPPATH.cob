000100 IDENTIFICATION                          DIVISION.
000200*=================================================================
000300 PROGRAM-ID.                             DSPPATH.
000400 AUTHOR.                                  MATHEUS H. MEDEIROS.
000500 INSTALLATION.                            FOURSYS - GERENCIA DUTOS.
000600 DATE-WRITTEN.                            11 / 04 / 1991.
000700 DATE-COMPILED.
000800 SECURITY.                                USO INTERNO FOURSYS.
000900*=================================================================
001000* PROGRAMA   : DSPPATH
001100* PROGRAMADOR: MATHEUS H. MEDEIROS
001200* ANALISTA   : IVAN SANCHES
001300* CONSULTORIA: FOURSYS
001400* DATA.......: 11 / 08 / 1991
001500*-----------------------------------------------------------------
001600* OBJETIVO...: MODULO DE SELECAO DE RECURSOS E ROTA DE UMA ORDEM
001700*              DE DESPACHO.  FUNCOES SELECIONADAS POR LK-FUNCAO:
001800*                FONTE    - SELECIONA O TANQUE DE ORIGEM.
001900*                DESTINO  - SELECIONA O TANQUE DE DESTINO.
002000*                ROTA     - ENCONTRA A ROTA DE TRANSPORTE (5 NOS).
002100*                CAPACID  - VERIFICA CAPACIDADE, CALCULA DURACAO E
002200*                           VERIFICA CONFLITO DE TEMPO NO DUTO.
002300*                FITNESS  - AVALIA A NOTA DE ENCAIXE (FITNESS) DE
002400*                           UMA INSERCAO CANDIDATA NA AGENDA.
002500*                SCORE    - PONTUACAO RAPIDA DE ROTA (GRADE DO
002600*                           DUTO X GRADE DA ORDEM, VOLUME X
002700*                           CAPACIDADE MINIMA) E TEMPO FIXO DE
002800*                           LAVAGEM ENTRE CARGAS.
002900*              NAO POSSUI ARQUIVOS PROPRIOS - RECEBE AS TABELAS
003000*              EM MEMORIA JA CARREGADAS POR LINKAGE.
003100*-----------------------------------------------------------------
003200* ARQUIVOS                I/O                  INCLUDE/BOOK
003300*  (NENHUM - MODULO DE CALCULO, SO LINKAGE)     #BOOKTANK
003400*                                                #BOOKPIPE
003500*                                                #BOOKBRAN
003600*-----------------------------------------------------------------
003700* MODULOS....: CHAMADO POR DSPSCHED (CALL 'DSPPATH')
003800*-----------------------------------------------------------------
003900*                          ALTERACOES
004000*-----------------------------------------------------------------
004100* PROGRAMADOR: MATHEUS H. MEDEIROS                        CR00455B
004200* DATA.......: 11 / 04 / 1997                              CR00455B
004300* OBJETIVO...: ROTA AMPLIADA PARA 5 NOS (ROTAS TRONCO E       CR00455B
004400*              DIRETAS) - ACOMPANHA O #BOOKDESP.             CR00455B
004500*-----------------------------------------------------------------
004600* PROGRAMADOR: MATHEUS H. MEDEIROS                        CR00470A
004700* DATA.......: 02 / 09 / 1997                              CR00470A
004800* OBJETIVO...: INCLUIDAS AS FUNCOES CAPACID E FITNESS, ANTES CR00470A
004900*              CALCULADAS A MAO PELA PROGRAMACAO DA PCP.     CR00470A
005000*-----------------------------------------------------------------
005100* PROGRAMADOR: RENATA B. ALVES                             CR00541A
005200* DATA.......: 14 / 03 / 2001                              CR00541A
005300* OBJETIVO...: INCLUIDA A FUNCAO SCORE - PONTUACAO RAPIDA    CR00541A
005400*              DE ROTA (GRADE E VOLUME X CAPACIDADE) E        CR00541A
005500*              TEMPO FIXO DE LAVAGEM, SOLICITADA PELA PCP     CR00541A
005600*              PARA TRIAGEM MANUAL SEM PASSAR POR ROTA/       CR00541A
005700*              CAPACID/FITNESS.  LINKAGE AMPLIADO COM         CR00541A
005800*              LK-SC-ENTRADA / LK-SC-SAIDA.                   CR00541A
005900*-----------------------------------------------------------------
006000* PROGRAMADOR: RENATA B. ALVES                             CR00548A
006100* DATA.......: 11 / 06 / 2001                              CR00548A
006200* OBJETIVO...: CORRIGIDA A FORMULA DA DISRUPCAO EM 5300 -     CR00548A
006300*              FALTAVA O COMPLEMENTO (1 - POSICAO/TOTAL);      CR00548A
006400*              ESTAVA INVERTENDO O SENTIDO DA NOTA PARA        CR00548A
006500*              ORDENS NO INICIO E NO FIM DA FILA.              CR00548A
006600*-----------------------------------------------------------------
006700* PROGRAMADOR: RENATA B. ALVES                             CR00556A
006800* DATA.......: 27 / 06 / 2001                              CR00556A
006900* OBJETIVO...: PADRONIZADOS OS LACOS DE VERIFICACAO DE      CR00556A
007000*              CAPACIDADE DO DUTO (4110) E DE CONFLITO DE    CR00556A
007100*              HORARIO COM A OCUPACAO (4310) CONFORME NORMA  CR00556A
007200*              DO DEPARTAMENTO - PERFORM...THRU COM GO TO    CR00556A
007300*              NO AVANCO DO INDICE, NO LUGAR DO PERFORM...    CR00556A
007400*              VARYING.                                      CR00556A
007500*-----------------------------------------------------------------
007600*=================================================================
007700 ENVIRONMENT                             DIVISION.
007800*=================================================================
007900 CONFIGURATION                           SECTION.
008000*-----------------------------------------------------------------
008100 SPECIAL-NAMES.
008200     C01 IS TOP-OF-FORM
008300     CLASS CLASSE-NUMERICA IS "0" THRU "9".
008400*=================================================================
008500 DATA                                    DIVISION.
008600*=================================================================
008700 WORKING-STORAGE                         SECTION.
008800*-----------------------------------------------------------------
008900 01  FILLER                      PIC X(050)          VALUE
009000         "***** INICIO DA WORKING - DSPPATH *****".
009100*-----------------------------------------------------------------
009200 77  WRK-I                       PIC 9(005) COMP     VALUE ZEROS.
009300 77  WRK-J                       PIC 9(005) COMP     VALUE ZEROS.
009400 77  WRK-K                       PIC 9(005) COMP     VALUE ZEROS.
009500 77  WRK-L                       PIC 9(005) COMP     VALUE ZEROS.
009600 77  WRK-B1-BRANCH-ID            PIC X(010).
009700 77  WRK-B3-BRANCH-ID            PIC X(010).
009800 77  WRK-PIPE-P-ID               PIC X(010).
009900*-----------------------------------------------------------------
010000*    AREA DE TRABALHO DA SELECAO DE TANQUE (FONTE / DESTINO)       *
010100*-----------------------------------------------------------------
010200 77  WRK-SCORE                   PIC S9(007)V99 COMP-3.
010300 77  WRK-MELHOR-SCORE            PIC S9(007)V99 COMP-3.
010400 77  WRK-MELHOR-IDX              PIC 9(005)     COMP.
010500 77  WRK-ACHOU-ELEGIVEL          PIC X(001)     VALUE 'N'.
010600     88  WRK-E-ELEGIVEL              VALUE 'Y'.
010700 77  WRK-DISPONIVEL              PIC S9(007)V99 COMP-3.
010800 77  WRK-LIVRE                   PIC S9(007)V99 COMP-3.
010900 77  WRK-UTILIZACAO              PIC S9(007)V9(004) COMP-3.
011000 77  WRK-PROJETADO               PIC S9(007)V9(004) COMP-3.
011100 77  WRK-BONUS                   PIC S9(007)V9(004) COMP-3.
011200*-----------------------------------------------------------------
011300*    AREA DE TRABALHO DA ROTA                                     *
011400*-----------------------------------------------------------------
011500 77  WRK-ROTA-ACHADA             PIC X(001)     VALUE 'N'.
011600     88  WRK-ROTA-OK                 VALUE 'Y'.
011700*-----------------------------------------------------------------
011800*    AREA DE TRABALHO DE CAPACIDADE / DURACAO / CONFLITO           *
011900*-----------------------------------------------------------------
012000 77  WRK-CAPACIDADE-MINIMA       PIC S9(007)V99 COMP-3.
012100 77  WRK-TEM-PIPELINE            PIC X(001)     VALUE 'N'.
012200     88  WRK-HA-PIPELINE             VALUE 'Y'.
012300 77  WRK-HORAS                   PIC S9(007)V9(004) COMP-3.
012400 77  WRK-PIPE-ID-ROTA            PIC X(010).
012500 77  WRK-FIM-PROPOSTO            PIC 9(010)     COMP.
012600*-----------------------------------------------------------------
012700*    AREA DE TRABALHO DO FITNESS                                  *
012800*-----------------------------------------------------------------
012900 77  WRK-CONCLUSAO               PIC 9(010)     COMP.
013000 77  WRK-PRAZO-RESTANTE          PIC S9(010)    COMP.
013100 77  WRK-JANELA-TOTAL            PIC S9(010)    COMP.
013200 77  WRK-RAZAO                   PIC S9(003)V9(004) COMP-3.
013300 77  WRK-SATISFACAO-PRAZO        PIC S9(003)V9(004) COMP-3.
013400 77  WRK-RATIO-RECURSO           PIC S9(003)V9(004) COMP-3.
013500 77  WRK-DISRUPCAO               PIC S9(003)V9(004) COMP-3.
013600*-----------------------------------------------------------------
013700 01  FILLER                      PIC X(050)          VALUE
013800         "***** FIM DA WORKING - DSPPATH *****".
013900*-----------------------------------------------------------------
014000 LINKAGE                                 SECTION.
014100*-----------------------------------------------------------------
014200 01  LK-FUNCAO                   PIC X(008).
014300*-----------------------------------------------------------------
014400 COPY "#BOOKTANK" REPLACING
014500     ==REG-TANQUE== BY ==LK-REG-TANQUE==
014600     ==REG-TANQUE-COMPACTO== BY ==LK-REG-TANQUE-COMPACTO==
014700     ==WS-TANQUE-TABELA== BY ==LK-TANQUE-TABELA==
014800     ==WS-TQ== BY ==LK-TQ==.
014900*-----------------------------------------------------------------
015000 COPY "#BOOKPIPE" REPLACING
015100     ==REG-DUTO== BY ==LK-REG-DUTO==
015200     ==REG-DUTO-JANELA== BY ==LK-REG-DUTO-JANELA==
015300     ==WS-DUTO-TABELA== BY ==LK-DUTO-TABELA==
015400     ==WS-DT== BY ==LK-DT==
015500     ==WS-OCUPACAO-DUTO-TABELA== BY ==LK-OCUPACAO-DUTO-TABELA==
015600     ==WS-OC== BY ==LK-OC==.
015700*-----------------------------------------------------------------
015800 COPY "#BOOKBRAN" REPLACING
015900     ==REG-RAMAL== BY ==LK-REG-RAMAL==
016000     ==REG-RAMAL-PAR== BY ==LK-REG-RAMAL-PAR==
016100     ==WS-RAMAL-TABELA== BY ==LK-RAMAL-TABELA==
016200     ==WS-RM== BY ==LK-RM==.
016300*-----------------------------------------------------------------
016400*    ENTRADA / SAIDA - FONTE (TANQUE DE ORIGEM)                    *
016500*-----------------------------------------------------------------
016600 01  LK-FT-ENTRADA.
016700     05  LK-FT-OIL-TYPE          PIC X(010).
016800     05  LK-FT-VOLUME            PIC S9(007)V99 COMP-3.
016900 01  LK-FT-SAIDA.
017000     05  LK-FT-ACHOU             PIC X(001).
017100         88  LK-FT-OK                VALUE 'Y'.
017200     05  LK-FT-TANK-ID           PIC X(010).
017300*-----------------------------------------------------------------
017400*    ENTRADA / SAIDA - DESTINO (TANQUE DE DESTINO)                 *
017500*-----------------------------------------------------------------
017600 01  LK-DS-ENTRADA.
017700     05  LK-DS-SITE-ID           PIC X(010).
017800     05  LK-DS-OIL-TYPE          PIC X(010).
017900     05  LK-DS-VOLUME            PIC S9(007)V99 COMP-3.
018000 01  LK-DS-SAIDA.
018100     05  LK-DS-ACHOU             PIC X(001).
018200         88  LK-DS-OK                VALUE 'Y'.
018300     05  LK-DS-TANK-ID           PIC X(010).
018400*-----------------------------------------------------------------
018500*    ENTRADA / SAIDA - ROTA                                        *
018600*-----------------------------------------------------------------
018700 01  LK-RT-ENTRADA.
018800     05  LK-RT-SOURCE-TANK-ID    PIC X(010).
018900     05  LK-RT-SOURCE-SITE-ID    PIC X(010).
019000     05  LK-RT-TARGET-TANK-ID    PIC X(010).
019100     05  LK-RT-TARGET-SITE-ID    PIC X(010).
019200 01  LK-RT-SAIDA.
019300     05  LK-RT-ACHOU             PIC X(001).
019400         88  LK-RT-OK                VALUE 'Y'.
019500     05  LK-RT-NO-1              PIC X(010).
019600     05  LK-RT-NO-2              PIC X(010).
019700     05  LK-RT-NO-3              PIC X(010).
019800     05  LK-RT-NO-4              PIC X(010).
019900     05  LK-RT-NO-5              PIC X(010).
020000*-----------------------------------------------------------------
020100*    ENTRADA / SAIDA - CAPACID (CAPACIDADE / DURACAO / CONFLITO)    *
020200*-----------------------------------------------------------------
020300 01  LK-CP-ENTRADA.
020400     05  LK-CP-NO-1              PIC X(010).
020500     05  LK-CP-NO-2              PIC X(010).
020600     05  LK-CP-NO-3              PIC X(010).
020700     05  LK-CP-NO-4              PIC X(010).
020800     05  LK-CP-NO-5              PIC X(010).
020900     05  LK-CP-VOLUME            PIC S9(007)V99 COMP-3.
021000     05  LK-CP-START-TIME        PIC 9(010)     COMP.
021100 01  LK-CP-SAIDA.
021200     05  LK-CP-VIAVEL            PIC X(001).
021300         88  LK-CP-E-VIAVEL          VALUE 'Y'.
021400     05  LK-CP-DURACAO-SEG       PIC 9(010)     COMP.
021500     05  LK-CP-END-TIME          PIC 9(010)     COMP.
021600*-----------------------------------------------------------------
021700*    ENTRADA / SAIDA - FITNESS                                     *
021800*-----------------------------------------------------------------
021900 01  LK-FI-ENTRADA.
022000     05  LK-FI-START-TIME        PIC 9(010)     COMP.
022100     05  LK-FI-PROCESSING-TIME   PIC 9(010)     COMP.
022200     05  LK-FI-DEADLINE          PIC 9(010)     COMP.
022300     05  LK-FI-ARRIVAL           PIC 9(010)     COMP.
022400     05  LK-FI-ALOCADO           PIC S9(007)V99 COMP-3.
022500     05  LK-FI-CAPACIDADE        PIC S9(007)V99 COMP-3.
022600     05  LK-FI-POSICAO           PIC 9(005)     COMP.
022700     05  LK-FI-TOTAL-ORDENS      PIC 9(005)     COMP.
022800     05  LK-FI-PRIORITY          PIC 9(002)     COMP.
022900     05  LK-FI-INVIAVEL          PIC X(001).
023000         88  LK-FI-E-INVIAVEL        VALUE 'Y'.
023100 01  LK-FI-SAIDA.
023200     05  LK-FI-FITNESS           PIC S9(005)V9(004) COMP-3.
023300*-----------------------------------------------------------------
023400*    ENTRADA / SAIDA - SCORE (PONTUACAO SIMPLIFICADA DA ROTA E
023500*    TEMPO DE LAVAGEM ENTRE CARGAS DE GRADE DIFERENTE)
023600*-----------------------------------------------------------------
023700 01  LK-SC-ENTRADA.
023800     05  LK-SC-NO-1              PIC X(010).
023900     05  LK-SC-NO-2              PIC X(010).
024000     05  LK-SC-NO-3              PIC X(010).
024100     05  LK-SC-NO-4              PIC X(010).
024200     05  LK-SC-NO-5              PIC X(010).
024300     05  LK-SC-ORDER-GRADE       PIC X(010).
024400     05  LK-SC-VOLUME            PIC S9(007)V99 COMP-3.
024500 01  LK-SC-SAIDA.
024600     05  LK-SC-SCORE             PIC S9(005)V99     COMP-3.
024700     05  LK-SC-LAVAGEM-HORAS     PIC S9(003)V99     COMP-3.
024800*=================================================================
024900 PROCEDURE                               DIVISION
025000     USING LK-FUNCAO LK-TANQUE-TABELA LK-DUTO-TABELA
025100           LK-OCUPACAO-DUTO-TABELA LK-RAMAL-TABELA
025200           LK-FT-ENTRADA LK-FT-SAIDA LK-DS-ENTRADA LK-DS-SAIDA
025300           LK-RT-ENTRADA LK-RT-SAIDA LK-CP-ENTRADA LK-CP-SAIDA
025400           LK-FI-ENTRADA LK-FI-SAIDA LK-SC-ENTRADA LK-SC-SAIDA.
025500*=================================================================
025600 0000-PRINCIPAL                          SECTION.
025700
025800         EVALUATE LK-FUNCAO
025900             WHEN 'FONTE   '
026000                 PERFORM 1000-SELECIONAR-FONTE
026100             WHEN 'DESTINO '
026200                 PERFORM 2000-SELECIONAR-DESTINO
026300             WHEN 'ROTA    '
026400                 PERFORM 3000-ENCONTRAR-ROTA
026500             WHEN 'CAPACID '
026600                 PERFORM 4000-VERIFICAR-CAPACIDADE
026700             WHEN 'FITNESS '
026800                 PERFORM 5000-AVALIAR-FITNESS
026900             WHEN 'SCORE   '
027000                 PERFORM 6000-CALCULAR-SCORE-ROTA
027100             WHEN OTHER
027200                 DISPLAY "DSPPATH - FUNCAO INVALIDA: " LK-FUNCAO
027300         END-EVALUATE.
027400         GOBACK.
027500
027600 0000-PRINCIPAL-FIM.                     EXIT.
027700*-----------------------------------------------------------------
027800*    1000 - SELECIONA O TANQUE DE ORIGEM DE MAIOR NOTA              *
027900*-----------------------------------------------------------------
028000 1000-SELECIONAR-FONTE                   SECTION.
028100*-----------------------------------------------------------------
028200
028300         MOVE 'N'      TO LK-FT-ACHOU.
028400         MOVE 'N'      TO WRK-ACHOU-ELEGIVEL.
028500         MOVE ZEROS    TO WRK-MELHOR-SCORE WRK-MELHOR-IDX.
028600         IF LK-TQ-QTDE GREATER THAN ZEROS
028700             PERFORM 1100-AVALIAR-FONTE
028800                 VARYING WRK-I FROM 1 BY 1
028900                 UNTIL WRK-I GREATER THAN LK-TQ-QTDE
029000         END-IF.
029100         IF WRK-E-ELEGIVEL
029200             MOVE 'Y'                TO LK-FT-ACHOU
029300             MOVE LK-TQ-TANK-ID (WRK-MELHOR-IDX)
029400                                      TO LK-FT-TANK-ID
029500         END-IF.
029600
029700 1000-SELECIONAR-FONTE-FIM.              EXIT.
029800*-----------------------------------------------------------------
029900 1100-AVALIAR-FONTE                      SECTION.
030000*-----------------------------------------------------------------
030100
030200         IF LK-TQ-TYPE-SOURCE (WRK-I) EQUAL 'Y'
030300             AND LK-TQ-STATUS (WRK-I) EQUAL 'AVAILABLE '
030400             AND (LK-TQ-OIL-TYPE (WRK-I) EQUAL LK-FT-OIL-TYPE
030500                  OR LK-TQ-OIL-TYPE (WRK-I) EQUAL SPACES)
030600             COMPUTE WRK-DISPONIVEL =
030700                 LK-TQ-INVENTORY (WRK-I) -
030800                 LK-TQ-MIN-SAFE-LEVEL (WRK-I)
030900             IF WRK-DISPONIVEL NOT LESS THAN LK-FT-VOLUME
031000                 PERFORM 1200-CALCULAR-SCORE-FONTE
031100                 IF NOT WRK-E-ELEGIVEL
031200                     OR WRK-SCORE GREATER THAN WRK-MELHOR-SCORE
031300                     MOVE WRK-SCORE   TO WRK-MELHOR-SCORE
031400                     MOVE WRK-I       TO WRK-MELHOR-IDX
031500                     MOVE 'Y'         TO WRK-ACHOU-ELEGIVEL
031600                 END-IF
031700             END-IF
031800         END-IF.
031900
032000 1100-AVALIAR-FONTE-FIM.                 EXIT.
032100*-----------------------------------------------------------------
032200 1200-CALCULAR-SCORE-FONTE               SECTION.
032300*-----------------------------------------------------------------
032400
032500         MOVE ZEROS TO WRK-SCORE.
032600         IF LK-TQ-OIL-TYPE (WRK-I) EQUAL LK-FT-OIL-TYPE
032700             ADD 100 TO WRK-SCORE
032800         ELSE
032900             IF LK-TQ-OIL-TYPE (WRK-I) EQUAL SPACES
033000                 ADD 50 TO WRK-SCORE
033100             ELSE
033200                 SUBTRACT 20 FROM WRK-SCORE
033300             END-IF
033400         END-IF.
033500         IF LK-TQ-SAFE-CAPACITY (WRK-I) GREATER THAN ZEROS
033600             COMPUTE WRK-BONUS ROUNDED =
033700                 (LK-TQ-INVENTORY (WRK-I) /
033800                  LK-TQ-SAFE-CAPACITY (WRK-I)) * 30
033900             ADD WRK-BONUS TO WRK-SCORE
034000         END-IF.
034100         IF LK-TQ-CURRENT-LEVEL (WRK-I) NOT GREATER THAN
034200                                     LK-TQ-SAFE-LEVEL (WRK-I)
034300             SUBTRACT 50 FROM WRK-SCORE
034400         END-IF.
034500
034600 1200-CALCULAR-SCORE-FONTE-FIM.          EXIT.
034700*-----------------------------------------------------------------
034800*    2000 - SELECIONA O TANQUE DE DESTINO DE MAIOR NOTA             *
034900*-----------------------------------------------------------------
035000 2000-SELECIONAR-DESTINO                 SECTION.
035100*-----------------------------------------------------------------
035200
035300         MOVE 'N'      TO LK-DS-ACHOU.
035400         MOVE 'N'      TO WRK-ACHOU-ELEGIVEL.
035500         MOVE ZEROS    TO WRK-MELHOR-SCORE WRK-MELHOR-IDX.
035600         IF LK-TQ-QTDE GREATER THAN ZEROS
035700             PERFORM 2100-AVALIAR-DESTINO
035800                 VARYING WRK-I FROM 1 BY 1
035900                 UNTIL WRK-I GREATER THAN LK-TQ-QTDE
036000         END-IF.
036100         IF WRK-E-ELEGIVEL
036200             MOVE 'Y'                TO LK-DS-ACHOU
036300             MOVE LK-TQ-TANK-ID (WRK-MELHOR-IDX)
036400                                      TO LK-DS-TANK-ID
036500         END-IF.
036600
036700 2000-SELECIONAR-DESTINO-FIM.            EXIT.
036800*-----------------------------------------------------------------
036900 2100-AVALIAR-DESTINO                    SECTION.
037000*-----------------------------------------------------------------
037100
037200         IF LK-TQ-SITE-ID (WRK-I) EQUAL LK-DS-SITE-ID
037300             AND LK-TQ-TYPE-TARGET (WRK-I) EQUAL 'Y'
037400             AND LK-TQ-STATUS (WRK-I) EQUAL 'AVAILABLE '
037500             AND (LK-TQ-OIL-TYPE (WRK-I) EQUAL LK-DS-OIL-TYPE
037600                  OR LK-TQ-OIL-TYPE (WRK-I) EQUAL SPACES)
037700             COMPUTE WRK-LIVRE =
037800                 LK-TQ-SAFE-CAPACITY (WRK-I) -
037900                 LK-TQ-INVENTORY (WRK-I)
038000             IF WRK-LIVRE NOT LESS THAN LK-DS-VOLUME
038100                 PERFORM 2200-CALCULAR-SCORE-DESTINO
038200                 IF NOT WRK-E-ELEGIVEL
038300                     OR WRK-SCORE GREATER THAN WRK-MELHOR-SCORE
038400                     MOVE WRK-SCORE   TO WRK-MELHOR-SCORE
038500                     MOVE WRK-I       TO WRK-MELHOR-IDX
038600                     MOVE 'Y'         TO WRK-ACHOU-ELEGIVEL
038700                 END-IF
038800             END-IF
038900         END-IF.
039000
039100 2100-AVALIAR-DESTINO-FIM.               EXIT.
039200*-----------------------------------------------------------------
039300 2200-CALCULAR-SCORE-DESTINO             SECTION.
039400*-----------------------------------------------------------------
039500
039600         MOVE ZEROS TO WRK-SCORE.
039700         IF LK-TQ-OIL-TYPE (WRK-I) EQUAL LK-DS-OIL-TYPE
039800             ADD 100 TO WRK-SCORE
039900         ELSE
040000             IF LK-TQ-OIL-TYPE (WRK-I) EQUAL SPACES
040100                 ADD 50 TO WRK-SCORE
040200             ELSE
040300                 SUBTRACT 20 FROM WRK-SCORE
040400             END-IF
040500         END-IF.
040600         IF LK-TQ-SAFE-CAPACITY (WRK-I) GREATER THAN ZEROS
040700             COMPUTE WRK-UTILIZACAO =
040800                 (LK-TQ-INVENTORY (WRK-I) + LK-DS-VOLUME) /
040900                  LK-TQ-SAFE-CAPACITY (WRK-I)
041000             IF WRK-UTILIZACAO GREATER THAN 1
041100                 MOVE 1 TO WRK-UTILIZACAO
041200             END-IF
041300             COMPUTE WRK-BONUS ROUNDED = WRK-UTILIZACAO * 30
041400             ADD WRK-BONUS TO WRK-SCORE
041500             COMPUTE WRK-PROJETADO ROUNDED =
041600                 (LK-TQ-CURRENT-LEVEL (WRK-I) *
041700                  LK-TQ-SAFE-CAPACITY (WRK-I) + LK-DS-VOLUME) /
041800                  LK-TQ-SAFE-CAPACITY (WRK-I)
041900             IF WRK-PROJETADO NOT LESS THAN
042000                             (LK-TQ-SAFE-LEVEL (WRK-I) * 0.9)
042100                 SUBTRACT 50 FROM WRK-SCORE
042200             ELSE
042300                 IF WRK-PROJETADO NOT LESS THAN
042400                             (LK-TQ-SAFE-LEVEL (WRK-I) * 0.8)
042500                     SUBTRACT 20 FROM WRK-SCORE
042600                 END-IF
042700             END-IF
042800         END-IF.
042900
043000 2200-CALCULAR-SCORE-DESTINO-FIM.        EXIT.
043100*-----------------------------------------------------------------
043200*    3000 - ENCONTRA A PRIMEIRA ROTA VIAVEL (TRONCO ANTES DE       *
043300*    DIRETA).  MESMO SITIO => ROTA LOCAL DE 5 NOS.                 *
043400*-----------------------------------------------------------------
043500 3000-ENCONTRAR-ROTA                     SECTION.
043600*-----------------------------------------------------------------
043700
043800         MOVE 'N'  TO LK-RT-ACHOU WRK-ROTA-ACHADA.
043900         IF LK-RT-SOURCE-SITE-ID EQUAL LK-RT-TARGET-SITE-ID
044000             PERFORM 3100-ROTA-MESMO-SITIO
044100         ELSE
044200             PERFORM 3200-ROTA-TRONCO
044300             IF NOT WRK-ROTA-OK
044400                 PERFORM 3300-ROTA-DIRETA
044500             END-IF
044600         END-IF.
044700         IF WRK-ROTA-OK
044800             MOVE 'Y' TO LK-RT-ACHOU
044900         END-IF.
045000
045100 3000-ENCONTRAR-ROTA-FIM.                EXIT.
045200*-----------------------------------------------------------------
045300 3100-ROTA-MESMO-SITIO                   SECTION.
045400*-----------------------------------------------------------------
045500
045600         MOVE LK-RT-SOURCE-TANK-ID   TO LK-RT-NO-1.
045700         MOVE 'LOCAL     '           TO LK-RT-NO-2.
045800         MOVE 'LOCAL     '           TO LK-RT-NO-3.
045900         MOVE 'LOCAL     '           TO LK-RT-NO-4.
046000         MOVE LK-RT-TARGET-TANK-ID   TO LK-RT-NO-5.
046100         MOVE 'Y'                    TO WRK-ROTA-ACHADA.
046200
046300 3100-ROTA-MESMO-SITIO-FIM.              EXIT.
046400*-----------------------------------------------------------------
046500*    3200 - ROTA TRONCO: B1 (TANQUE-ORIGEM -> SITIO-ORIGEM),       *
046600*    B2 (SITIO-ORIGEM -> DUTO P), B3 (P -> SITIO-DESTINO),         *
046700*    B4 (SITIO-DESTINO -> TANQUE-DESTINO).  GRAVA B1 / P / B3.     *
046800*-----------------------------------------------------------------
046900 3200-ROTA-TRONCO                        SECTION.
047000*-----------------------------------------------------------------
047100
047200         IF LK-RM-QTDE GREATER THAN ZEROS
047300             PERFORM 3210-VARRER-B1
047400                 VARYING WRK-I FROM 1 BY 1
047500                 UNTIL WRK-I GREATER THAN LK-RM-QTDE
047600                 OR WRK-ROTA-OK
047700         END-IF.
047800
047900 3200-ROTA-TRONCO-FIM.                   EXIT.
048000*-----------------------------------------------------------------
048100 3210-VARRER-B1                          SECTION.
048200*-----------------------------------------------------------------
048300
048400         IF LK-RM-FROM-ID (WRK-I) EQUAL LK-RT-SOURCE-TANK-ID
048500             AND LK-RM-TO-ID (WRK-I) EQUAL LK-RT-SOURCE-SITE-ID
048600             PERFORM 3220-VARRER-B2
048700                 VARYING WRK-J FROM 1 BY 1
048800                 UNTIL WRK-J GREATER THAN LK-RM-QTDE
048900                 OR WRK-ROTA-OK
049000         END-IF.
049100
049200 3210-VARRER-B1-FIM.                     EXIT.
049300*-----------------------------------------------------------------
049400 3220-VARRER-B2                          SECTION.
049500*-----------------------------------------------------------------
049600
049700         IF LK-RM-FROM-ID (WRK-J) EQUAL LK-RT-SOURCE-SITE-ID
049800             PERFORM 3230-VARRER-B3
049900                 VARYING WRK-K FROM 1 BY 1
050000                 UNTIL WRK-K GREATER THAN LK-RM-QTDE
050100                 OR WRK-ROTA-OK
050200         END-IF.
050300
050400 3220-VARRER-B2-FIM.                     EXIT.
050500*-----------------------------------------------------------------
050600 3230-VARRER-B3                          SECTION.
050700*-----------------------------------------------------------------
050800
050900         IF LK-RM-TO-ID (WRK-J) EQUAL LK-RM-FROM-ID (WRK-K)
051000             AND LK-RM-TO-ID (WRK-K) EQUAL LK-RT-TARGET-SITE-ID
051100             MOVE LK-RM-BRANCH-ID (WRK-I) TO WRK-B1-BRANCH-ID
051200             MOVE LK-RM-TO-ID (WRK-J)     TO WRK-PIPE-P-ID
051300             MOVE LK-RM-BRANCH-ID (WRK-K) TO WRK-B3-BRANCH-ID
051400             PERFORM 3240-VARRER-B4
051500                 VARYING WRK-L FROM 1 BY 1
051600                 UNTIL WRK-L GREATER THAN LK-RM-QTDE
051700                 OR WRK-ROTA-OK
051800         END-IF.
051900
052000 3230-VARRER-B3-FIM.                     EXIT.
052100*-----------------------------------------------------------------
052200*    3240 - CONFIRMA A EXISTENCIA DO RAMAL B4 (SITIO-DESTINO ->    *
052300*    TANQUE-DESTINO).  B4 NAO E GRAVADO NA ROTA, SO EXIGIDO.       *
052400*-----------------------------------------------------------------
052500 3240-VARRER-B4                          SECTION.
052600*-----------------------------------------------------------------
052700
052800         IF LK-RM-FROM-ID (WRK-L) EQUAL LK-RT-TARGET-SITE-ID
052900             AND LK-RM-TO-ID (WRK-L) EQUAL LK-RT-TARGET-TANK-ID
053000             MOVE LK-RT-SOURCE-TANK-ID   TO LK-RT-NO-1
053100             MOVE WRK-B1-BRANCH-ID       TO LK-RT-NO-2
053200             MOVE WRK-PIPE-P-ID          TO LK-RT-NO-3
053300             MOVE WRK-B3-BRANCH-ID       TO LK-RT-NO-4
053400             MOVE LK-RT-TARGET-TANK-ID   TO LK-RT-NO-5
053500             MOVE 'Y'                    TO WRK-ROTA-ACHADA
053600         END-IF.
053700
053800 3240-VARRER-B4-FIM.                     EXIT.
053900*-----------------------------------------------------------------
054000*    3300 - ROTA DIRETA TANQUE-A-TANQUE (SEM PASSAR POR DUTO)      *
054100*-----------------------------------------------------------------
054200 3300-ROTA-DIRETA                        SECTION.
054300*-----------------------------------------------------------------
054400
054500         IF LK-RM-QTDE GREATER THAN ZEROS
054600             PERFORM 3310-VARRER-DIRETA
054700                 VARYING WRK-I FROM 1 BY 1
054800                 UNTIL WRK-I GREATER THAN LK-RM-QTDE
054900                 OR WRK-ROTA-OK
055000         END-IF.
055100
055200 3300-ROTA-DIRETA-FIM.                   EXIT.
055300*-----------------------------------------------------------------
055400 3310-VARRER-DIRETA                      SECTION.
055500*-----------------------------------------------------------------
055600
055700         IF LK-RM-FROM-ID (WRK-I) EQUAL LK-RT-SOURCE-TANK-ID
055800             AND LK-RM-TO-ID (WRK-I) EQUAL LK-RT-TARGET-TANK-ID
055900             MOVE LK-RT-SOURCE-TANK-ID   TO LK-RT-NO-1
056000             MOVE LK-RM-BRANCH-ID (WRK-I) TO LK-RT-NO-2
056100             MOVE 'DIRECT    '           TO LK-RT-NO-3
056200             MOVE LK-RM-BRANCH-ID (WRK-I) TO LK-RT-NO-4
056300             MOVE LK-RT-TARGET-TANK-ID   TO LK-RT-NO-5
056400             MOVE 'Y'                    TO WRK-ROTA-ACHADA
056500         END-IF.
056600
056700 3310-VARRER-DIRETA-FIM.                 EXIT.
056800*-----------------------------------------------------------------
056900*    4000 - VERIFICA CAPACIDADE, CALCULA DURACAO E CONFLITO DE     *
057000*    TEMPO DO DUTO-TRONCO (NO-3) DA ROTA.  ROTAS LOCAL/DIRETA NAO  *
057100*    TEM DUTO-TRONCO - CONSIDERADAS SEMPRE VIAVEIS, DURACAO ZERO.  *
057200*-----------------------------------------------------------------
057300 4000-VERIFICAR-CAPACIDADE               SECTION.
057400*-----------------------------------------------------------------
057500
057600         MOVE 'Y'      TO LK-CP-VIAVEL.
057700         MOVE ZEROS    TO LK-CP-DURACAO-SEG LK-CP-END-TIME.
057800         MOVE 'N'      TO WRK-TEM-PIPELINE.
057900         IF LK-CP-NO-3 NOT EQUAL 'LOCAL     '
058000             AND LK-CP-NO-3 NOT EQUAL 'DIRECT    '
058100             MOVE 'Y'  TO WRK-TEM-PIPELINE
058200             MOVE LK-CP-NO-3 TO WRK-PIPE-ID-ROTA
058300         END-IF.
058400         IF WRK-HA-PIPELINE
058500             PERFORM 4100-LOCALIZAR-DUTO
058600             IF WRK-CAPACIDADE-MINIMA NOT GREATER THAN ZEROS
058700                 MOVE 'N' TO LK-CP-VIAVEL
058800             ELSE
058900                 IF LK-CP-VOLUME GREATER THAN WRK-CAPACIDADE-MINIMA
059000                     MOVE 'N' TO LK-CP-VIAVEL
059100                 ELSE
059200                     PERFORM 4200-CALCULAR-DURACAO
059300                     PERFORM 4300-VERIFICAR-CONFLITO-TEMPO
059400                 END-IF
059500             END-IF
059600         END-IF.
059700
059800 4000-VERIFICAR-CAPACIDADE-FIM.           EXIT.
059900*-----------------------------------------------------------------
060000 4100-LOCALIZAR-DUTO                      SECTION.
060100*-----------------------------------------------------------------
060200
060300         MOVE ZEROS TO WRK-CAPACIDADE-MINIMA.
060400         IF LK-DT-QTDE GREATER THAN ZEROS
060500             MOVE 1      TO WRK-I
060600             PERFORM 4110-PROCURAR-DUTO THRU 4110-PROCURAR-DUTO-FIM
060700         END-IF.
060800
060900 4100-LOCALIZAR-DUTO-FIM.                 EXIT.
061000*-----------------------------------------------------------------
061100 4110-PROCURAR-DUTO                       SECTION.
061200*-----------------------------------------------------------------
061300
061400         IF LK-DT-PIPE-ID (WRK-I) EQUAL WRK-PIPE-ID-ROTA
061500             MOVE LK-DT-CAPACITY (WRK-I) TO WRK-CAPACIDADE-MINIMA
061600         END-IF.
061700         ADD 1 TO WRK-I.
061800         IF WRK-I NOT GREATER THAN LK-DT-QTDE
061900             GO TO 4110-PROCURAR-DUTO
062000         END-IF.
062100
062200 4110-PROCURAR-DUTO-FIM.                  EXIT.
062300*-----------------------------------------------------------------
062400 4200-CALCULAR-DURACAO                    SECTION.
062500*-----------------------------------------------------------------
062600
062700         COMPUTE WRK-HORAS ROUNDED =
062800             LK-CP-VOLUME / WRK-CAPACIDADE-MINIMA.
062900         COMPUTE LK-CP-DURACAO-SEG = WRK-HORAS * 3600.
063000         COMPUTE LK-CP-END-TIME =
063100             LK-CP-START-TIME + LK-CP-DURACAO-SEG.
063200
063300 4200-CALCULAR-DURACAO-FIM.               EXIT.
063400*-----------------------------------------------------------------
063500*    4300 - CONFLITO DE TEMPO: A JANELA PROPOSTA [INICIO,FIM)      *
063600*    NAO PODE SE SOBREPOR A NENHUMA OCUPACAO JA REGISTRADA NO      *
063700*    MESMO DUTO.                                                   *
063800*-----------------------------------------------------------------
063900 4300-VERIFICAR-CONFLITO-TEMPO            SECTION.
064000*-----------------------------------------------------------------
064100
064200         IF LK-OC-QTDE GREATER THAN ZEROS
064300             MOVE 1      TO WRK-I
064400             PERFORM 4310-COMPARAR-OCUPACAO
064500                 THRU 4310-COMPARAR-OCUPACAO-FIM
064600         END-IF.
064700
064800 4300-VERIFICAR-CONFLITO-TEMPO-FIM.       EXIT.
064900*-----------------------------------------------------------------
065000 4310-COMPARAR-OCUPACAO                   SECTION.
065100*-----------------------------------------------------------------
065200
065300         IF LK-OC-PIPE-ID (WRK-I) EQUAL WRK-PIPE-ID-ROTA
065400             IF LK-CP-END-TIME GREATER THAN LK-OC-INICIO (WRK-I)
065500                 AND LK-CP-START-TIME LESS THAN LK-OC-FIM (WRK-I)
065600                 MOVE 'N' TO LK-CP-VIAVEL
065700             END-IF
065800         END-IF.
065900         ADD 1 TO WRK-I.
066000         IF WRK-I NOT GREATER THAN LK-OC-QTDE
066100             AND LK-CP-E-VIAVEL
066200             GO TO 4310-COMPARAR-OCUPACAO
066300         END-IF.
066400
066500 4310-COMPARAR-OCUPACAO-FIM.              EXIT.
066600*-----------------------------------------------------------------
066700*    5000 - AVALIA O FITNESS DE UMA INSERCAO CANDIDATA: PRAZO,     *
066800*    EFICIENCIA DE RECURSO, DISRUPCAO E MISTURA PONDERADA.         *
066900*-----------------------------------------------------------------
067000 5000-AVALIAR-FITNESS                     SECTION.
067100*-----------------------------------------------------------------
067200
067300         MOVE ZEROS TO LK-FI-FITNESS.
067400         IF LK-FI-E-INVIAVEL
067500             COMPUTE LK-FI-FITNESS = -10000
067600         ELSE
067700             PERFORM 5100-PRAZO-SATISFACAO
067800             PERFORM 5200-EFICIENCIA-RECURSO
067900             PERFORM 5300-DISRUPCAO
068000             COMPUTE LK-FI-FITNESS ROUNDED =
068100                 (0.4 * WRK-SATISFACAO-PRAZO) +
068200                 (0.3 * WRK-RATIO-RECURSO) +
068300                 (0.2 * (1 - WRK-DISRUPCAO)) +
068400                 (0.1 * LK-FI-PRIORITY)
068500         END-IF.
068600
068700 5000-AVALIAR-FITNESS-FIM.                EXIT.
068800*-----------------------------------------------------------------
068900 5100-PRAZO-SATISFACAO                    SECTION.
069000*-----------------------------------------------------------------
069100
069200         COMPUTE WRK-CONCLUSAO =
069300             LK-FI-START-TIME + LK-FI-PROCESSING-TIME.
069400         COMPUTE WRK-JANELA-TOTAL =
069500             LK-FI-DEADLINE - LK-FI-ARRIVAL.
069600         IF WRK-JANELA-TOTAL LESS THAN 1
069700             MOVE 1 TO WRK-JANELA-TOTAL
069800         END-IF.
069900         IF WRK-CONCLUSAO NOT GREATER THAN LK-FI-DEADLINE
070000             COMPUTE WRK-RAZAO ROUNDED =
070100                 (LK-FI-DEADLINE - WRK-CONCLUSAO) /
070200                 WRK-JANELA-TOTAL
070300             COMPUTE WRK-RAZAO = WRK-RAZAO * 0.2
070400             IF WRK-RAZAO GREATER THAN 0.2
070500                 MOVE 0.2 TO WRK-RAZAO
070600             END-IF
070700             COMPUTE WRK-SATISFACAO-PRAZO = 1.0 + WRK-RAZAO
070800         ELSE
070900             COMPUTE WRK-RAZAO ROUNDED =
071000                 (WRK-CONCLUSAO - LK-FI-DEADLINE) /
071100                 WRK-JANELA-TOTAL
071200             COMPUTE WRK-SATISFACAO-PRAZO = 1.0 - WRK-RAZAO
071300             IF WRK-SATISFACAO-PRAZO LESS THAN 0.1
071400                 MOVE 0.1 TO WRK-SATISFACAO-PRAZO
071500             END-IF
071600         END-IF.
071700
071800 5100-PRAZO-SATISFACAO-FIM.               EXIT.
071900*-----------------------------------------------------------------
072000 5200-EFICIENCIA-RECURSO                  SECTION.
072100*-----------------------------------------------------------------
072200
072300         MOVE 1.0 TO WRK-RATIO-RECURSO.
072400         IF LK-FI-CAPACIDADE GREATER THAN ZEROS
072500             COMPUTE WRK-RATIO-RECURSO ROUNDED =
072600                 LK-FI-ALOCADO / LK-FI-CAPACIDADE
072700             IF WRK-RATIO-RECURSO LESS THAN 0.4
072800                 MOVE 0.5 TO WRK-RATIO-RECURSO
072900             ELSE
073000                 IF WRK-RATIO-RECURSO GREATER THAN 0.9
073100                     MOVE 0.5 TO WRK-RATIO-RECURSO
073200                 ELSE
073300                     IF WRK-RATIO-RECURSO NOT LESS THAN 0.6
073400                         AND WRK-RATIO-RECURSO NOT GREATER THAN 0.8
073500                         MOVE 1.0 TO WRK-RATIO-RECURSO
073600                     ELSE
073700                         MOVE 0.8 TO WRK-RATIO-RECURSO
073800                     END-IF
073900                 END-IF
074000             END-IF
074100         END-IF.
074200
074300 5200-EFICIENCIA-RECURSO-FIM.             EXIT.
074400*-----------------------------------------------------------------
074500 5300-DISRUPCAO                           SECTION.
074600*-----------------------------------------------------------------
074700
074800         MOVE ZEROS TO WRK-DISRUPCAO.
074900         IF LK-FI-TOTAL-ORDENS GREATER THAN ZEROS
075000             COMPUTE WRK-DISRUPCAO ROUNDED =
075100                 1 - (LK-FI-POSICAO / LK-FI-TOTAL-ORDENS)
075200         END-IF.
075300
075400 5300-DISRUPCAO-FIM.                      EXIT.
075500*-----------------------------------------------------------------
075600*    6000 - PONTUACAO SIMPLIFICADA DA ROTA (SCORE) E TEMPO DE
075700*    LAVAGEM DO DUTO ENTRE CARGAS DE GRADE DIFERENTE.  O CALCULO
075800*    COMPLETO DE ROTA/FITNESS CONTINUA SENDO FEITO PELAS FUNCOES
075900*    ROTA/CAPACID/FITNESS - ESTA FUNCAO E A CALCULADORA RAPIDA
076000*    USADA PELA PROGRAMACAO DA PCP PARA TRIAGEM MANUAL DE ROTAS.
076100*-----------------------------------------------------------------
076200 6000-CALCULAR-SCORE-ROTA               SECTION.
076300*-----------------------------------------------------------------
076400
076500         MOVE ZEROS    TO LK-SC-SCORE.
076600         MOVE 2.00     TO LK-SC-LAVAGEM-HORAS.
076700         MOVE 'N'      TO WRK-TEM-PIPELINE.
076800         IF LK-SC-NO-3 NOT EQUAL 'LOCAL     '
076900             AND LK-SC-NO-3 NOT EQUAL 'DIRECT    '
077000             MOVE 'Y'  TO WRK-TEM-PIPELINE
077100             MOVE LK-SC-NO-3 TO WRK-PIPE-ID-ROTA
077200         END-IF.
077300         IF WRK-HA-PIPELINE
077400             PERFORM 6100-PONTUAR-GRADE-DUTO
077500             PERFORM 4100-LOCALIZAR-DUTO
077600             IF WRK-CAPACIDADE-MINIMA GREATER THAN ZEROS
077700                 IF LK-SC-VOLUME NOT GREATER THAN
077800                                     WRK-CAPACIDADE-MINIMA
077900                     COMPUTE LK-SC-SCORE = LK-SC-SCORE + 20
078000                 ELSE
078100                     COMPUTE LK-SC-SCORE = LK-SC-SCORE - 30
078200                 END-IF
078300             END-IF
078400         END-IF.
078500
078600 6000-CALCULAR-SCORE-ROTA-FIM.          EXIT.
078700*-----------------------------------------------------------------
078800 6100-PONTUAR-GRADE-DUTO                SECTION.
078900*-----------------------------------------------------------------
079000
079100         IF LK-DT-QTDE GREATER THAN ZEROS
079200             PERFORM 6110-PROCURAR-GRADE-DUTO
079300                 VARYING WRK-I FROM 1 BY 1
079400                 UNTIL WRK-I GREATER THAN LK-DT-QTDE
079500         END-IF.
079600
079700 6100-PONTUAR-GRADE-DUTO-FIM.           EXIT.
079800*-----------------------------------------------------------------
079900 6110-PROCURAR-GRADE-DUTO               SECTION.
080000*-----------------------------------------------------------------
080100
080200         IF LK-DT-PIPE-ID (WRK-I) EQUAL WRK-PIPE-ID-ROTA
080300             IF LK-DT-CURRENT-OIL (WRK-I) EQUAL LK-SC-ORDER-GRADE
080400                 COMPUTE LK-SC-SCORE = LK-SC-SCORE + 100
080500             ELSE
080600                 IF LK-DT-CURRENT-OIL (WRK-I) NOT EQUAL SPACES
080700                     COMPUTE LK-SC-SCORE = LK-SC-SCORE - 80
080800                 END-IF
080900             END-IF
081000         END-IF.
081100
081200 6110-PROCURAR-GRADE-DUTO-FIM.          EXIT.
081300*-----------------------------------------------------------------
081400 9999-TRATA-ERRO                         SECTION.
081500*-----------------------------------------------------------------
081600
081700         DISPLAY "===== ERRO NO PROGRAMA DSPPATH =====".
081800         GOBACK.
081900
082000 9999-TRATA-ERRO-FIM.                    EXIT.
082100*-----------------------------------------------------------------
