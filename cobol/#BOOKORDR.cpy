000100*-----------------------------------------------------------------*
000200*    #BOOKORDR  -  LAYOUT DE ORDEM DE CLIENTE (CUSTOMER-ORDER)    *
000300*    EMPRESA... :  FOURSYS                                        *
000400*    PROGRAMADOR: MATHEUS H. MEDEIROS                             *
000500*    ANALISTA   : IVAN SANCHES                                    *
000600*    DATA....... : 28 / 03 / 1991                                 *
000700*    OBJETIVO... : TRANSACAO DE PEDIDO DE CLIENTE E A TABELA EM   *
000800*                  MEMORIA USADA PELO DSPORDER / DSPSCHED PARA    *
000900*                  O LACO DO ESCALONADOR ROLANTE.                 *
001000*                  LRECL = 078                                    *
001100*-----------------------------------------------------------------*
001200*                          ALTERACOES                             *
001300*-----------------------------------------------------------------*
001400* PROGRAMADOR: MATHEUS H. MEDEIROS                        CR00420A
001500* DATA.......: 17 / 09 / 1995                              CR00420A
001600* OBJETIVO...: INCLUSAO DE ENTRY-TANK-ID (TANQUE DE ENTRADA CR00420A
001700*              PREFERENCIAL) A PEDIDO DA OPERACAO.          CR00420A
001800*-----------------------------------------------------------------*
001900 01  REG-ORDEM.
002000     05  OR-CUST-ORDER-ID        PIC X(010).
002100     05  OR-CUSTOMER-ID          PIC X(010).
002200     05  OR-SITE-ID              PIC X(010).
002300     05  OR-OIL-TYPE             PIC X(010).
002400     05  OR-REQUIRED-VOLUME      PIC S9(007)V99.
002500     05  OR-DISPATCHED-VOLUME    PIC S9(007)V99.
002600     05  OR-UNDISPATCHED-VOLUME  PIC S9(007)V99.
002700     05  OR-START-TIME           PIC 9(010).
002800     05  OR-END-TIME             PIC 9(010).
002900     05  OR-PRIORITY             PIC 9(002).
003000         88  OR-E-ALTA-PRIORIDADE    VALUE 7 THRU 99.
003100     05  OR-ENTRY-TANK-ID        PIC X(010).
003200     05  OR-STATUS               PIC X(010).
003300         88  OR-PENDENTE             VALUE 'PENDING'.
003400         88  OR-CONCLUIDA            VALUE 'COMPLETED'.
003500*----------------- REDEFINICAO - JANELA DE TEMPO COMO PAR --------*
003600 01  REG-ORDEM-JANELA REDEFINES REG-ORDEM.
003700     05  FILLER                  PIC X(051).
003800     05  ORJ-JANELA-20           PIC 9(020).
003900     05  FILLER                  PIC X(007).
004000*-----------------------------------------------------------------*
004100*    TABELA EM MEMORIA DE ORDENS, JA ORDENADA POR PRIORIDADE      *
004200*    DESCENDENTE PELO 0240-ORDENAR-PRIORIDADE DO DSPORDER.        *
004300*-----------------------------------------------------------------*
004400 01  WS-ORDEM-TABELA.
004500     05  WS-OR-QTDE              PIC 9(005)  COMP-3 VALUE ZEROS.
004600     05  WS-OR-OCORR OCCURS 2000 TIMES
004700                     INDEXED BY WS-OR-IDX.
004800         10  WS-OR-CUST-ORDER-ID     PIC X(010).
004900         10  WS-OR-CUSTOMER-ID       PIC X(010).
005000         10  WS-OR-SITE-ID           PIC X(010).
005100         10  WS-OR-OIL-TYPE          PIC X(010).
005200         10  WS-OR-REQUIRED-VOLUME   PIC S9(007)V99 COMP-3.
005300         10  WS-OR-DISPATCHED-VOLUME PIC S9(007)V99 COMP-3.
005400         10  WS-OR-UNDISPATCHED-VOL  PIC S9(007)V99 COMP-3.
005500         10  WS-OR-START-TIME        PIC 9(010)     COMP.
005600         10  WS-OR-END-TIME          PIC 9(010)     COMP.
005700         10  WS-OR-PRIORITY          PIC 9(002)     COMP.
005800         10  WS-OR-ENTRY-TANK-ID     PIC X(010).
005900         10  WS-OR-STATUS            PIC X(010).
006000*-----------------------------------------------------------------*
