000100 IDENTIFICATION                          DIVISION.
000200*=================================================================
000300 PROGRAM-ID.                             DSPLDTK.
000400 AUTHOR.                                  MATHEUS H. MEDEIROS.
000500 INSTALLATION.                            FOURSYS - GERENCIA DUTOS.
000600 DATE-WRITTEN.                            14 / 03 / 1991.
000700 DATE-COMPILED.
000800 SECURITY.                                USO INTERNO FOURSYS.
000900*=================================================================
001000* PROGRAMA   : DSPLDTK
001100* PROGRAMADOR: MATHEUS H. MEDEIROS
001200* ANALISTA   : IVAN SANCHES
001300* CONSULTORIA: FOURSYS
001400* DATA.......: 14 / 07 / 1991
001500*-----------------------------------------------------------------
001600* OBJETIVO...: CARREGAR O MESTRE DE TANQUES (TANK-FILE) PARA A
001700*              TABELA EM MEMORIA WS-TANQUE-TABELA, REPASSADA POR
001800*              LINKAGE AO PROGRAMA CHAMADOR (DSPSCHED).
001900*-----------------------------------------------------------------
002000* ARQUIVOS                I/O                  INCLUDE/BOOK
002100*  TANKMST                INPUT                 #BOOKTANK
002200*                                                #BOOKERRO
002300*-----------------------------------------------------------------
002400* MODULOS....: CHAMADO POR DSPSCHED (CALL 'DSPLDTK')
002500*-----------------------------------------------------------------
002600*                          ALTERACOES
002700*-----------------------------------------------------------------
002800* PROGRAMADOR: MATHEUS H. MEDEIROS                        CR00201A
002900* ANALISTA   : IVAN SANCHES                                CR00201A
003000* DATA.......: 22 / 06 / 1994                              CR00201A
003100* OBJETIVO...: PASSOU A RECEBER A TABELA POR LINKAGE AO     CR00201A
003200*              INVES DE GRAVAR ARQUIVO INTERMEDIARIO.       CR00201A
003300*-----------------------------------------------------------------
003400* PROGRAMADOR: MATHEUS H. MEDEIROS                        CR00511A
003500* DATA.......: 09 / 11 / 1998                              CR00511A
003600* OBJETIVO...: WRK-STATUS-ERRO AMPLIADO PARA VIRADA DO ANO CR00511A
003700*              2000 - SEM IMPACTO NESTE MODULO.            CR00511A
003800*-----------------------------------------------------------------
003900* PROGRAMADOR: RENATA B. ALVES                             CR00545A
004000* DATA.......: 08 / 05 / 2001                              CR00545A
004100* OBJETIVO...: REVISADA A CARGA DE TANQUES APOS A VIRADA DO   CR00545A
004200*              ANO 2000 - SEM OCORRENCIAS.                    CR00545A
004300*-----------------------------------------------------------------
004400* PROGRAMADOR: RENATA B. ALVES                             CR00550A
004500* DATA.......: 25 / 06 / 2001                              CR00550A
004600* OBJETIVO...: PADRONIZADO O LACO DE LEITURA (0100/0110/0200)   CR00550A
004700*              CONFORME NORMA DO DEPARTAMENTO - PERFORM...THRU   CR00550A
004800*              UNICO COM GO TO NA LEITURA E NO FIM DE ARQUIVO,   CR00550A
004900*              SUBSTITUINDO O PERFORM...UNTIL.                   CR00550A
005000*-----------------------------------------------------------------
005100*=================================================================
005200 ENVIRONMENT                             DIVISION.
005300*=================================================================
005400 CONFIGURATION                           SECTION.
005500*-----------------------------------------------------------------
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS CLASSE-NUMERICA IS "0" THRU "9".
005900*-----------------------------------------------------------------
006000 INPUT-OUTPUT                            SECTION.
006100*-----------------------------------------------------------------
006200 FILE-CONTROL.
006300     SELECT TANKMST ASSIGN TO TANKMST
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS FS-TANKMST.
006600*=================================================================
006700 DATA                                    DIVISION.
006800*=================================================================
006900 FILE                                    SECTION.
007000*-----------------------------------------------------------------
007100*        INPUT -  MESTRE DE TANQUES (TANKMST)  LRECL = 088
007200*-----------------------------------------------------------------
007300 FD  TANKMST.
007400 COPY "#BOOKTANK".
007500
007600 WORKING-STORAGE                         SECTION.
007700*-----------------------------------------------------------------
007800 01  FILLER                      PIC X(050)          VALUE
007900         "***** INICIO DA WORKING - DSPLDTK *****".
008000*-----------------------------------------------------------------
008100 77  FS-TANKMST                  PIC X(002)          VALUE SPACES.
008200*-----------------------------------------------------------------
008300 77  WRK-ACU-LIDOS               PIC 9(005) COMP-3   VALUE ZEROS.
008400*-----------------------------------------------------------------
008500 COPY "#BOOKERRO".
008600*-----------------------------------------------------------------
008700 01  FILLER                      PIC X(050)          VALUE
008800         "***** FIM DA WORKING - DSPLDTK *****".
008900*-----------------------------------------------------------------
009000 LINKAGE                                 SECTION.
009100*-----------------------------------------------------------------
009200 01  LK-TANQUE-TABELA.
009300     05  LK-TQ-QTDE              PIC 9(005)  COMP-3.
009400     05  LK-TQ-OCORR OCCURS 500 TIMES
009500                     INDEXED BY LK-TQ-IDX.
009600         10  LK-TQ-TANK-ID           PIC X(010).
009700         10  LK-TQ-SITE-ID           PIC X(010).
009800         10  LK-TQ-TANK-NAME         PIC X(020).
009900         10  LK-TQ-OIL-TYPE          PIC X(010).
010000         10  LK-TQ-INVENTORY         PIC S9(007)V99 COMP-3.
010100         10  LK-TQ-CURRENT-LEVEL     PIC S9(003)V99 COMP-3.
010200         10  LK-TQ-SAFE-CAPACITY     PIC S9(007)V99 COMP-3.
010300         10  LK-TQ-MAX-CAPACITY      PIC S9(007)V99 COMP-3.
010400         10  LK-TQ-SAFE-LEVEL        PIC S9(003)V99 COMP-3.
010500         10  LK-TQ-MIN-SAFE-LEVEL    PIC S9(007)V99 COMP-3.
010600         10  LK-TQ-TYPE-SOURCE       PIC X(001).
010700         10  LK-TQ-TYPE-TARGET       PIC X(001).
010800         10  LK-TQ-STATUS            PIC X(010).
010900*=================================================================
011000 PROCEDURE                               DIVISION
011100     USING LK-TANQUE-TABELA.
011200*=================================================================
011300 0000-PRINCIPAL                          SECTION.
011400
011500         PERFORM 0100-INICIAR THRU 0200-PROCESSAR-FIM.
011600         PERFORM 0300-FINALIZAR.
011700         GOBACK.
011800
011900 0000-PRINCIPAL-FIM.                     EXIT.
012000*-----------------------------------------------------------------
012100 0100-INICIAR                            SECTION.
012200*-----------------------------------------------------------------
012300
012400         MOVE ZEROS               TO LK-TQ-QTDE WRK-ACU-LIDOS.
012500         OPEN INPUT TANKMST.
012600         IF FS-TANKMST               NOT EQUAL '00'
012700             MOVE WRK-ERRO-ABERTURA  TO WRK-DESCRICAO-ERRO
012800             MOVE FS-TANKMST         TO WRK-STATUS-ERRO
012900             MOVE '0100-INICIAR'     TO WRK-AREA-ERRO
013000             PERFORM 9999-TRATA-ERRO
013100         END-IF.
013200
013300 0100-INICIAR-FIM.                       EXIT.
013400*-----------------------------------------------------------------
013500 0110-LER-TANQUE                         SECTION.
013600*-----------------------------------------------------------------
013700
013800         READ TANKMST
013900             AT END
014000                 MOVE '10' TO FS-TANKMST
014100                 GO TO 0200-PROCESSAR-FIM
014200         END-READ.
014300
014400 0110-LER-TANQUE-FIM.                    EXIT.
014500*-----------------------------------------------------------------
014600 0200-PROCESSAR                          SECTION.
014700*-----------------------------------------------------------------
014800
014900         ADD 1 TO WRK-ACU-LIDOS.
015000         IF LK-TQ-QTDE LESS THAN 500
015100             ADD 1 TO LK-TQ-QTDE
015200             SET LK-TQ-IDX           TO LK-TQ-QTDE
015300             MOVE TQ-TANK-ID         TO LK-TQ-TANK-ID (LK-TQ-IDX)
015400             MOVE TQ-SITE-ID         TO LK-TQ-SITE-ID (LK-TQ-IDX)
015500             MOVE TQ-TANK-NAME       TO
015600                                     LK-TQ-TANK-NAME (LK-TQ-IDX)
015700             MOVE TQ-OIL-TYPE        TO
015800                                     LK-TQ-OIL-TYPE (LK-TQ-IDX)
015900             MOVE TQ-INVENTORY       TO
016000                                     LK-TQ-INVENTORY (LK-TQ-IDX)
016100             MOVE TQ-CURRENT-LEVEL   TO
016200                                 LK-TQ-CURRENT-LEVEL (LK-TQ-IDX)
016300             MOVE TQ-SAFE-TANK-CAPACITY TO
016400                                 LK-TQ-SAFE-CAPACITY (LK-TQ-IDX)
016500             MOVE TQ-MAX-TANK-CAPACITY  TO
016600                                 LK-TQ-MAX-CAPACITY (LK-TQ-IDX)
016700             MOVE TQ-SAFE-TANK-LEVEL TO
016800                                 LK-TQ-SAFE-LEVEL (LK-TQ-IDX)
016900             MOVE TQ-MIN-SAFE-LEVEL  TO
017000                                 LK-TQ-MIN-SAFE-LEVEL (LK-TQ-IDX)
017100             MOVE TQ-TANK-TYPE-SOURCE TO
017200                                 LK-TQ-TYPE-SOURCE (LK-TQ-IDX)
017300             MOVE TQ-TANK-TYPE-TARGET TO
017400                                 LK-TQ-TYPE-TARGET (LK-TQ-IDX)
017500             MOVE TQ-STATUS          TO LK-TQ-STATUS (LK-TQ-IDX)
017600         END-IF.
017700         GO TO 0110-LER-TANQUE.
017800
017900 0200-PROCESSAR-FIM.                     EXIT.
018000*-----------------------------------------------------------------
018100 0300-FINALIZAR                          SECTION.
018200*-----------------------------------------------------------------
018300
018400         CLOSE TANKMST.
018500         DISPLAY "DSPLDTK - TANQUES LIDOS...: " WRK-ACU-LIDOS.
018600         DISPLAY "DSPLDTK - TANQUES NA TAB..: " LK-TQ-QTDE.
018700
018800 0300-FINALIZAR-FIM.                     EXIT.
018900*-----------------------------------------------------------------
019000 9999-TRATA-ERRO                         SECTION.
019100*-----------------------------------------------------------------
019200
019300         DISPLAY "===== ERRO NO PROGRAMA DSPLDTK ====="
019400         DISPLAY "MENSSAGEM....:"    WRK-DESCRICAO-ERRO.
019500         DISPLAY "FILE STATUS..:"    WRK-STATUS-ERRO.
019600         DISPLAY "AREA / SECAO.:"    WRK-AREA-ERRO.
019700         GOBACK.
019800
019900 9999-TRATA-ERRO-FIM.                    EXIT.
020000*-----------------------------------------------------------------
