000100*-----------------------------------------------------------------*
000200*    #BOOKTANK  -  LAYOUT DO MESTRE DE TANQUES (TANK-FILE)        *
000300*    EMPRESA... :  FOURSYS                                        *
000400*    PROGRAMADOR: MATHEUS H. MEDEIROS                             *
000500*    ANALISTA   : IVAN SANCHES                                    *
000600*    DATA....... : 14 / 03 / 1991                                 *
000700*    OBJETIVO... : REGISTRO-MESTRE DE TANQUE DE UM SITIO DO       *
000800*                  DUTOVIARIO E A TABELA EM MEMORIA USADA PELOS   *
000900*                  PROGRAMAS DSPLDTK / DSPPATH / DSPSCHED PARA    *
001000*                  SELECAO DE ORIGEM E DESTINO DE UMA ORDEM DE    *
001100*                  DESPACHO.                                      *
001200*                  LRECL = 088                                    *
001300*-----------------------------------------------------------------*
001400*                          ALTERACOES                             *
001500*-----------------------------------------------------------------*
001600* PROGRAMADOR: MATHEUS H. MEDEIROS                        CR00342A
001700* DATA.......: 22 / 06 / 1994                              CR00342A
001800* OBJETIVO...: INCLUSAO DE TANK-TYPE-SOURCE/TARGET PARA    CR00342A
001900*              PERMITIR TANQUE MISTO ORIGEM-DESTINO.       CR00342A
002000*-----------------------------------------------------------------*
002100* PROGRAMADOR: MATHEUS H. MEDEIROS                        CR00511A
002200* DATA.......: 09 / 11 / 1998                              CR00511A
002300* OBJETIVO...: AMPLIACAO DA TABELA EM MEMORIA DE 200 PARA  CR00511A
002400*              500 TANQUES - CRESCIMENTO DA REDE.          CR00511A
002500*-----------------------------------------------------------------*
002600 01  REG-TANQUE.
002700     05  TQ-TANK-ID              PIC X(010).
002800     05  TQ-SITE-ID              PIC X(010).
002900     05  TQ-TANK-NAME            PIC X(020).
003000     05  TQ-OIL-TYPE             PIC X(010).
003100     05  TQ-INVENTORY            PIC S9(007)V99.
003200     05  TQ-CURRENT-LEVEL        PIC S9(003)V99.
003300     05  TQ-SAFE-TANK-CAPACITY   PIC S9(007)V99.
003400     05  TQ-MAX-TANK-CAPACITY    PIC S9(007)V99.
003500     05  TQ-SAFE-TANK-LEVEL      PIC S9(003)V99.
003600     05  TQ-MIN-SAFE-LEVEL       PIC S9(007)V99.
003700     05  TQ-TANK-TYPE-SOURCE     PIC X(001).
003800         88  TQ-E-ORIGEM             VALUE 'Y'.
003900     05  TQ-TANK-TYPE-TARGET     PIC X(001).
004000         88  TQ-E-DESTINO            VALUE 'Y'.
004100     05  TQ-STATUS               PIC X(010).
004200         88  TQ-DISPONIVEL           VALUE 'AVAILABLE'.
004300         88  TQ-RESERVADO            VALUE 'RESERVED'.
004400     05  FILLER                  PIC X(004).
004500*----------------- REDEFINICAO PARA CARGA DO EXTRATO COMPACTO ----*
004600 01  REG-TANQUE-COMPACTO REDEFINES REG-TANQUE.
004700     05  TQC-CHAVE               PIC X(020).
004800     05  TQC-GRADE-STATUS        PIC X(022).
004900     05  TQC-NUMERICOS           PIC X(046).
005000*-----------------------------------------------------------------*
005100*    TABELA EM MEMORIA DE TANQUES, CHAVE TQ-TANK-ID, ORDEM DE     *
005200*    INSERCAO PRESERVADA PARA AS REGRAS QUE DEPENDEM DA ORDEM DE  *
005300*    VARREDURA.                                                   *
005400*-----------------------------------------------------------------*
005500 01  WS-TANQUE-TABELA.
005600     05  WS-TQ-QTDE              PIC 9(005)  COMP-3 VALUE ZEROS.
005700     05  WS-TQ-OCORR OCCURS 500 TIMES
005800                     INDEXED BY WS-TQ-IDX.
005900         10  WS-TQ-TANK-ID           PIC X(010).
006000         10  WS-TQ-SITE-ID           PIC X(010).
006100         10  WS-TQ-TANK-NAME         PIC X(020).
006200         10  WS-TQ-OIL-TYPE          PIC X(010).
006300         10  WS-TQ-INVENTORY         PIC S9(007)V99 COMP-3.
006400         10  WS-TQ-CURRENT-LEVEL     PIC S9(003)V99 COMP-3.
006500         10  WS-TQ-SAFE-CAPACITY     PIC S9(007)V99 COMP-3.
006600         10  WS-TQ-MAX-CAPACITY      PIC S9(007)V99 COMP-3.
006700         10  WS-TQ-SAFE-LEVEL        PIC S9(003)V99 COMP-3.
006800         10  WS-TQ-MIN-SAFE-LEVEL    PIC S9(007)V99 COMP-3.
006900         10  WS-TQ-TYPE-SOURCE       PIC X(001).
007000         10  WS-TQ-TYPE-TARGET       PIC X(001).
007100         10  WS-TQ-STATUS            PIC X(010).
007200*-----------------------------------------------------------------*
