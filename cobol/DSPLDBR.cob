000100 IDENTIFICATION                          DIVISION.
000200*=================================================================
000300 PROGRAM-ID.                             DSPLDBR.
000400 AUTHOR.                                  MATHEUS H. MEDEIROS.
000500 INSTALLATION.                            FOURSYS - GERENCIA DUTOS.
000600 DATE-WRITTEN.                            21 / 03 / 1991.
000700 DATE-COMPILED.
000800 SECURITY.                                USO INTERNO FOURSYS.
000900*=================================================================
001000* PROGRAMA   : DSPLDBR
001100* PROGRAMADOR: MATHEUS H. MEDEIROS
001200* ANALISTA   : IVAN SANCHES
001300* CONSULTORIA: FOURSYS
001400* DATA.......: 21 / 07 / 1991
001500*-----------------------------------------------------------------
001600* OBJETIVO...: CARREGAR A TOPOLOGIA DE RAMAIS (BRANCH-FILE) PARA
001700*              A TABELA EM MEMORIA WS-RAMAL-TABELA, NA ORDEM DE
001800*              LEITURA DO ARQUIVO (ORDEM DE INSERCAO PRESERVADA,
001900*              USADA PELO DSPPATH NA VARREDURA DE ROTAS).
002000*-----------------------------------------------------------------
002100* ARQUIVOS                I/O                  INCLUDE/BOOK
002200*  BRANMST                INPUT                 #BOOKBRAN
002300*                                                #BOOKERRO
002400*-----------------------------------------------------------------
002500* MODULOS....: CHAMADO POR DSPSCHED (CALL 'DSPLDBR')
002600*-----------------------------------------------------------------
002700*                          ALTERACOES
002800*-----------------------------------------------------------------
002900* PROGRAMADOR: MATHEUS H. MEDEIROS                        CR00201C
003000* DATA.......: 22 / 06 / 1994                              CR00201C
003100* OBJETIVO...: PASSOU A RECEBER A TABELA POR LINKAGE AO     CR00201C
003200*              INVES DE GRAVAR ARQUIVO INTERMEDIARIO.       CR00201C
003300*-----------------------------------------------------------------
003400* PROGRAMADOR: RENATA B. ALVES                             CR00547A
003500* DATA.......: 22 / 05 / 2001                              CR00547A
003600* OBJETIVO...: REVISADA A CARGA DE RAMAIS APOS A VIRADA DO    CR00547A
003700*              ANO 2000 - SEM OCORRENCIAS.                    CR00547A
003800*-----------------------------------------------------------------
003900* PROGRAMADOR: RENATA B. ALVES                             CR00552A
004000* DATA.......: 25 / 06 / 2001                              CR00552A
004100* OBJETIVO...: PADRONIZADO O LACO DE LEITURA (0100/0110/0200)   CR00552A
004200*              CONFORME NORMA DO DEPARTAMENTO - PERFORM...THRU   CR00552A
004300*              UNICO COM GO TO NA LEITURA E NO FIM DE ARQUIVO,   CR00552A
004400*              SUBSTITUINDO O PERFORM...UNTIL.                   CR00552A
004500*-----------------------------------------------------------------
004600*=================================================================
004700 ENVIRONMENT                             DIVISION.
004800*=================================================================
004900 CONFIGURATION                           SECTION.
005000*-----------------------------------------------------------------
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS CLASSE-NUMERICA IS "0" THRU "9".
005400*-----------------------------------------------------------------
005500 INPUT-OUTPUT                            SECTION.
005600*-----------------------------------------------------------------
005700 FILE-CONTROL.
005800     SELECT BRANMST ASSIGN TO BRANMST
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS FS-BRANMST.
006100*=================================================================
006200 DATA                                    DIVISION.
006300*=================================================================
006400 FILE                                    SECTION.
006500*-----------------------------------------------------------------
006600*        INPUT -  TOPOLOGIA DE RAMAIS (BRANMST)  LRECL = 031
006700*-----------------------------------------------------------------
006800 FD  BRANMST.
006900 COPY "#BOOKBRAN".
007000
007100 WORKING-STORAGE                         SECTION.
007200*-----------------------------------------------------------------
007300 01  FILLER                      PIC X(050)          VALUE
007400         "***** INICIO DA WORKING - DSPLDBR *****".
007500*-----------------------------------------------------------------
007600 77  FS-BRANMST                  PIC X(002)          VALUE SPACES.
007700*-----------------------------------------------------------------
007800 77  WRK-ACU-LIDOS               PIC 9(005) COMP-3   VALUE ZEROS.
007900*-----------------------------------------------------------------
008000 COPY "#BOOKERRO".
008100*-----------------------------------------------------------------
008200 01  FILLER                      PIC X(050)          VALUE
008300         "***** FIM DA WORKING - DSPLDBR *****".
008400*-----------------------------------------------------------------
008500 LINKAGE                                 SECTION.
008600*-----------------------------------------------------------------
008700 01  LK-RAMAL-TABELA.
008800     05  LK-RM-QTDE              PIC 9(005)  COMP-3.
008900     05  LK-RM-OCORR OCCURS 2000 TIMES
009000                     INDEXED BY LK-RM-IDX.
009100         10  LK-RM-BRANCH-ID         PIC X(010).
009200         10  LK-RM-FROM-ID           PIC X(010).
009300         10  LK-RM-TO-ID             PIC X(010).
009400         10  LK-RM-IS-DIRECT         PIC X(001).
009500         10  LK-RM-CAPACITY          PIC S9(007)V99 COMP-3.
009600*=================================================================
009700 PROCEDURE                               DIVISION
009800     USING LK-RAMAL-TABELA.
009900*=================================================================
010000 0000-PRINCIPAL                          SECTION.
010100
010200         PERFORM 0100-INICIAR THRU 0200-PROCESSAR-FIM.
010300         PERFORM 0300-FINALIZAR.
010400         GOBACK.
010500
010600 0000-PRINCIPAL-FIM.                     EXIT.
010700*-----------------------------------------------------------------
010800 0100-INICIAR                            SECTION.
010900*-----------------------------------------------------------------
011000
011100         MOVE ZEROS               TO LK-RM-QTDE WRK-ACU-LIDOS.
011200         OPEN INPUT BRANMST.
011300         IF FS-BRANMST               NOT EQUAL '00'
011400             MOVE WRK-ERRO-ABERTURA  TO WRK-DESCRICAO-ERRO
011500             MOVE FS-BRANMST         TO WRK-STATUS-ERRO
011600             MOVE '0100-INICIAR'     TO WRK-AREA-ERRO
011700             PERFORM 9999-TRATA-ERRO
011800         END-IF.
011900
012000 0100-INICIAR-FIM.                       EXIT.
012100*-----------------------------------------------------------------
012200 0110-LER-RAMAL                          SECTION.
012300*-----------------------------------------------------------------
012400
012500         READ BRANMST
012600             AT END
012700                 MOVE '10' TO FS-BRANMST
012800                 GO TO 0200-PROCESSAR-FIM
012900         END-READ.
013000
013100 0110-LER-RAMAL-FIM.                     EXIT.
013200*-----------------------------------------------------------------
013300 0200-PROCESSAR                          SECTION.
013400*-----------------------------------------------------------------
013500
013600         ADD 1 TO WRK-ACU-LIDOS.
013700         IF LK-RM-QTDE LESS THAN 2000
013800             ADD 1 TO LK-RM-QTDE
013900             SET LK-RM-IDX           TO LK-RM-QTDE
014000             MOVE RM-BRANCH-ID       TO
014100                                     LK-RM-BRANCH-ID (LK-RM-IDX)
014200             MOVE RM-FROM-ID         TO LK-RM-FROM-ID (LK-RM-IDX)
014300             MOVE RM-TO-ID           TO LK-RM-TO-ID (LK-RM-IDX)
014400             MOVE RM-IS-DIRECT       TO
014500                                     LK-RM-IS-DIRECT (LK-RM-IDX)
014600             MOVE RM-BRANCH-CAPACITY TO
014700                                     LK-RM-CAPACITY (LK-RM-IDX)
014800         END-IF.
014900         GO TO 0110-LER-RAMAL.
015000
015100 0200-PROCESSAR-FIM.                     EXIT.
015200*-----------------------------------------------------------------
015300 0300-FINALIZAR                          SECTION.
015400*-----------------------------------------------------------------
015500
015600         CLOSE BRANMST.
015700         DISPLAY "DSPLDBR - RAMAIS LIDOS.....: " WRK-ACU-LIDOS.
015800         DISPLAY "DSPLDBR - RAMAIS NA TABELA.: " LK-RM-QTDE.
015900
016000 0300-FINALIZAR-FIM.                     EXIT.
016100*-----------------------------------------------------------------
016200 9999-TRATA-ERRO                         SECTION.
016300*-----------------------------------------------------------------
016400
016500         DISPLAY "===== ERRO NO PROGRAMA DSPLDBR ====="
016600         DISPLAY "MENSSAGEM....:"    WRK-DESCRICAO-ERRO.
016700         DISPLAY "FILE STATUS..:"    WRK-STATUS-ERRO.
016800         DISPLAY "AREA / SECAO.:"    WRK-AREA-ERRO.
016900         GOBACK.
017000
017100 9999-TRATA-ERRO-FIM.                    EXIT.
017200*-----------------------------------------------------------------
