000100 IDENTIFICATION                          DIVISION.
000200*=================================================================
000300 PROGRAM-ID.                             DSPSCHED.
000400 AUTHOR.                                  MATHEUS H. MEDEIROS.
000500 INSTALLATION.                            FOURSYS - GERENCIA DUTOS.
000600 DATE-WRITTEN.                            02 / 04 / 1991.
000700 DATE-COMPILED.
000800 SECURITY.                                USO INTERNO FOURSYS.
000900*=================================================================
001000* PROGRAMA   : DSPSCHED
001100* PROGRAMADOR: MATHEUS H. MEDEIROS
001200* ANALISTA   : IVAN SANCHES
001300* CONSULTORIA: FOURSYS
001400* DATA.......: 02 / 08 / 1991
001500*-----------------------------------------------------------------
001600* OBJETIVO...: DRIVER PRINCIPAL DA PROGRAMACAO ROLANTE DE
001700*              DESPACHOS.  CARREGA OS MESTRES E A CARTEIRA DE
001800*              ORDENS DE CLIENTE, DIVIDE CADA ORDEM EM UMA OU
001900*              DUAS ORDENS DE DESPACHO, SELECIONA ORIGEM /
002000*              DESTINO / ROTA PARA CADA UMA, ANEXA A FILA DE
002100*              DESPACHO (FIFO, TEMPOS SEQUENCIAIS) E ATUALIZA O
002200*              ESTADO VIRTUAL DOS RECURSOS.  GRAVA O ARQUIVO DE
002300*              DESPACHO E CHAMA O RELATORIO DE PROGRAMACAO.
002400*-----------------------------------------------------------------
002500* ARQUIVOS                I/O                  INCLUDE/BOOK
002600*  RELOGIO                INPUT                 (LAYOUT PROPRIO)
002700*  DESPTXN                OUTPUT                #BOOKDESP
002800*                                                #BOOKTANK
002900*                                                #BOOKPIPE
003000*                                                #BOOKBRAN
003100*                                                #BOOKORDR
003200*                                                #BOOKERRO
003300*-----------------------------------------------------------------
003400* MODULOS....: CALL 'DSPLDTK' / CALL 'DSPLDPL' / CALL 'DSPLDBR' /
003500*              CALL 'DSPORDER' / CALL 'DSPPATH' / CALL 'DSPRPT'
003600*-----------------------------------------------------------------
003700*                          ALTERACOES
003800*-----------------------------------------------------------------
003900* PROGRAMADOR: MATHEUS H. MEDEIROS                        CR00455C
004000* DATA.......: 14 / 04 / 1997                              CR00455C
004100* OBJETIVO...: FILA DE DESPACHO PASSOU A GRAVAR ROTA DE 5   CR00455C
004200*              NOS (ACOMPANHA O #BOOKDESP).                 CR00455C
004300*-----------------------------------------------------------------
004400* PROGRAMADOR: MATHEUS H. MEDEIROS                        CR00511C
004500* DATA.......: 11 / 11 / 1998                              CR00511C
004600* OBJETIVO...: TABELAS AMPLIADAS (TANQUES/DUTOS/RAMAIS) -   CR00511C
004700*              REVISAO GERAL PARA VIRADA DO ANO 2000.       CR00511C
004800*-----------------------------------------------------------------
004900* PROGRAMADOR: MATHEUS H. MEDEIROS                        CR00540A
005000* DATA.......: 23 / 02 / 1999                              CR00540A
005100* OBJETIVO...: INCLUIDAS AS ROTINAS AUTONOMAS DE REPARO /   CR00540A
005200*              VALIDACAO / SCAN DE CONFLITO / REAGENDAR /   CR00540A
005300*              REMOVER DA FILA (3220/3230/3240/3250/3260),  CR00540A
005400*              DETECCAO DE CONFLITO E UTILIZACAO DO ESTADO   CR00540A
005500*              VIRTUAL (3340/3350) E O CLASSIFICADOR DE      CR00540A
005600*              CICLO DE VIDA DA ORDEM DE DESPACHO (3400).    CR00540A
005700*              USO SOB DEMANDA DA OPERACAO (RECARGA / TURNO  CR00540A
005800*              / AUDITORIA) - NAO CHAMADAS PELO LACO 0000.   CR00540A
005900*-----------------------------------------------------------------
006000* PROGRAMADOR: RENATA B. ALVES                             CR00542A
006100* DATA.......: 20 / 03 / 2001                              CR00542A
006200* OBJETIVO...: AREA DE LINKAGE COM O DSPPATH AMPLIADA PARA   CR00542A
006300*              RECEBER/DEVOLVER WRK-SC-ENTRADA / WRK-SC-     CR00542A
006400*              SAIDA, ACOMPANHANDO A NOVA FUNCAO SCORE DO     CR00542A
006500*              MODULO (VIDE CR00541A NO DSPPATH).  SEM USO    CR00542A
006600*              PELO LACO PRINCIPAL POR ENQUANTO.              CR00542A
006700*-----------------------------------------------------------------
006800* PROGRAMADOR: RENATA B. ALVES                             CR00555A
006900* DATA.......: 27 / 06 / 2001                              CR00555A
007000* OBJETIVO...: PADRONIZADOS OS LACOS DE DESPACHO (3100) E DE     CR00555A
007100*              ORDENACAO DA FILA (3223) CONFORME NORMA DO        CR00555A
007200*              DEPARTAMENTO - PERFORM...THRU COM GO TO NO        CR00555A
007300*              AVANCO DO INDICE, NO LUGAR DO PERFORM...VARYING.  CR00555A
007400*-----------------------------------------------------------------
007500*=================================================================
007600 ENVIRONMENT                             DIVISION.
007700*=================================================================
007800 CONFIGURATION                           SECTION.
007900*-----------------------------------------------------------------
008000 SPECIAL-NAMES.
008100     C01 IS TOP-OF-FORM
008200     CLASS CLASSE-NUMERICA IS "0" THRU "9".
008300*-----------------------------------------------------------------
008400 INPUT-OUTPUT                            SECTION.
008500*-----------------------------------------------------------------
008600 FILE-CONTROL.
008700     SELECT RELOGIO ASSIGN TO RELOGIO
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS FS-RELOGIO.
009000     SELECT DESPTXN ASSIGN TO DESPTXN
009100         ORGANIZATION IS LINE SEQUENTIAL
009200         FILE STATUS IS FS-DESPTXN.
009300*=================================================================
009400 DATA                                    DIVISION.
009500*=================================================================
009600 FILE                                    SECTION.
009700*-----------------------------------------------------------------
009800*        INPUT -  RELOGIO DE REFERENCIA DO PROCESSAMENTO (RELOGIO)
009900*                               LRECL = 010
010000*-----------------------------------------------------------------
010100 FD  RELOGIO.
010200 01  REG-RELOGIO.
010300     05  RL-REFERENCIA           PIC 9(010).
010400*-----------------------------------------------------------------
010500*        OUTPUT-  ORDENS DE DESPACHO PROGRAMADAS (DESPTXN)
010600*                               LRECL = 114
010700*-----------------------------------------------------------------
010800 FD  DESPTXN.
010900 COPY "#BOOKDESP".
011000*
011100 WORKING-STORAGE                         SECTION.
011200*-----------------------------------------------------------------
011300 01  FILLER                      PIC X(050)          VALUE
011400         "***** INICIO DA WORKING - DSPSCHED *****".
011500*-----------------------------------------------------------------
011600 77  FS-RELOGIO                  PIC X(002)          VALUE SPACES.
011700 77  FS-DESPTXN                  PIC X(002)          VALUE SPACES.
011800*-----------------------------------------------------------------
011900 77  WRK-RELOGIO                 PIC 9(010)     COMP VALUE ZEROS.
012000*-----------------------------------------------------------------
012100 77  WRK-I                       PIC 9(005)     COMP VALUE ZEROS.
012200 77  WRK-OR-I                    PIC 9(005)     COMP VALUE ZEROS.
012300 77  WRK-PARTE-I                 PIC 9(001)     COMP VALUE ZEROS.
012400*-----------------------------------------------------------------
012500 77  WRK-PARTE-OK                PIC X(001)     VALUE 'N'.
012600     88  WRK-PARTE-FOI-OK            VALUE 'Y'.
012700 77  WRK-ORDEM-FALHOU            PIC X(001)     VALUE 'N'.
012800     88  WRK-ORDEM-EM-FALHA          VALUE 'Y'.
012900 77  WRK-SITE-ORIGEM-ACHADO      PIC X(010)     VALUE SPACES.
013000*-----------------------------------------------------------------
013100*    AREA DE TRABALHO DA FILA DE DESPACHO (ANEXA / ESTIMA DURACAO) *
013200*-----------------------------------------------------------------
013300 77  WRK-INICIO-PROPOSTO         PIC 9(010)     COMP VALUE ZEROS.
013400 77  WRK-FIM-PROPOSTO            PIC 9(010)     COMP VALUE ZEROS.
013500 77  WRK-FLOW-RATE-BASE          PIC S9(005)V99 COMP-3 VALUE
013600                                                       500.00.
013700 77  WRK-MODIFICADOR-GRADE       PIC S9(001)V99 COMP-3 VALUE 1.00.
013800 77  WRK-FLOW-RATE-EFETIVO       PIC S9(005)V99 COMP-3.
013900 77  WRK-GRADE-MAIUSCULA         PIC X(010)     VALUE SPACES.
014000 77  WRK-HORAS-DURACAO           PIC S9(007)V9(004) COMP-3.
014100 77  WRK-SEGUNDOS-DURACAO        PIC 9(010)     COMP VALUE ZEROS.
014200*-----------------------------------------------------------------
014300*    AREA DE TRABALHO DA ATUALIZACAO DE ESTADO DE RECURSOS         *
014400*-----------------------------------------------------------------
014500 77  WRK-GRADE-ANTERIOR          PIC X(010)     VALUE SPACES.
014600 77  WRK-NOVA-INVENTARIO         PIC S9(007)V99 COMP-3.
014700*-----------------------------------------------------------------
014800*    CONTADORES GLOBAIS - USADOS PELO RODAPE DO RELATORIO          *
014900*-----------------------------------------------------------------
015000 77  WRK-ACU-ORDENS-DESPACHO     PIC 9(005)     COMP-3 VALUE
015100                                                       ZEROS.
015200 77  WRK-ACU-VOLUME-TOTAL        PIC S9(009)V99 COMP-3 VALUE
015300                                                       ZEROS.
015400 77  WRK-ACU-TROCAS-OLEO         PIC 9(005)     COMP-3 VALUE
015500                                                       ZEROS.
015600 77  WRK-ACU-ORDENS-FALHAS       PIC 9(005)     COMP-3 VALUE
015700                                                       ZEROS.
015800 77  WRK-ACU-PRIOR-TOTAL         PIC 9(003)     COMP-3 VALUE
015900                                                       ZEROS.
016000 77  WRK-ACU-PRIOR-SATISFEITA    PIC 9(003)     COMP-3 VALUE
016100                                                       ZEROS.
016200*-----------------------------------------------------------------
016300 COPY "#BOOKERRO".
016400*-----------------------------------------------------------------
016500*    TABELAS EM MEMORIA DOS MESTRES E DA CARTEIRA DE ORDENS        *
016600*-----------------------------------------------------------------
016700 COPY "#BOOKTANK".
016800 COPY "#BOOKPIPE".
016900 COPY "#BOOKBRAN".
017000 COPY "#BOOKORDR".
017100*-----------------------------------------------------------------
017200*    AREA DE TRABALHO DAS ROTINAS AUTONOMAS DA FILA DE DESPACHO     *
017300*    (REPARO / VALIDACAO / SCAN DE CONFLITO / REAGENDAR / REMOVER)  *
017400*    E DO ESTADO DE RECURSOS (CONFLITO / UTILIZACAO) E DO           *
017500*    CLASSIFICADOR DE CICLO DE VIDA.  NAO SAO CHAMADAS PELO LACO    *
017600*    PRINCIPAL - REGRAS AUTONOMAS, VIDE MANUAL DE OPERACAO.         *
017700*-----------------------------------------------------------------
017800 77  WRK-REP-I                  PIC 9(005)     COMP VALUE ZEROS.
017900 77  WRK-REP-J                  PIC 9(005)     COMP VALUE ZEROS.
018000 77  WRK-REP-TROCOU             PIC X(001)     VALUE 'N'.
018100     88  WRK-REP-HOUVE-TROCA        VALUE 'Y'.
018200 01  WRK-REP-TEMP.
018300     05  WRK-RT-DISPATCH-ID       PIC X(014).
018400     05  WRK-RT-CUST-ORDER-ID     PIC X(010).
018500     05  WRK-RT-SITE-ID           PIC X(010).
018600     05  WRK-RT-OIL-TYPE          PIC X(010).
018700     05  WRK-RT-REQUIRED-VOLUME   PIC S9(007)V99 COMP-3.
018800     05  WRK-RT-SOURCE-TANK-ID    PIC X(010).
018900     05  WRK-RT-TARGET-TANK-ID    PIC X(010).
019000     05  WRK-RT-PATH-NODE-1       PIC X(010).
019100     05  WRK-RT-PATH-NODE-2       PIC X(010).
019200     05  WRK-RT-PATH-NODE-3       PIC X(010).
019300     05  WRK-RT-PATH-NODE-4       PIC X(010).
019400     05  WRK-RT-PATH-NODE-5       PIC X(010).
019500     05  WRK-RT-START-TIME        PIC 9(010)     COMP.
019600     05  WRK-RT-END-TIME          PIC 9(010)     COMP.
019700     05  WRK-RT-STATUS            PIC X(010).
019800     05  WRK-RT-CLEANING-REQUIRED PIC X(001).
019900     05  WRK-RT-PRIORITY          PIC 9(002)     COMP.
020000 77  WRK-VAL-I                  PIC 9(005)     COMP VALUE ZEROS.
020100 77  WRK-VAL-J                  PIC 9(005)     COMP VALUE ZEROS.
020200 77  WRK-VAL-DUPLICADA          PIC 9(005)     COMP-3 VALUE ZEROS.
020300 77  WRK-VAL-INICIO-INVALIDO    PIC 9(005)     COMP-3 VALUE ZEROS.
020400 77  WRK-VAL-FIM-INVALIDO       PIC 9(005)     COMP-3 VALUE ZEROS.
020500 77  WRK-VAL-SOBREPOE           PIC 9(005)     COMP-3 VALUE ZEROS.
020600 77  WRK-VAL-EXPIRADA           PIC 9(005)     COMP-3 VALUE ZEROS.
020700 77  WRK-CONF-I                 PIC 9(005)     COMP VALUE ZEROS.
020800 77  WRK-CONF-J                 PIC 9(005)     COMP VALUE ZEROS.
020900 77  WRK-CONF-QTDE              PIC 9(005)     COMP-3 VALUE ZEROS.
021000 77  WRK-REAG-I                 PIC 9(005)     COMP VALUE ZEROS.
021100 77  WRK-REM-POSICAO            PIC 9(005)     COMP VALUE ZEROS.
021200 77  WRK-REM-I                  PIC 9(005)     COMP VALUE ZEROS.
021300 77  WRK-UTIL-I                 PIC 9(005)     COMP VALUE ZEROS.
021400 77  WRK-UTIL-SOMA              PIC S9(007)V9999 COMP-3 VALUE ZEROS.
021500 77  WRK-UTIL-MEDIA             PIC S9(003)V9999 COMP-3 VALUE ZEROS.
021600 77  WRK-TQ-NIVEL-BAIXO         PIC 9(005)     COMP-3 VALUE ZEROS.
021700 77  WRK-DUTO-I                 PIC 9(005)     COMP VALUE ZEROS.
021800 77  WRK-DUTO-J                 PIC 9(005)     COMP VALUE ZEROS.
021900 77  WRK-DUTO-CONFLITOS         PIC 9(005)     COMP-3 VALUE ZEROS.
022000 77  WRK-CICLO-RELOGIO          PIC 9(010)     COMP VALUE ZEROS.
022100 77  WRK-CICLO-STATUS           PIC X(010)     VALUE SPACES.
022200*-----------------------------------------------------------------
022300*    AREA DE ENTRADA / SAIDA DA FUNCAO DIVIDIR (CALL 'DSPORDER')    *
022400*-----------------------------------------------------------------
022500 77  WRK-FUNCAO-ORDEM            PIC X(008)     VALUE SPACES.
022600 01  WRK-PARTE-ENTRADA.
022700     05  WRK-PE-CUST-ORDER-ID    PIC X(010).
022800     05  WRK-PE-SITE-ID          PIC X(010).
022900     05  WRK-PE-OIL-TYPE         PIC X(010).
023000     05  WRK-PE-UNDISPATCHED-VOL PIC S9(007)V99 COMP-3.
023100     05  WRK-PE-PRIORITY         PIC 9(002)     COMP.
023200 01  WRK-PARTE-SAIDA.
023300     05  WRK-PS-QTDE             PIC 9(001)     COMP.
023400     05  WRK-PS-OCORR OCCURS 2 TIMES.
023500         10  WRK-PS-DISPATCH-ORDER-ID PIC X(014).
023600         10  WRK-PS-SITE-ID           PIC X(010).
023700         10  WRK-PS-OIL-TYPE          PIC X(010).
023800         10  WRK-PS-VOLUME            PIC S9(007)V99 COMP-3.
023900         10  WRK-PS-STATUS            PIC X(010).
024000         10  WRK-PS-PRIORITY          PIC 9(002)     COMP.
024100*-----------------------------------------------------------------
024200*    AREA DE ENTRADA / SAIDA DAS FUNCOES DE DSPPATH (FONTE /        *
024300*    DESTINO / ROTA) - CAPACID / FITNESS / SCORE NAO SAO USADAS     *
024400*    PELO LACO PRINCIPAL (REGRAS AUTONOMAS, VIDE #BOOKERRO /        *
024500*    MANUAL).                                                       *
024600*-----------------------------------------------------------------
024700 77  WRK-FUNCAO-ROTA             PIC X(008)     VALUE SPACES.
024800 01  WRK-FT-ENTRADA.
024900     05  WRK-FT-OIL-TYPE         PIC X(010).
025000     05  WRK-FT-VOLUME           PIC S9(007)V99 COMP-3.
025100 01  WRK-FT-SAIDA.
025200     05  WRK-FT-ACHOU            PIC X(001).
025300         88  WRK-FT-OK               VALUE 'Y'.
025400     05  WRK-FT-TANK-ID          PIC X(010).
025500 01  WRK-DS-ENTRADA.
025600     05  WRK-DS-SITE-ID          PIC X(010).
025700     05  WRK-DS-OIL-TYPE         PIC X(010).
025800     05  WRK-DS-VOLUME           PIC S9(007)V99 COMP-3.
025900 01  WRK-DS-SAIDA.
026000     05  WRK-DS-ACHOU            PIC X(001).
026100         88  WRK-DS-OK               VALUE 'Y'.
026200     05  WRK-DS-TANK-ID          PIC X(010).
026300 01  WRK-RT-ENTRADA.
026400     05  WRK-RT-SOURCE-TANK-ID   PIC X(010).
026500     05  WRK-RT-SOURCE-SITE-ID   PIC X(010).
026600     05  WRK-RT-TARGET-TANK-ID   PIC X(010).
026700     05  WRK-RT-TARGET-SITE-ID   PIC X(010).
026800 01  WRK-RT-SAIDA.
026900     05  WRK-RT-ACHOU            PIC X(001).
027000         88  WRK-RT-OK               VALUE 'Y'.
027100     05  WRK-RT-NO-1             PIC X(010).
027200     05  WRK-RT-NO-2             PIC X(010).
027300     05  WRK-RT-NO-3             PIC X(010).
027400     05  WRK-RT-NO-4             PIC X(010).
027500     05  WRK-RT-NO-5             PIC X(010).
027600 01  WRK-CP-ENTRADA.
027700     05  WRK-CP-NO-1             PIC X(010).
027800     05  WRK-CP-NO-2             PIC X(010).
027900     05  WRK-CP-NO-3             PIC X(010).
028000     05  WRK-CP-NO-4             PIC X(010).
028100     05  WRK-CP-NO-5             PIC X(010).
028200     05  WRK-CP-VOLUME           PIC S9(007)V99 COMP-3.
028300     05  WRK-CP-START-TIME       PIC 9(010)     COMP.
028400 01  WRK-CP-SAIDA.
028500     05  WRK-CP-VIAVEL           PIC X(001).
028600         88  WRK-CP-E-VIAVEL         VALUE 'Y'.
028700     05  WRK-CP-DURACAO-SEG      PIC 9(010)     COMP.
028800     05  WRK-CP-END-TIME         PIC 9(010)     COMP.
028900 01  WRK-FI-ENTRADA.
029000     05  WRK-FI-START-TIME       PIC 9(010)     COMP.
029100     05  WRK-FI-PROCESSING-TIME  PIC 9(010)     COMP.
029200     05  WRK-FI-DEADLINE         PIC 9(010)     COMP.
029300     05  WRK-FI-ARRIVAL          PIC 9(010)     COMP.
029400     05  WRK-FI-ALOCADO          PIC S9(007)V99 COMP-3.
029500     05  WRK-FI-CAPACIDADE       PIC S9(007)V99 COMP-3.
029600     05  WRK-FI-POSICAO          PIC 9(005)     COMP.
029700     05  WRK-FI-TOTAL-ORDENS     PIC 9(005)     COMP.
029800     05  WRK-FI-PRIORITY         PIC 9(002)     COMP.
029900     05  WRK-FI-INVIAVEL         PIC X(001).
030000         88  WRK-FI-E-INVIAVEL       VALUE 'Y'.
030100 01  WRK-FI-SAIDA.
030200     05  WRK-FI-FITNESS          PIC S9(005)V9(004) COMP-3.
030300 01  WRK-SC-ENTRADA.
030400     05  WRK-SC-NO-1             PIC X(010).
030500     05  WRK-SC-NO-2             PIC X(010).
030600     05  WRK-SC-NO-3             PIC X(010).
030700     05  WRK-SC-NO-4             PIC X(010).
030800     05  WRK-SC-NO-5             PIC X(010).
030900     05  WRK-SC-ORDER-GRADE      PIC X(010).
031000     05  WRK-SC-VOLUME           PIC S9(007)V99 COMP-3.
031100 01  WRK-SC-SAIDA.
031200     05  WRK-SC-SCORE            PIC S9(005)V99     COMP-3.
031300     05  WRK-SC-LAVAGEM-HORAS    PIC S9(003)V99     COMP-3.
031400*-----------------------------------------------------------------
031500 01  FILLER                      PIC X(050)          VALUE
031600         "***** FIM DA WORKING - DSPSCHED *****".
031700*=================================================================
031800 PROCEDURE                               DIVISION.
031900*=================================================================
032000 0000-PRINCIPAL                          SECTION.
032100
032200         PERFORM 1000-CARREGAR-MESTRES.
032300         PERFORM 2000-CARREGAR-ORDENS.
032400         PERFORM 3000-PROCESSAR-ORDENS.
032500         PERFORM 4000-GRAVAR-DESPACHOS.
032600         PERFORM 5000-EMITIR-RELATORIO.
032700         STOP RUN.
032800
032900 0000-PRINCIPAL-FIM.                     EXIT.
033000*-----------------------------------------------------------------
033100*    1000 - LE O RELOGIO DE REFERENCIA E CARREGA OS TRES MESTRES    *
033200*    (TANQUES / DUTOS / RAMAIS) POR CALL NOS MODULOS CARREGADORES.  *
033300*-----------------------------------------------------------------
033400 1000-CARREGAR-MESTRES                   SECTION.
033500*-----------------------------------------------------------------
033600
033700         OPEN INPUT RELOGIO.
033800         IF FS-RELOGIO               NOT EQUAL '00'
033900             MOVE WRK-ERRO-ABERTURA  TO WRK-DESCRICAO-ERRO
034000             MOVE FS-RELOGIO         TO WRK-STATUS-ERRO
034100             MOVE '1000-CARREGAR-MESTRES' TO WRK-AREA-ERRO
034200             PERFORM 9999-TRATA-ERRO
034300         END-IF.
034400         READ RELOGIO
034500             AT END
034600                 MOVE ZEROS TO WRK-RELOGIO
034700             NOT AT END
034800                 MOVE RL-REFERENCIA TO WRK-RELOGIO
034900         END-READ.
035000         CLOSE RELOGIO.
035100         CALL 'DSPLDTK' USING WS-TANQUE-TABELA.
035200         CALL 'DSPLDPL' USING WS-DUTO-TABELA
035300                               WS-OCUPACAO-DUTO-TABELA.
035400         CALL 'DSPLDBR' USING WS-RAMAL-TABELA.
035500
035600 1000-CARREGAR-MESTRES-FIM.              EXIT.
035700*-----------------------------------------------------------------
035800*    2000 - CARGA DA CARTEIRA DE ORDENS DE CLIENTE, JA ORDENADA     *
035900*    POR PRIORIDADE DESCENDENTE PELO PROPRIO DSPORDER.              *
036000*-----------------------------------------------------------------
036100 2000-CARREGAR-ORDENS                    SECTION.
036200*-----------------------------------------------------------------
036300
036400         MOVE 'CARGA   ' TO WRK-FUNCAO-ORDEM.
036500         CALL 'DSPORDER' USING WRK-FUNCAO-ORDEM WS-ORDEM-TABELA
036600                                WRK-PARTE-ENTRADA WRK-PARTE-SAIDA.
036700
036800 2000-CARREGAR-ORDENS-FIM.               EXIT.
036900*-----------------------------------------------------------------
037000*    3000 - PERCORRE A CARTEIRA (JA EM ORDEM DE PRIORIDADE) E       *
037100*    DESPACHA CADA ORDEM DE CLIENTE.                                *
037200*-----------------------------------------------------------------
037300 3000-PROCESSAR-ORDENS                   SECTION.
037400*-----------------------------------------------------------------
037500
037600         IF WS-OR-QTDE GREATER THAN ZEROS
037700             MOVE 1              TO WRK-OR-I
037800             PERFORM 3100-DESPACHAR-UMA-ORDEM
037900                 THRU 3100-DESPACHAR-UMA-ORDEM-FIM
038000         END-IF.
038100
038200 3000-PROCESSAR-ORDENS-FIM.              EXIT.
038300*-----------------------------------------------------------------
038400 3100-DESPACHAR-UMA-ORDEM                SECTION.
038500*-----------------------------------------------------------------
038600
038700         MOVE 'N'    TO WRK-ORDEM-FALHOU.
038800         MOVE WS-OR-CUST-ORDER-ID (WRK-OR-I)
038900                                     TO WRK-PE-CUST-ORDER-ID.
039000         MOVE WS-OR-SITE-ID (WRK-OR-I)
039100                                     TO WRK-PE-SITE-ID.
039200         MOVE WS-OR-OIL-TYPE (WRK-OR-I)
039300                                     TO WRK-PE-OIL-TYPE.
039400         MOVE WS-OR-UNDISPATCHED-VOL (WRK-OR-I)
039500                                     TO WRK-PE-UNDISPATCHED-VOL.
039600         MOVE WS-OR-PRIORITY (WRK-OR-I)
039700                                     TO WRK-PE-PRIORITY.
039800         MOVE 'DIVIDIR ' TO WRK-FUNCAO-ORDEM.
039900         CALL 'DSPORDER' USING WRK-FUNCAO-ORDEM WS-ORDEM-TABELA
040000                                WRK-PARTE-ENTRADA WRK-PARTE-SAIDA.
040100         PERFORM 3110-PROCESSAR-PARTE
040200             VARYING WRK-PARTE-I FROM 1 BY 1
040300             UNTIL WRK-PARTE-I GREATER THAN WRK-PS-QTDE
040400             OR WRK-ORDEM-EM-FALHA.
040500         IF WRK-ORDEM-EM-FALHA
040600             ADD 1 TO WRK-ACU-ORDENS-FALHAS
040700         ELSE
040800             MOVE WS-OR-REQUIRED-VOLUME (WRK-OR-I)
040900                                 TO WS-OR-DISPATCHED-VOLUME (WRK-OR-I)
041000             MOVE ZEROS          TO WS-OR-UNDISPATCHED-VOL (WRK-OR-I)
041100             MOVE 'COMPLETED '   TO WS-OR-STATUS (WRK-OR-I)
041200         END-IF.
041300         IF WS-OR-PRIORITY (WRK-OR-I) GREATER THAN OR EQUAL 7
041400             ADD 1 TO WRK-ACU-PRIOR-TOTAL
041500             IF NOT WRK-ORDEM-EM-FALHA
041600                 ADD 1 TO WRK-ACU-PRIOR-SATISFEITA
041700             END-IF
041800         END-IF.
041900         ADD 1 TO WRK-OR-I.
042000         IF WRK-OR-I NOT GREATER THAN WS-OR-QTDE
042100             GO TO 3100-DESPACHAR-UMA-ORDEM
042200         END-IF.
042300
042400 3100-DESPACHAR-UMA-ORDEM-FIM.           EXIT.
042500*-----------------------------------------------------------------
042600*    3110 - SELECIONA ORIGEM, DESTINO E ROTA DE UMA PARTE E, SE     *
042700*    VIAVEL, ANEXA A FILA DE DESPACHO E ATUALIZA O ESTADO.          *
042800*-----------------------------------------------------------------
042900 3110-PROCESSAR-PARTE                    SECTION.
043000*-----------------------------------------------------------------
043100
043200         MOVE 'N' TO WRK-PARTE-OK.
043300         MOVE WRK-PS-OIL-TYPE (WRK-PARTE-I) TO WRK-FT-OIL-TYPE.
043400         MOVE WRK-PS-VOLUME (WRK-PARTE-I)   TO WRK-FT-VOLUME.
043500         MOVE 'FONTE   ' TO WRK-FUNCAO-ROTA.
043600         PERFORM 3190-CHAMAR-DSPPATH.
043700         IF WRK-FT-OK
043800             MOVE WRK-PS-SITE-ID (WRK-PARTE-I) TO WRK-DS-SITE-ID
043900             MOVE WRK-PS-OIL-TYPE (WRK-PARTE-I) TO WRK-DS-OIL-TYPE
044000             MOVE WRK-PS-VOLUME (WRK-PARTE-I)   TO WRK-DS-VOLUME
044100             MOVE 'DESTINO ' TO WRK-FUNCAO-ROTA
044200             PERFORM 3190-CHAMAR-DSPPATH
044300             IF WRK-DS-OK
044400                 PERFORM 3120-LOCALIZAR-SITE-TANQUE
044500                 MOVE WRK-FT-TANK-ID      TO WRK-RT-SOURCE-TANK-ID
044600                 MOVE WRK-SITE-ORIGEM-ACHADO
044700                                          TO WRK-RT-SOURCE-SITE-ID
044800                 MOVE WRK-DS-TANK-ID      TO WRK-RT-TARGET-TANK-ID
044900                 MOVE WRK-PS-SITE-ID (WRK-PARTE-I)
045000                                          TO WRK-RT-TARGET-SITE-ID
045100                 MOVE 'ROTA    ' TO WRK-FUNCAO-ROTA
045200                 PERFORM 3190-CHAMAR-DSPPATH
045300                 IF WRK-RT-OK
045400                     MOVE 'Y' TO WRK-PARTE-OK
045500                 END-IF
045600             END-IF
045700         END-IF.
045800         IF WRK-PARTE-FOI-OK
045900             PERFORM 3210-ANEXAR-FILA
046000             PERFORM 3300-ATUALIZAR-ESTADO
046100         ELSE
046200             MOVE 'Y' TO WRK-ORDEM-FALHOU
046300         END-IF.
046400
046500 3110-PROCESSAR-PARTE-FIM.               EXIT.
046600*-----------------------------------------------------------------
046700*    3120 - LOCALIZA O SITIO DO TANQUE DE ORIGEM ESCOLHIDO,         *
046800*    NECESSARIO PARA A VARREDURA DE ROTA (TANQUE NAO CARREGA O      *
046900*    PROPRIO SITIO NA ENTRADA DA FUNCAO ROTA).                      *
047000*-----------------------------------------------------------------
047100 3120-LOCALIZAR-SITE-TANQUE              SECTION.
047200*-----------------------------------------------------------------
047300
047400         MOVE SPACES TO WRK-SITE-ORIGEM-ACHADO.
047500         IF WS-TQ-QTDE GREATER THAN ZEROS
047600             PERFORM 3130-COMPARAR-TANQUE
047700                 VARYING WRK-I FROM 1 BY 1
047800                 UNTIL WRK-I GREATER THAN WS-TQ-QTDE
047900                 OR WRK-SITE-ORIGEM-ACHADO NOT EQUAL SPACES
048000         END-IF.
048100
048200 3120-LOCALIZAR-SITE-TANQUE-FIM.         EXIT.
048300*-----------------------------------------------------------------
048400 3130-COMPARAR-TANQUE                    SECTION.
048500*-----------------------------------------------------------------
048600
048700         IF WS-TQ-TANK-ID (WRK-I) EQUAL WRK-FT-TANK-ID
048800             MOVE WS-TQ-SITE-ID (WRK-I) TO WRK-SITE-ORIGEM-ACHADO
048900         END-IF.
049000
049100 3130-COMPARAR-TANQUE-FIM.               EXIT.
049200*-----------------------------------------------------------------
049300*    3190 - PONTO UNICO DE CHAMADA DO DSPPATH - REPASSA TODAS AS    *
049400*    AREAS DE LINKAGE NA ORDEM ESPERADA PELO MODULO, QUALQUER QUE   *
049500*    SEJA A FUNCAO SOLICITADA EM WRK-FUNCAO-ROTA.                   *
049600*-----------------------------------------------------------------
049700 3190-CHAMAR-DSPPATH                     SECTION.
049800*-----------------------------------------------------------------
049900
050000         CALL 'DSPPATH' USING WRK-FUNCAO-ROTA WS-TANQUE-TABELA
050100             WS-DUTO-TABELA WS-OCUPACAO-DUTO-TABELA
050200             WS-RAMAL-TABELA WRK-FT-ENTRADA WRK-FT-SAIDA
050300             WRK-DS-ENTRADA WRK-DS-SAIDA WRK-RT-ENTRADA
050400             WRK-RT-SAIDA WRK-CP-ENTRADA WRK-CP-SAIDA
050500             WRK-FI-ENTRADA WRK-FI-SAIDA WRK-SC-ENTRADA
050600             WRK-SC-SAIDA.
050700
050800 3190-CHAMAR-DSPPATH-FIM.                EXIT.
050900*-----------------------------------------------------------------
051000*    3200 - GERENCIADOR DA FILA DE DESPACHO (EM MEMORIA)            *
051100*-----------------------------------------------------------------
051200*    3210 - ANEXA UMA ORDEM DE DESPACHO AO FIM DA FILA: INICIO =    *
051300*    FIM DA ANTERIOR (OU RELOGIO, SE FILA VAZIA), FIM = INICIO +    *
051400*    DURACAO ESTIMADA PELA TAXA DE VAZAO.                           *
051500*-----------------------------------------------------------------
051600 3210-ANEXAR-FILA                        SECTION.
051700*-----------------------------------------------------------------
051800
051900         IF WS-FD-QTDE GREATER THAN ZEROS
052000             MOVE WS-FD-END-TIME (WS-FD-QTDE)
052100                                     TO WRK-INICIO-PROPOSTO
052200         ELSE
052300             MOVE WRK-RELOGIO        TO WRK-INICIO-PROPOSTO
052400         END-IF.
052500         PERFORM 3215-ESTIMAR-DURACAO.
052600         COMPUTE WRK-FIM-PROPOSTO =
052700             WRK-INICIO-PROPOSTO + WRK-SEGUNDOS-DURACAO.
052800         IF WS-FD-QTDE LESS THAN 4000
052900             ADD 1 TO WS-FD-QTDE
053000             SET WS-FD-IDX TO WS-FD-QTDE
053100             MOVE WRK-PS-DISPATCH-ORDER-ID (WRK-PARTE-I)
053200                                 TO WS-FD-DISPATCH-ID (WS-FD-IDX)
053300             MOVE WS-OR-CUST-ORDER-ID (WRK-OR-I)
053400                                 TO WS-FD-CUST-ORDER-ID (WS-FD-IDX)
053500             MOVE WRK-PS-SITE-ID (WRK-PARTE-I)
053600                                 TO WS-FD-SITE-ID (WS-FD-IDX)
053700             MOVE WRK-PS-OIL-TYPE (WRK-PARTE-I)
053800                                 TO WS-FD-OIL-TYPE (WS-FD-IDX)
053900             MOVE WRK-PS-VOLUME (WRK-PARTE-I)
054000                                 TO WS-FD-REQUIRED-VOLUME (WS-FD-IDX)
054100             MOVE WRK-FT-TANK-ID TO WS-FD-SOURCE-TANK-ID (WS-FD-IDX)
054200             MOVE WRK-DS-TANK-ID TO WS-FD-TARGET-TANK-ID (WS-FD-IDX)
054300             MOVE WRK-RT-NO-1    TO WS-FD-PATH-NODE-1 (WS-FD-IDX)
054400             MOVE WRK-RT-NO-2    TO WS-FD-PATH-NODE-2 (WS-FD-IDX)
054500             MOVE WRK-RT-NO-3    TO WS-FD-PATH-NODE-3 (WS-FD-IDX)
054600             MOVE WRK-RT-NO-4    TO WS-FD-PATH-NODE-4 (WS-FD-IDX)
054700             MOVE WRK-RT-NO-5    TO WS-FD-PATH-NODE-5 (WS-FD-IDX)
054800             MOVE WRK-INICIO-PROPOSTO
054900                                 TO WS-FD-START-TIME (WS-FD-IDX)
055000             MOVE WRK-FIM-PROPOSTO
055100                                 TO WS-FD-END-TIME (WS-FD-IDX)
055200             MOVE 'SCHEDULED '  TO WS-FD-STATUS (WS-FD-IDX)
055300             MOVE 'N'           TO WS-FD-CLEANING-REQUIRED (WS-FD-IDX)
055400             MOVE WRK-PS-PRIORITY (WRK-PARTE-I)
055500                                 TO WS-FD-PRIORITY (WS-FD-IDX)
055600             ADD 1 TO WRK-ACU-ORDENS-DESPACHO
055700             ADD WRK-PS-VOLUME (WRK-PARTE-I)
055800                                 TO WRK-ACU-VOLUME-TOTAL
055900         END-IF.
056000
056100 3210-ANEXAR-FILA-FIM.                   EXIT.
056200*-----------------------------------------------------------------
056300*    3215 - ESTIMA A DURACAO (SEGUNDOS) DE UMA PARTE PELA TAXA DE   *
056400*    VAZAO PADRAO DE 500,00 POR HORA, AJUSTADA PELA GRADE.  PISO    *
056500*    DE 60 SEGUNDOS; VOLUME NAO POSITIVO RESULTA EM ZERO.           *
056600*-----------------------------------------------------------------
056700 3215-ESTIMAR-DURACAO                    SECTION.
056800*-----------------------------------------------------------------
056900
057000         MOVE ZEROS TO WRK-SEGUNDOS-DURACAO.
057100         IF WRK-PS-VOLUME (WRK-PARTE-I) GREATER THAN ZEROS
057200             MOVE WRK-PS-OIL-TYPE (WRK-PARTE-I)
057300                                     TO WRK-GRADE-MAIUSCULA
057400             INSPECT WRK-GRADE-MAIUSCULA CONVERTING
057500                 "abcdefghijklmnopqrstuvwxyz" TO
057600                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
057700             MOVE 1.00 TO WRK-MODIFICADOR-GRADE
057800             EVALUATE WRK-GRADE-MAIUSCULA
057900                 WHEN 'HEAVY_OIL '
058000                     MOVE 0.70 TO WRK-MODIFICADOR-GRADE
058100                 WHEN 'BITUMEN   '
058200                     MOVE 0.60 TO WRK-MODIFICADOR-GRADE
058300                 WHEN 'GASOLINE  '
058400                     MOVE 1.10 TO WRK-MODIFICADOR-GRADE
058500                 WHEN 'DIESEL    '
058600                     MOVE 1.10 TO WRK-MODIFICADOR-GRADE
058700                 WHEN 'JETFUEL   '
058800                     MOVE 1.05 TO WRK-MODIFICADOR-GRADE
058900             END-EVALUATE
059000             COMPUTE WRK-FLOW-RATE-EFETIVO ROUNDED =
059100                 WRK-FLOW-RATE-BASE * WRK-MODIFICADOR-GRADE
059200             COMPUTE WRK-HORAS-DURACAO ROUNDED =
059300                 WRK-PS-VOLUME (WRK-PARTE-I) / WRK-FLOW-RATE-EFETIVO
059400             COMPUTE WRK-SEGUNDOS-DURACAO =
059500                 WRK-HORAS-DURACAO * 3600
059600             IF WRK-SEGUNDOS-DURACAO LESS THAN 60
059700                 MOVE 60 TO WRK-SEGUNDOS-DURACAO
059800             END-IF
059900         END-IF.
060000
060100 3215-ESTIMAR-DURACAO-FIM.               EXIT.
060200*-----------------------------------------------------------------
060300*    3220 - PASSE DE REPARO DA FILA (CARGA EM LOTE / REINICIO DO
060400*    TURNO).  ORDENA A FILA POR INICIO (ZERO/AUSENTE POR ULTIMO,
060500*    DESEMPATE POR PRIORIDADE DESCENDENTE), FORCA O INICIO DA
060600*    PRIMEIRA ORDEM >= RELOGIO, CADA INICIO SEGUINTE >= FIM DA
060700*    ANTERIOR, E RECALCULA QUALQUER FIM <= INICIO.  NAO E CHAMADA
060800*    PELO LACO PRINCIPAL (FILA JA NASCE EM SEQUENCIA DE CHEGADA) -
060900*    ROTINA AUTONOMA PARA RECARGA / REINICIO, VIDE MANUAL.
061000*-----------------------------------------------------------------
061100 3220-REPARAR-FILA                       SECTION.
061200*-----------------------------------------------------------------
061300
061400     IF WS-FD-QTDE GREATER THAN 1
061500         PERFORM 3221-PASSO-ORDENACAO
061600             VARYING WRK-REP-I FROM 1 BY 1
061700             UNTIL WRK-REP-I GREATER THAN WS-FD-QTDE
061800     END-IF.
061900     IF WS-FD-QTDE GREATER THAN ZEROS
062000         SET WS-FD-IDX TO 1
062100         IF WS-FD-START-TIME (WS-FD-IDX) LESS THAN WRK-RELOGIO
062200             OR WS-FD-START-TIME (WS-FD-IDX) EQUAL ZEROS
062300             MOVE WRK-RELOGIO TO WS-FD-START-TIME (WS-FD-IDX)
062400         END-IF
062500         PERFORM 3222-ENCADEAR-TEMPOS
062600             VARYING WRK-REP-I FROM 2 BY 1
062700             UNTIL WRK-REP-I GREATER THAN WS-FD-QTDE
062800     END-IF.
062900
063000 3220-REPARAR-FILA-FIM.                  EXIT.
063100*-----------------------------------------------------------------
063200 3221-PASSO-ORDENACAO                    SECTION.
063300*-----------------------------------------------------------------
063400
063500     MOVE 1 TO WRK-REP-J.
063600     PERFORM 3223-COMPARAR-VIZINHOS
063700         THRU 3223-COMPARAR-VIZINHOS-FIM.
063800
063900 3221-PASSO-ORDENACAO-FIM.               EXIT.
064000*-----------------------------------------------------------------
064100 3222-ENCADEAR-TEMPOS                    SECTION.
064200*-----------------------------------------------------------------
064300
064400     COMPUTE WS-FD-IDX = WRK-REP-I - 1.
064500     MOVE WS-FD-END-TIME (WS-FD-IDX) TO WRK-INICIO-PROPOSTO.
064600     SET WS-FD-IDX TO WRK-REP-I.
064700     IF WS-FD-START-TIME (WS-FD-IDX) LESS THAN WRK-INICIO-PROPOSTO
064800         MOVE WRK-INICIO-PROPOSTO TO WS-FD-START-TIME (WS-FD-IDX)
064900     END-IF.
065000     IF WS-FD-END-TIME (WS-FD-IDX) NOT GREATER THAN
065100                         WS-FD-START-TIME (WS-FD-IDX)
065200         MOVE WS-FD-REQUIRED-VOLUME (WS-FD-IDX)
065300                             TO WRK-PS-VOLUME (1)
065400         MOVE WS-FD-OIL-TYPE (WS-FD-IDX) TO WRK-PS-OIL-TYPE (1)
065500         MOVE 1 TO WRK-PARTE-I
065600         PERFORM 3215-ESTIMAR-DURACAO
065700         COMPUTE WS-FD-END-TIME (WS-FD-IDX) =
065800             WS-FD-START-TIME (WS-FD-IDX) + WRK-SEGUNDOS-DURACAO
065900     END-IF.
066000
066100 3222-ENCADEAR-TEMPOS-FIM.               EXIT.
066200*-----------------------------------------------------------------
066300 3223-COMPARAR-VIZINHOS                  SECTION.
066400*-----------------------------------------------------------------
066500
066600     SET WS-FD-IDX TO WRK-REP-J.
066700     MOVE 'N' TO WRK-REP-TROCOU.
066800     IF (WS-FD-START-TIME (WRK-REP-J) EQUAL ZEROS AND
066900             WS-FD-START-TIME (WRK-REP-J + 1) NOT EQUAL ZEROS)
067000         MOVE 'Y' TO WRK-REP-TROCOU
067100     ELSE
067200         IF WS-FD-START-TIME (WRK-REP-J + 1) NOT EQUAL ZEROS
067300             AND WS-FD-START-TIME (WRK-REP-J) GREATER THAN
067400                         WS-FD-START-TIME (WRK-REP-J + 1)
067500             MOVE 'Y' TO WRK-REP-TROCOU
067600         END-IF
067700         IF WS-FD-START-TIME (WRK-REP-J) EQUAL
067800                         WS-FD-START-TIME (WRK-REP-J + 1)
067900             AND WS-FD-PRIORITY (WRK-REP-J) LESS THAN
068000                         WS-FD-PRIORITY (WRK-REP-J + 1)
068100             MOVE 'Y' TO WRK-REP-TROCOU
068200         END-IF
068300     END-IF.
068400     IF WRK-REP-HOUVE-TROCA
068500         MOVE WS-FD-OCORR (WRK-REP-J)     TO WRK-REP-TEMP
068600         MOVE WS-FD-OCORR (WRK-REP-J + 1)
068700                             TO WS-FD-OCORR (WRK-REP-J)
068800         MOVE WRK-REP-TEMP TO WS-FD-OCORR (WRK-REP-J + 1)
068900     END-IF.
069000     ADD 1 TO WRK-REP-J.
069100     IF WRK-REP-J NOT GREATER THAN WS-FD-QTDE - 1
069200         GO TO 3223-COMPARAR-VIZINHOS
069300     END-IF.
069400
069500 3223-COMPARAR-VIZINHOS-FIM.             EXIT.
069600*-----------------------------------------------------------------
069700*    3230 - VALIDACAO DA FILA.  SINALIZA (EM CONTADORES) ORDENS
069800*    COM ID DUPLICADO, INICIO NAO POSITIVO, FIM <= INICIO,
069900*    SOBREPOSICAO COM A ORDEM ANTERIOR, E ORDENS EXPIRADAS (FIM
070000*    < RELOGIO COM STATUS DRAFT/SCHEDULED).  ROTINA AUTONOMA DE
070100*    AUDITORIA.
070200*-----------------------------------------------------------------
070300 3230-VALIDAR-FILA                       SECTION.
070400*-----------------------------------------------------------------
070500
070600     MOVE ZEROS TO WRK-VAL-DUPLICADA WRK-VAL-INICIO-INVALIDO
070700                   WRK-VAL-FIM-INVALIDO WRK-VAL-SOBREPOE
070800                   WRK-VAL-EXPIRADA.
070900     IF WS-FD-QTDE GREATER THAN ZEROS
071000         PERFORM 3231-VALIDAR-UMA-ORDEM
071100             VARYING WRK-VAL-I FROM 1 BY 1
071200             UNTIL WRK-VAL-I GREATER THAN WS-FD-QTDE
071300     END-IF.
071400
071500 3230-VALIDAR-FILA-FIM.                  EXIT.
071600*-----------------------------------------------------------------
071700 3231-VALIDAR-UMA-ORDEM                  SECTION.
071800*-----------------------------------------------------------------
071900
072000     IF WS-FD-START-TIME (WRK-VAL-I) NOT GREATER THAN ZEROS
072100         ADD 1 TO WRK-VAL-INICIO-INVALIDO
072200     END-IF.
072300     IF WS-FD-END-TIME (WRK-VAL-I) NOT GREATER THAN
072400                         WS-FD-START-TIME (WRK-VAL-I)
072500         ADD 1 TO WRK-VAL-FIM-INVALIDO
072600     END-IF.
072700     IF (WS-FD-STATUS (WRK-VAL-I) EQUAL 'DRAFT     ' OR
072800             WS-FD-STATUS (WRK-VAL-I) EQUAL 'SCHEDULED ')
072900         AND WS-FD-END-TIME (WRK-VAL-I) LESS THAN WRK-RELOGIO
073000         ADD 1 TO WRK-VAL-EXPIRADA
073100     END-IF.
073200     IF WRK-VAL-I GREATER THAN 1
073300         IF WS-FD-START-TIME (WRK-VAL-I) LESS THAN
073400                         WS-FD-END-TIME (WRK-VAL-I - 1)
073500             ADD 1 TO WRK-VAL-SOBREPOE
073600         END-IF
073700         PERFORM 3232-COMPARAR-ID-ANTERIOR
073800             VARYING WRK-VAL-J FROM 1 BY 1
073900             UNTIL WRK-VAL-J GREATER THAN WRK-VAL-I - 1
074000     END-IF.
074100
074200 3231-VALIDAR-UMA-ORDEM-FIM.             EXIT.
074300*-----------------------------------------------------------------
074400 3232-COMPARAR-ID-ANTERIOR               SECTION.
074500*-----------------------------------------------------------------
074600
074700     IF WS-FD-DISPATCH-ID (WRK-VAL-J) EQUAL
074800                         WS-FD-DISPATCH-ID (WRK-VAL-I)
074900         ADD 1 TO WRK-VAL-DUPLICADA
075000     END-IF.
075100
075200 3232-COMPARAR-ID-ANTERIOR-FIM.          EXIT.
075300*-----------------------------------------------------------------
075400*    3240 - SCAN DE CONFLITOS DA FILA.  CONTA TODO PAR DE ORDENS
075500*    CUJOS INTERVALOS [INICIO,FIM) SE SOBREPOEM (NAO HA CONFLITO
075600*    SE FIM1 <= INICIO2 OU FIM2 <= INICIO1).  ROTINA AUTONOMA.
075700*-----------------------------------------------------------------
075800 3240-SCAN-CONFLITOS                     SECTION.
075900*-----------------------------------------------------------------
076000
076100     MOVE ZEROS TO WRK-CONF-QTDE.
076200     IF WS-FD-QTDE GREATER THAN 1
076300         PERFORM 3241-VARRER-PAR-EXTERNO
076400             VARYING WRK-CONF-I FROM 1 BY 1
076500             UNTIL WRK-CONF-I GREATER THAN WS-FD-QTDE - 1
076600     END-IF.
076700
076800 3240-SCAN-CONFLITOS-FIM.                EXIT.
076900*-----------------------------------------------------------------
077000 3241-VARRER-PAR-EXTERNO                 SECTION.
077100*-----------------------------------------------------------------
077200
077300     PERFORM 3242-COMPARAR-PAR
077400         VARYING WRK-CONF-J FROM WRK-CONF-I + 1 BY 1
077500         UNTIL WRK-CONF-J GREATER THAN WS-FD-QTDE.
077600
077700 3241-VARRER-PAR-EXTERNO-FIM.            EXIT.
077800*-----------------------------------------------------------------
077900 3242-COMPARAR-PAR                       SECTION.
078000*-----------------------------------------------------------------
078100
078200     IF WS-FD-END-TIME (WRK-CONF-I) GREATER THAN
078300                         WS-FD-START-TIME (WRK-CONF-J)
078400         AND WS-FD-END-TIME (WRK-CONF-J) GREATER THAN
078500                         WS-FD-START-TIME (WRK-CONF-I)
078600         ADD 1 TO WRK-CONF-QTDE
078700     END-IF.
078800
078900 3242-COMPARAR-PAR-FIM.                  EXIT.
079000*-----------------------------------------------------------------
079100*    3250 - REAGENDAMENTO A PARTIR DO RELOGIO.  REATRIBUI INICIO
079200*    E FIM DE TODA A FILA SEQUENCIALMENTE A PARTIR DO RELOGIO DE
079300*    REFERENCIA, REESTIMANDO CADA DURACAO.  ROTINA AUTONOMA.
079400*-----------------------------------------------------------------
079500 3250-REAGENDAR-AGORA                    SECTION.
079600*-----------------------------------------------------------------
079700
079800     MOVE WRK-RELOGIO TO WRK-INICIO-PROPOSTO.
079900     IF WS-FD-QTDE GREATER THAN ZEROS
080000         PERFORM 3251-REAGENDAR-UMA-ORDEM
080100             VARYING WRK-REAG-I FROM 1 BY 1
080200             UNTIL WRK-REAG-I GREATER THAN WS-FD-QTDE
080300     END-IF.
080400
080500 3250-REAGENDAR-AGORA-FIM.               EXIT.
080600*-----------------------------------------------------------------
080700 3251-REAGENDAR-UMA-ORDEM                SECTION.
080800*-----------------------------------------------------------------
080900
081000     SET WS-FD-IDX TO WRK-REAG-I.
081100     MOVE WS-FD-REQUIRED-VOLUME (WRK-REAG-I)
081200                         TO WRK-PS-VOLUME (1).
081300     MOVE WS-FD-OIL-TYPE (WRK-REAG-I)   TO WRK-PS-OIL-TYPE (1).
081400     MOVE 1 TO WRK-PARTE-I.
081500     PERFORM 3215-ESTIMAR-DURACAO.
081600     MOVE WRK-INICIO-PROPOSTO TO WS-FD-START-TIME (WRK-REAG-I).
081700     COMPUTE WS-FD-END-TIME (WRK-REAG-I) =
081800         WRK-INICIO-PROPOSTO + WRK-SEGUNDOS-DURACAO.
081900     MOVE WS-FD-END-TIME (WRK-REAG-I) TO WRK-INICIO-PROPOSTO.
082000
082100 3251-REAGENDAR-UMA-ORDEM-FIM.           EXIT.
082200*-----------------------------------------------------------------
082300*    3260 - REMOCAO / CONCLUSAO DE UMA ORDEM DA FILA (POSICAO EM
082400*    WRK-REM-POSICAO).  FECHA O VAO REMANEJANDO AS ORDENS
082500*    SEGUINTES E REAGENDANDO-AS A PARTIR DO FIM DA ANTECESSORA
082600*    (OU RELOGIO, SE A REMOVIDA ERA A PRIMEIRA).  ROTINA
082700*    AUTONOMA.
082800*-----------------------------------------------------------------
082900 3260-REMOVER-CONCLUIR                   SECTION.
083000*-----------------------------------------------------------------
083100
083200     IF WRK-REM-POSICAO GREATER THAN ZEROS
083300         AND WRK-REM-POSICAO NOT GREATER THAN WS-FD-QTDE
083400         IF WRK-REM-POSICAO EQUAL 1
083500             MOVE WRK-RELOGIO TO WRK-INICIO-PROPOSTO
083600         ELSE
083700             MOVE WS-FD-END-TIME (WRK-REM-POSICAO - 1)
083800                                 TO WRK-INICIO-PROPOSTO
083900         END-IF
084000         PERFORM 3261-DESLOCAR-SUCESSORA
084100             VARYING WRK-REM-I FROM WRK-REM-POSICAO BY 1
084200             UNTIL WRK-REM-I GREATER THAN WS-FD-QTDE - 1
084300         IF WS-FD-QTDE GREATER THAN ZEROS
084400             SUBTRACT 1 FROM WS-FD-QTDE
084500         END-IF
084600     END-IF.
084700
084800 3260-REMOVER-CONCLUIR-FIM.              EXIT.
084900*-----------------------------------------------------------------
085000 3261-DESLOCAR-SUCESSORA                 SECTION.
085100*-----------------------------------------------------------------
085200
085300     MOVE WS-FD-OCORR (WRK-REM-I + 1) TO WS-FD-OCORR (WRK-REM-I).
085400     MOVE WS-FD-REQUIRED-VOLUME (WRK-REM-I)
085500                         TO WRK-PS-VOLUME (1).
085600     MOVE WS-FD-OIL-TYPE (WRK-REM-I)   TO WRK-PS-OIL-TYPE (1).
085700     MOVE 1 TO WRK-PARTE-I.
085800     PERFORM 3215-ESTIMAR-DURACAO.
085900     MOVE WRK-INICIO-PROPOSTO TO WS-FD-START-TIME (WRK-REM-I).
086000     COMPUTE WS-FD-END-TIME (WRK-REM-I) =
086100         WRK-INICIO-PROPOSTO + WRK-SEGUNDOS-DURACAO.
086200     MOVE WS-FD-END-TIME (WRK-REM-I) TO WRK-INICIO-PROPOSTO.
086300
086400 3261-DESLOCAR-SUCESSORA-FIM.            EXIT.
086500*-----------------------------------------------------------------
086600*    3300 - APLICA A PARTE DESPACHADA AO ESTADO VIRTUAL DOS
086700*    RECURSOS (TANQUE DE ORIGEM E DE DESTINO) E CONTA TROCA DE
086800*    GRADE (LAVAGEM).
086900*-----------------------------------------------------------------
087000 3300-ATUALIZAR-ESTADO                   SECTION.
087100*-----------------------------------------------------------------
087200
087300         PERFORM 3310-BAIXAR-ORIGEM.
087400         PERFORM 3320-SUBIR-DESTINO.
087500
087600 3300-ATUALIZAR-ESTADO-FIM.              EXIT.
087700*-----------------------------------------------------------------
087800 3310-BAIXAR-ORIGEM                      SECTION.
087900*-----------------------------------------------------------------
088000
088100         IF WS-TQ-QTDE GREATER THAN ZEROS
088200             PERFORM 3311-LOCALIZAR-ORIGEM
088300                 VARYING WRK-I FROM 1 BY 1
088400                 UNTIL WRK-I GREATER THAN WS-TQ-QTDE
088500         END-IF.
088600
088700 3310-BAIXAR-ORIGEM-FIM.                 EXIT.
088800*-----------------------------------------------------------------
088900 3311-LOCALIZAR-ORIGEM                   SECTION.
089000*-----------------------------------------------------------------
089100
089200         IF WS-TQ-TANK-ID (WRK-I) EQUAL WRK-FT-TANK-ID
089300             MOVE WS-TQ-OIL-TYPE (WRK-I) TO WRK-GRADE-ANTERIOR
089400             COMPUTE WRK-NOVA-INVENTARIO =
089500                 WS-TQ-INVENTORY (WRK-I) -
089600                 WRK-PS-VOLUME (WRK-PARTE-I)
089700             IF WRK-NOVA-INVENTARIO LESS THAN
089800                                 WS-TQ-MIN-SAFE-LEVEL (WRK-I)
089900                 MOVE WS-TQ-MIN-SAFE-LEVEL (WRK-I)
090000                                     TO WRK-NOVA-INVENTARIO
090100             END-IF
090200             MOVE WRK-NOVA-INVENTARIO TO WS-TQ-INVENTORY (WRK-I)
090300             IF WS-TQ-SAFE-CAPACITY (WRK-I) GREATER THAN ZEROS
090400                 COMPUTE WS-TQ-CURRENT-LEVEL (WRK-I) ROUNDED =
090500                     WS-TQ-INVENTORY (WRK-I) /
090600                     WS-TQ-SAFE-CAPACITY (WRK-I)
090700             END-IF
090800             IF WRK-GRADE-ANTERIOR NOT EQUAL SPACES
090900                 AND WRK-GRADE-ANTERIOR NOT EQUAL
091000                                 WRK-PS-OIL-TYPE (WRK-PARTE-I)
091100                 MOVE WRK-PS-OIL-TYPE (WRK-PARTE-I)
091200                                     TO WS-TQ-OIL-TYPE (WRK-I)
091300                 ADD 1 TO WRK-ACU-TROCAS-OLEO
091400             END-IF
091500         END-IF.
091600
091700 3311-LOCALIZAR-ORIGEM-FIM.              EXIT.
091800*-----------------------------------------------------------------
091900 3320-SUBIR-DESTINO                      SECTION.
092000*-----------------------------------------------------------------
092100
092200         IF WS-TQ-QTDE GREATER THAN ZEROS
092300             PERFORM 3321-LOCALIZAR-DESTINO
092400                 VARYING WRK-I FROM 1 BY 1
092500                 UNTIL WRK-I GREATER THAN WS-TQ-QTDE
092600         END-IF.
092700
092800 3320-SUBIR-DESTINO-FIM.                 EXIT.
092900*-----------------------------------------------------------------
093000 3321-LOCALIZAR-DESTINO                  SECTION.
093100*-----------------------------------------------------------------
093200
093300         IF WS-TQ-TANK-ID (WRK-I) EQUAL WRK-DS-TANK-ID
093400             ADD WRK-PS-VOLUME (WRK-PARTE-I)
093500                                 TO WS-TQ-INVENTORY (WRK-I)
093600             IF WS-TQ-SAFE-CAPACITY (WRK-I) GREATER THAN ZEROS
093700                 COMPUTE WS-TQ-CURRENT-LEVEL (WRK-I) ROUNDED =
093800                     WS-TQ-INVENTORY (WRK-I) /
093900                     WS-TQ-SAFE-CAPACITY (WRK-I)
094000                 IF WS-TQ-CURRENT-LEVEL (WRK-I) GREATER THAN
094100                                 WS-TQ-SAFE-LEVEL (WRK-I)
094200                     MOVE WS-TQ-SAFE-LEVEL (WRK-I)
094300                                 TO WS-TQ-CURRENT-LEVEL (WRK-I)
094400                 END-IF
094500             END-IF
094600             MOVE WRK-PS-OIL-TYPE (WRK-PARTE-I)
094700                                 TO WS-TQ-OIL-TYPE (WRK-I)
094800         END-IF.
094900
095000 3321-LOCALIZAR-DESTINO-FIM.             EXIT.
095100*-----------------------------------------------------------------
095200*    3340 - DETECCAO DE CONFLITO SOBRE O ESTADO VIRTUAL.  TANQUE
095300*    COM INVENTARIO < NIVEL-MINIMO-SEGURO E UM CONFLITO DE ESTOQUE
095400*    BAIXO; DOIS INTERVALOS DE OCUPACAO NO MESMO DUTO QUE SE
095500*    SOBREPOEM SAO UM CONFLITO DE SOBREPOSICAO DE TEMPO NO DUTO.
095600*    CONTADORES EM
095700*    WRK-TQ-NIVEL-BAIXO E WRK-DUTO-CONFLITOS.  ROTINA AUTONOMA -
095800*    NAO CHAMADA PELO LACO PRINCIPAL (O LACO SO ANEXA; AUDITORIA
095900*    DE CONFLITO E MANUAL, SOB DEMANDA DA OPERACAO).
096000*-----------------------------------------------------------------
096100 3340-CONFLITOS-ESTADO                   SECTION.
096200*-----------------------------------------------------------------
096300
096400     MOVE ZEROS TO WRK-TQ-NIVEL-BAIXO WRK-DUTO-CONFLITOS.
096500     IF WS-TQ-QTDE GREATER THAN ZEROS
096600         PERFORM 3341-VERIFICAR-TANQUE-BAIXO
096700             VARYING WRK-I FROM 1 BY 1
096800             UNTIL WRK-I GREATER THAN WS-TQ-QTDE
096900     END-IF.
097000     IF WS-OC-QTDE GREATER THAN 1
097100         PERFORM 3343-VARRER-OCUPACAO-EXTERNA
097200             VARYING WRK-DUTO-I FROM 1 BY 1
097300             UNTIL WRK-DUTO-I GREATER THAN WS-OC-QTDE - 1
097400     END-IF.
097500
097600 3340-CONFLITOS-ESTADO-FIM.              EXIT.
097700*-----------------------------------------------------------------
097800 3341-VERIFICAR-TANQUE-BAIXO             SECTION.
097900*-----------------------------------------------------------------
098000
098100     IF WS-TQ-INVENTORY (WRK-I) LESS THAN
098200                         WS-TQ-MIN-SAFE-LEVEL (WRK-I)
098300         ADD 1 TO WRK-TQ-NIVEL-BAIXO
098400     END-IF.
098500
098600 3341-VERIFICAR-TANQUE-BAIXO-FIM.        EXIT.
098700*-----------------------------------------------------------------
098800 3343-VARRER-OCUPACAO-EXTERNA            SECTION.
098900*-----------------------------------------------------------------
099000
099100     PERFORM 3344-COMPARAR-OCUPACAO-PAR
099200         VARYING WRK-DUTO-J FROM WRK-DUTO-I + 1 BY 1
099300         UNTIL WRK-DUTO-J GREATER THAN WS-OC-QTDE.
099400
099500 3343-VARRER-OCUPACAO-EXTERNA-FIM.       EXIT.
099600*-----------------------------------------------------------------
099700 3344-COMPARAR-OCUPACAO-PAR              SECTION.
099800*-----------------------------------------------------------------
099900
100000     IF WS-OC-PIPE-ID (WRK-DUTO-I) EQUAL WS-OC-PIPE-ID (WRK-DUTO-J)
100100         AND WS-OC-INICIO (WRK-DUTO-I) LESS THAN
100200                         WS-OC-FIM (WRK-DUTO-J)
100300         AND WS-OC-INICIO (WRK-DUTO-J) LESS THAN
100400                         WS-OC-FIM (WRK-DUTO-I)
100500         ADD 1 TO WRK-DUTO-CONFLITOS
100600     END-IF.
100700
100800 3344-COMPARAR-OCUPACAO-PAR-FIM.         EXIT.
100900*-----------------------------------------------------------------
101000*    3350 - UTILIZACAO DE RECURSO.  MEDIA, SOBRE TODOS OS TANQUES,
101100*    DE INVENTARIO / CAPACIDADE-SEGURA (ZERO QUANDO A CAPACIDADE
101200*    NAO E POSITIVA); ZERO QUANDO NAO HA TANQUES.  RESULTADO EM
101300*    WRK-UTIL-MEDIA.  ROTINA AUTONOMA.
101400*-----------------------------------------------------------------
101500 3350-UTILIZACAO-RECURSO                 SECTION.
101600*-----------------------------------------------------------------
101700
101800     MOVE ZEROS TO WRK-UTIL-SOMA WRK-UTIL-MEDIA.
101900     IF WS-TQ-QTDE GREATER THAN ZEROS
102000         PERFORM 3351-SOMAR-UTILIZACAO-TANQUE
102100             VARYING WRK-UTIL-I FROM 1 BY 1
102200             UNTIL WRK-UTIL-I GREATER THAN WS-TQ-QTDE
102300         COMPUTE WRK-UTIL-MEDIA ROUNDED =
102400             WRK-UTIL-SOMA / WS-TQ-QTDE
102500     END-IF.
102600
102700 3350-UTILIZACAO-RECURSO-FIM.            EXIT.
102800*-----------------------------------------------------------------
102900 3351-SOMAR-UTILIZACAO-TANQUE            SECTION.
103000*-----------------------------------------------------------------
103100
103200     IF WS-TQ-SAFE-CAPACITY (WRK-UTIL-I) GREATER THAN ZEROS
103300         COMPUTE WRK-UTIL-SOMA = WRK-UTIL-SOMA +
103400             (WS-TQ-INVENTORY (WRK-UTIL-I) /
103500              WS-TQ-SAFE-CAPACITY (WRK-UTIL-I))
103600     END-IF.
103700
103800 3351-SOMAR-UTILIZACAO-TANQUE-FIM.       EXIT.
103900*-----------------------------------------------------------------
104000*    3400 - CLASSIFICADOR DE CICLO DE VIDA DA ORDEM DE DESPACHO.
104100*    DADO O RELOGIO DE REFERENCIA (WRK-CICLO-RELOGIO) E A ORDEM
104200*    APONTADA POR WS-FD-IDX: FIM < RELOGIO -> COMPLETED; INICIO
104300*    <= RELOGIO <= FIM -> RUNNING; INICIO > RELOGIO -> PENDING;
104400*    CASO CONTRARIO -> CONFLICT.  RESULTADO EM WRK-CICLO-STATUS.
104500*    ROTINA AUTONOMA - O RODAPE DO RELATORIO USA OS CONTADORES
104600*    GLOBAIS, NAO ESTA CLASSIFICACAO ORDEM-A-ORDEM.
104700*-----------------------------------------------------------------
104800 3400-CLASSIFICAR-CICLO-VIDA             SECTION.
104900*-----------------------------------------------------------------
105000
105100     MOVE SPACES TO WRK-CICLO-STATUS.
105200     IF WS-FD-END-TIME (WS-FD-IDX) LESS THAN WRK-CICLO-RELOGIO
105300         MOVE 'COMPLETED ' TO WRK-CICLO-STATUS
105400     ELSE
105500         IF WS-FD-START-TIME (WS-FD-IDX) NOT GREATER THAN
105600                         WRK-CICLO-RELOGIO
105700             AND WRK-CICLO-RELOGIO NOT GREATER THAN
105800                         WS-FD-END-TIME (WS-FD-IDX)
105900             MOVE 'RUNNING   ' TO WRK-CICLO-STATUS
106000         ELSE
106100             IF WS-FD-START-TIME (WS-FD-IDX) GREATER THAN
106200                         WRK-CICLO-RELOGIO
106300                 MOVE 'PENDING   ' TO WRK-CICLO-STATUS
106400             ELSE
106500                 MOVE 'CONFLICT  ' TO WRK-CICLO-STATUS
106600             END-IF
106700         END-IF
106800     END-IF.
106900
107000 3400-CLASSIFICAR-CICLO-VIDA-FIM.        EXIT.
107100*-----------------------------------------------------------------
107200*    4000 - GRAVA UM REGISTRO DE DESPACHO PARA CADA ORDEM NA
107300*    FILA EM MEMORIA.
107400*-----------------------------------------------------------------
107500 4000-GRAVAR-DESPACHOS                   SECTION.
107600*-----------------------------------------------------------------
107700
107800         OPEN OUTPUT DESPTXN.
107900         IF FS-DESPTXN               NOT EQUAL '00'
108000             MOVE WRK-ERRO-ABERTURA  TO WRK-DESCRICAO-ERRO
108100             MOVE FS-DESPTXN         TO WRK-STATUS-ERRO
108200             MOVE '4000-GRAVAR-DESPACHOS' TO WRK-AREA-ERRO
108300             PERFORM 9999-TRATA-ERRO
108400         END-IF.
108500         IF WS-FD-QTDE GREATER THAN ZEROS
108600             PERFORM 4100-GRAVAR-UM-DESPACHO
108700                 VARYING WS-FD-IDX FROM 1 BY 1
108800                 UNTIL WS-FD-IDX GREATER THAN WS-FD-QTDE
108900         END-IF.
109000         CLOSE DESPTXN.
109100
109200 4000-GRAVAR-DESPACHOS-FIM.              EXIT.
109300*-----------------------------------------------------------------
109400 4100-GRAVAR-UM-DESPACHO                 SECTION.
109500*-----------------------------------------------------------------
109600
109700         MOVE WS-FD-DISPATCH-ID (WS-FD-IDX)
109800                                 TO DS-DISPATCH-ORDER-ID.
109900         MOVE WS-FD-CUST-ORDER-ID (WS-FD-IDX) TO DS-CUST-ORDER-ID.
110000         MOVE WS-FD-SITE-ID (WS-FD-IDX)       TO DS-SITE-ID.
110100         MOVE WS-FD-OIL-TYPE (WS-FD-IDX)      TO DS-OIL-TYPE.
110200         MOVE WS-FD-REQUIRED-VOLUME (WS-FD-IDX)
110300                                          TO DS-REQUIRED-VOLUME.
110400         MOVE WS-FD-SOURCE-TANK-ID (WS-FD-IDX) TO DS-SOURCE-TANK-ID.
110500         MOVE WS-FD-TARGET-TANK-ID (WS-FD-IDX) TO DS-TARGET-TANK-ID.
110600         MOVE WS-FD-PATH-NODE-1 (WS-FD-IDX)    TO DS-PATH-NODE-1.
110700         MOVE WS-FD-PATH-NODE-2 (WS-FD-IDX)    TO DS-PATH-NODE-2.
110800         MOVE WS-FD-PATH-NODE-3 (WS-FD-IDX)    TO DS-PATH-NODE-3.
110900         MOVE WS-FD-PATH-NODE-4 (WS-FD-IDX)    TO DS-PATH-NODE-4.
111000         MOVE WS-FD-PATH-NODE-5 (WS-FD-IDX)    TO DS-PATH-NODE-5.
111100         MOVE WS-FD-START-TIME (WS-FD-IDX)     TO DS-START-TIME.
111200         MOVE WS-FD-END-TIME (WS-FD-IDX)       TO DS-END-TIME.
111300         MOVE WS-FD-STATUS (WS-FD-IDX)         TO DS-STATUS.
111400         MOVE WS-FD-CLEANING-REQUIRED (WS-FD-IDX)
111500                                          TO DS-CLEANING-REQUIRED.
111600         MOVE WS-FD-PRIORITY (WS-FD-IDX)       TO DS-PRIORITY.
111700         WRITE REG-DESPACHO.
111800         IF FS-DESPTXN                NOT EQUAL '00'
111900             MOVE WRK-NAO-GRAVOU     TO WRK-DESCRICAO-ERRO
112000             MOVE FS-DESPTXN         TO WRK-STATUS-ERRO
112100             MOVE '4100-GRAVAR-UM-DESPACHO' TO WRK-AREA-ERRO
112200             PERFORM 9999-TRATA-ERRO
112300         END-IF.
112400
112500 4100-GRAVAR-UM-DESPACHO-FIM.            EXIT.
112600*-----------------------------------------------------------------
112700*    5000 - CHAMA O RELATORIO DE PROGRAMACAO DE DESPACHO            *
112800*-----------------------------------------------------------------
112900 5000-EMITIR-RELATORIO                   SECTION.
113000*-----------------------------------------------------------------
113100
113200         CALL 'DSPRPT' USING WS-FILA-DESPACHO WRK-ACU-ORDENS-DESPACHO
113300             WRK-ACU-VOLUME-TOTAL WRK-ACU-TROCAS-OLEO
113400             WRK-ACU-ORDENS-FALHAS WRK-ACU-PRIOR-SATISFEITA
113500             WRK-ACU-PRIOR-TOTAL.
113600
113700 5000-EMITIR-RELATORIO-FIM.              EXIT.
113800*-----------------------------------------------------------------
113900 9999-TRATA-ERRO                         SECTION.
114000*-----------------------------------------------------------------
114100
114200         DISPLAY "===== ERRO NO PROGRAMA DSPSCHED =====".
114300         DISPLAY "MENSSAGEM....:"    WRK-DESCRICAO-ERRO.
114400         DISPLAY "FILE STATUS..:"    WRK-STATUS-ERRO.
114500         DISPLAY "AREA / SECAO.:"    WRK-AREA-ERRO.
114600         GOBACK.
114700
114800 9999-TRATA-ERRO-FIM.                    EXIT.
114900*-----------------------------------------------------------------
