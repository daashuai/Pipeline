000100*-----------------------------------------------------------------*
000200*    #BOOKDESP  -  LAYOUT DA ORDEM DE DESPACHO (DISPATCH-ORDER)   *
000300*    EMPRESA... :  FOURSYS                                        *
000400*    PROGRAMADOR: MATHEUS H. MEDEIROS                             *
000500*    ANALISTA   : IVAN SANCHES                                    *
000600*    DATA....... : 04 / 04 / 1991                                 *
000700*    OBJETIVO... : REGISTRO DE SAIDA DA ORDEM DE DESPACHO E A     *
000800*                  FILA EM MEMORIA (DISPATCH-ORDER-QUEUE) USADA   *
000900*                  PELO DSPSCHED PARA SEQUENCIAR OS TRABALHOS.    *
001000*                  LRECL = 114                                    *
001100*-----------------------------------------------------------------*
001200*                          ALTERACOES                             *
001300*-----------------------------------------------------------------*
001400* PROGRAMADOR: MATHEUS H. MEDEIROS                        CR00455A
001500* DATA.......: 11 / 04 / 1997                              CR00455A
001600* OBJETIVO...: ROTA PASSOU DE 3 PARA 5 NOS (PATH-NODE-1 A  CR00455A
001700*              PATH-NODE-5) PARA REGISTRAR OS DOIS RAMAIS  CR00455A
001800*              E O DUTO/LOCAL/DIRETO DA ROTA ESCOLHIDA.    CR00455A
001900*-----------------------------------------------------------------*
002000 01  REG-DESPACHO.
002100     05  DS-DISPATCH-ORDER-ID    PIC X(014).
002200     05  DS-CUST-ORDER-ID        PIC X(010).
002300     05  DS-SITE-ID              PIC X(010).
002400     05  DS-OIL-TYPE             PIC X(010).
002500     05  DS-REQUIRED-VOLUME      PIC S9(007)V99.
002600     05  DS-SOURCE-TANK-ID       PIC X(010).
002700     05  DS-TARGET-TANK-ID       PIC X(010).
002800     05  DS-PATH-NODE-1          PIC X(010).
002900     05  DS-PATH-NODE-2          PIC X(010).
003000     05  DS-PATH-NODE-3          PIC X(010).
003100     05  DS-PATH-NODE-4          PIC X(010).
003200     05  DS-PATH-NODE-5          PIC X(010).
003300     05  DS-START-TIME           PIC 9(010).
003400     05  DS-END-TIME             PIC 9(010).
003500     05  DS-STATUS               PIC X(010).
003600         88  DS-RASCUNHO             VALUE 'DRAFT'.
003700         88  DS-AGENDADA             VALUE 'SCHEDULED'.
003800         88  DS-EM-CURSO             VALUE 'RUNNING'.
003900         88  DS-CONCLUIDA            VALUE 'COMPLETED'.
004000         88  DS-CANCELADA            VALUE 'CANCELLED'.
004100         88  DS-EM-CONFLITO          VALUE 'CONFLICT'.
004200     05  DS-CLEANING-REQUIRED    PIC X(001).
004300         88  DS-LAVAGEM-NECESSARIA   VALUE 'Y'.
004400     05  DS-PRIORITY             PIC 9(002).
004500*----------------- REDEFINICAO - ROTA COMO LINHA UNICA -----------*
004600 01  REG-DESPACHO-ROTA REDEFINES REG-DESPACHO.
004700     05  FILLER                  PIC X(057).
004800     05  DSR-ROTA-LINHA          PIC X(050).
004900     05  FILLER                  PIC X(007).
005000*-----------------------------------------------------------------*
005100*    FILA DE DESPACHO EM MEMORIA - SEQUENCIA DE CHEGADA (FIFO),   *
005200*    MANIPULADA PELAS SECOES 3200-FILA-DESPACHO DO DSPSCHED.      *
005300*-----------------------------------------------------------------*
005400 01  WS-FILA-DESPACHO.
005500     05  WS-FD-QTDE              PIC 9(005)  COMP-3 VALUE ZEROS.
005600     05  WS-FD-OCORR OCCURS 4000 TIMES
005700                     INDEXED BY WS-FD-IDX.
005800         10  WS-FD-DISPATCH-ID       PIC X(014).
005900         10  WS-FD-CUST-ORDER-ID     PIC X(010).
006000         10  WS-FD-SITE-ID           PIC X(010).
006100         10  WS-FD-OIL-TYPE          PIC X(010).
006200         10  WS-FD-REQUIRED-VOLUME   PIC S9(007)V99 COMP-3.
006300         10  WS-FD-SOURCE-TANK-ID    PIC X(010).
006400         10  WS-FD-TARGET-TANK-ID    PIC X(010).
006500         10  WS-FD-PATH-NODE-1       PIC X(010).
006600         10  WS-FD-PATH-NODE-2       PIC X(010).
006700         10  WS-FD-PATH-NODE-3       PIC X(010).
006800         10  WS-FD-PATH-NODE-4       PIC X(010).
006900         10  WS-FD-PATH-NODE-5       PIC X(010).
007000         10  WS-FD-START-TIME        PIC 9(010)     COMP.
007100         10  WS-FD-END-TIME          PIC 9(010)     COMP.
007200         10  WS-FD-STATUS            PIC X(010).
007300         10  WS-FD-CLEANING-REQUIRED PIC X(001).
007400         10  WS-FD-PRIORITY          PIC 9(002)     COMP.
007500*-----------------------------------------------------------------*
