000100 IDENTIFICATION                          DIVISION.
000200*=================================================================
000300 PROGRAM-ID.                             DSPRPT.
000400 AUTHOR.                                  MATHEUS H. MEDEIROS.
000500 INSTALLATION.                            FOURSYS - GERENCIA DUTOS.
000600 DATE-WRITTEN.                            09 / 04 / 1991.
000700 DATE-COMPILED.
000800 SECURITY.                                USO INTERNO FOURSYS.
000900*=================================================================
001000* PROGRAMA   : DSPRPT
001100* PROGRAMADOR: MATHEUS H. MEDEIROS
001200* ANALISTA   : IVAN SANCHES
001300* CONSULTORIA: FOURSYS
001400* DATA.......: 09 / 04 / 1991
001500*-----------------------------------------------------------------
001600* OBJETIVO...: EMITIR O RELATORIO DE PROGRAMACAO DE DESPACHO
001700*              (SCHEDULE-REPORT), UMA LINHA DE DETALHE POR ORDEM
001800*              DE DESPACHO NA FILA, COM QUEBRA DE CONTROLE POR
001900*              ORDEM DE CLIENTE (SUB-TOTAL DE VOLUME) E RODAPE
002000*              COM OS TOTAIS GERAIS DO PROCESSAMENTO.
002100*-----------------------------------------------------------------
002200* ARQUIVOS                I/O                  INCLUDE/BOOK
002300*  (NENHUM - RECEBE A FILA POR LINKAGE)        #BOOKDESP
002400*  RELSCHED               OUTPUT                #BOOKCAB
002500*                                                #BOOKERRO
002600*-----------------------------------------------------------------
002700* MODULOS....: CHAMADO POR DSPSCHED (CALL 'DSPRPT')
002800*-----------------------------------------------------------------
002900*                          ALTERACOES
003000*-----------------------------------------------------------------
003100* PROGRAMADOR: MATHEUS H. MEDEIROS                        CR00455B
003200* DATA.......: 16 / 04 / 1997                              CR00455B
003300* OBJETIVO...: ROTA DO DETALHE PASSOU A MOSTRAR OS 5 NOS    CR00455B
003400*              EM VEZ DE 3 (ACOMPANHA O #BOOKDESP / #BOOKCAB)CR00455B
003500*-----------------------------------------------------------------
003600* PROGRAMADOR: MATHEUS H. MEDEIROS                        CR00511D
003700* DATA.......: 12 / 11 / 1998                              CR00511D
003800* OBJETIVO...: INCLUSAO DO RODAPE DE ALTA PRIORIDADE        CR00511D
003900*              ATENDIDA / TOTAL NA VIRADA DO ANO 2000.      CR00511D
004000*-----------------------------------------------------------------
004100* PROGRAMADOR: RENATA B. ALVES                             CR00543A
004200* DATA.......: 03 / 04 / 2001                              CR00543A
004300* OBJETIVO...: REVISADO O RELATORIO APOS A VIRADA DO ANO      CR00543A
004400*              2000 - NENHUMA OCORRENCIA, CABECALHO E          CR00543A
004500*              RODAPE CONFIRMADOS SEM NECESSIDADE DE AJUSTE.   CR00543A
004600*-----------------------------------------------------------------
004700* PROGRAMADOR: RENATA B. ALVES                             CR00554A
004800* DATA.......: 26 / 06 / 2001                              CR00554A
004900* OBJETIVO...: PADRONIZADO O LACO DE IMPRESSAO DO DETALHE     CR00554A
005000*              (0200) CONFORME NORMA DO DEPARTAMENTO -         CR00554A
005100*              PERFORM...THRU COM GO TO NO AVANCO DO INDICE,   CR00554A
005200*              NO LUGAR DO PERFORM...VARYING.                  CR00554A
005300*-----------------------------------------------------------------
005400*=================================================================
005500 ENVIRONMENT                             DIVISION.
005600*=================================================================
005700 CONFIGURATION                           SECTION.
005800*-----------------------------------------------------------------
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS CLASSE-NUMERICA IS "0" THRU "9".
006200*-----------------------------------------------------------------
006300 INPUT-OUTPUT                            SECTION.
006400*-----------------------------------------------------------------
006500 FILE-CONTROL.
006600     SELECT RELSCHED ASSIGN TO RELSCHED
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS FS-RELSCHED.
006900*=================================================================
007000 DATA                                    DIVISION.
007100*=================================================================
007200 FILE                                    SECTION.
007300*-----------------------------------------------------------------
007400*        OUTPUT-  RELATORIO DE PROGRAMACAO (RELSCHED)  LRECL = 132
007500*-----------------------------------------------------------------
007600 FD  RELSCHED.
007700 01  REG-RELSCHED                PIC X(132).
007800*
007900 WORKING-STORAGE                         SECTION.
008000*-----------------------------------------------------------------
008100 01  FILLER                      PIC X(050)          VALUE
008200         "***** INICIO DA WORKING - DSPRPT *****".
008300*-----------------------------------------------------------------
008400 77  FS-RELSCHED                 PIC X(002)          VALUE SPACES.
008500*-----------------------------------------------------------------
008600 77  WRK-FD-I                    PIC 9(005)     COMP VALUE ZEROS.
008700 77  WRK-QT-LINHAS               PIC 9(003)     COMP-3 VALUE ZEROS.
008800 77  WRK-PAG                     PIC 9(003)     COMP-3 VALUE ZEROS.
008900 77  WRK-CLIENTE-ANTERIOR        PIC X(010)     VALUE SPACES.
009000 77  WRK-SUB-VOLUME              PIC S9(009)V99 COMP-3 VALUE ZEROS.
009100 77  WRK-PRIMEIRA-QUEBRA         PIC X(001)     VALUE 'Y'.
009200     88  WRK-E-PRIMEIRA-QUEBRA       VALUE 'Y'.
009300*-----------------------------------------------------------------
009400 01  WRK-DATA-SISTEMA.
009500     05  WRK-DATA-AAMMDD         PIC 9(006).
009600     05  WRK-DATA-AA  REDEFINES WRK-DATA-AAMMDD.
009700         10  WRK-DATA-AA-2       PIC 9(002).
009800         10  WRK-DATA-MM-2       PIC 9(002).
009900         10  WRK-DATA-DD-2       PIC 9(002).
010000 77  WRK-DATA-EDITADA            PIC X(010)     VALUE SPACES.
010100*-----------------------------------------------------------------
010200 77  WRK-TEMPO-ED                PIC ZZZZZZZZZ9.
010300*-----------------------------------------------------------------
010400 COPY "#BOOKERRO".
010500 COPY "#BOOKCAB".
010600*-----------------------------------------------------------------
010700 01  FILLER                      PIC X(050)          VALUE
010800         "***** FIM DA WORKING - DSPRPT *****".
010900*-----------------------------------------------------------------
011000 LINKAGE                                 SECTION.
011100*-----------------------------------------------------------------
011200 01  LK-FILA-DESPACHO.
011300     05  LK-FD-QTDE              PIC 9(005)  COMP-3.
011400     05  LK-FD-OCORR OCCURS 4000 TIMES
011500                     INDEXED BY LK-FD-IDX.
011600         10  LK-FD-DISPATCH-ID       PIC X(014).
011700         10  LK-FD-CUST-ORDER-ID     PIC X(010).
011800         10  LK-FD-SITE-ID           PIC X(010).
011900         10  LK-FD-OIL-TYPE          PIC X(010).
012000         10  LK-FD-REQUIRED-VOLUME   PIC S9(007)V99 COMP-3.
012100         10  LK-FD-SOURCE-TANK-ID    PIC X(010).
012200         10  LK-FD-TARGET-TANK-ID    PIC X(010).
012300         10  LK-FD-PATH-NODE-1       PIC X(010).
012400         10  LK-FD-PATH-NODE-2       PIC X(010).
012500         10  LK-FD-PATH-NODE-3       PIC X(010).
012600         10  LK-FD-PATH-NODE-4       PIC X(010).
012700         10  LK-FD-PATH-NODE-5       PIC X(010).
012800         10  LK-FD-START-TIME        PIC 9(010)     COMP.
012900         10  LK-FD-END-TIME          PIC 9(010)     COMP.
013000         10  LK-FD-STATUS            PIC X(010).
013100         10  LK-FD-CLEANING-REQUIRED PIC X(001).
013200         10  LK-FD-PRIORITY          PIC 9(002)     COMP.
013300*-----------------------------------------------------------------
013400 01  LK-ACU-ORDENS-DESPACHO      PIC 9(005)     COMP-3.
013500 01  LK-ACU-VOLUME-TOTAL         PIC S9(009)V99 COMP-3.
013600 01  LK-ACU-TROCAS-OLEO          PIC 9(005)     COMP-3.
013700 01  LK-ACU-ORDENS-FALHAS        PIC 9(005)     COMP-3.
013800 01  LK-ACU-PRIOR-SATISFEITA     PIC 9(003)     COMP-3.
013900 01  LK-ACU-PRIOR-TOTAL          PIC 9(003)     COMP-3.
014000*=================================================================
014100 PROCEDURE                               DIVISION
014200     USING LK-FILA-DESPACHO LK-ACU-ORDENS-DESPACHO
014300           LK-ACU-VOLUME-TOTAL LK-ACU-TROCAS-OLEO
014400           LK-ACU-ORDENS-FALHAS LK-ACU-PRIOR-SATISFEITA
014500           LK-ACU-PRIOR-TOTAL.
014600*=================================================================
014700 0000-PRINCIPAL                          SECTION.
014800
014900         PERFORM 0100-INICIAR.
015000         IF LK-FD-QTDE GREATER THAN ZEROS
015100             PERFORM 0210-IMP-CABECALHO
015200             SET LK-FD-IDX       TO 1
015300             PERFORM 0200-PROCESSAR-DETALHE
015400                 THRU 0200-PROCESSAR-DETALHE-FIM
015500             PERFORM 0260-IMP-SUBTOTAL
015600         END-IF.
015700         PERFORM 0300-FINALIZAR.
015800         GOBACK.
015900
016000 0000-PRINCIPAL-FIM.                     EXIT.
016100*-----------------------------------------------------------------
016200 0100-INICIAR                            SECTION.
016300*-----------------------------------------------------------------
016400
016500         OPEN OUTPUT RELSCHED.
016600         IF FS-RELSCHED              NOT EQUAL '00'
016700             MOVE WRK-ERRO-ABERTURA  TO WRK-DESCRICAO-ERRO
016800             MOVE FS-RELSCHED        TO WRK-STATUS-ERRO
016900             MOVE '0100-INICIAR'     TO WRK-AREA-ERRO
017000             PERFORM 9999-TRATA-ERRO
017100         END-IF.
017200         ACCEPT WRK-DATA-AAMMDD FROM DATE.
017300         MOVE WRK-DATA-DD-2      TO WRK-DATA-EDITADA (1:2).
017400         MOVE '/'                TO WRK-DATA-EDITADA (3:1).
017500         MOVE WRK-DATA-MM-2      TO WRK-DATA-EDITADA (4:2).
017600         MOVE '/'                TO WRK-DATA-EDITADA (6:1).
017700         MOVE WRK-DATA-AA-2      TO WRK-DATA-EDITADA (7:2).
017800         MOVE ZEROS              TO WRK-PAG.
017900
018000 0100-INICIAR-FIM.                       EXIT.
018100*-----------------------------------------------------------------
018200 0200-PROCESSAR-DETALHE                  SECTION.
018300*-----------------------------------------------------------------
018400
018500         IF WRK-E-PRIMEIRA-QUEBRA
018600             MOVE LK-FD-CUST-ORDER-ID (LK-FD-IDX)
018700                                     TO WRK-CLIENTE-ANTERIOR
018800             MOVE 'N'                TO WRK-PRIMEIRA-QUEBRA
018900         END-IF.
019000         IF LK-FD-CUST-ORDER-ID (LK-FD-IDX) NOT EQUAL
019100                                     WRK-CLIENTE-ANTERIOR
019200             PERFORM 0260-IMP-SUBTOTAL
019300             MOVE LK-FD-CUST-ORDER-ID (LK-FD-IDX)
019400                                     TO WRK-CLIENTE-ANTERIOR
019500         END-IF.
019600         IF WRK-QT-LINHAS GREATER THAN 50
019700             PERFORM 0210-IMP-CABECALHO
019800         END-IF.
019900         ADD LK-FD-REQUIRED-VOLUME (LK-FD-IDX) TO WRK-SUB-VOLUME.
020000         PERFORM 0250-IMP-DETALHE.
020100         SET LK-FD-IDX UP BY 1.
020200         IF LK-FD-IDX NOT GREATER THAN LK-FD-QTDE
020300             GO TO 0200-PROCESSAR-DETALHE
020400         END-IF.
020500
020600 0200-PROCESSAR-DETALHE-FIM.             EXIT.
020700*-----------------------------------------------------------------
020800 0210-IMP-CABECALHO                      SECTION.
020900*-----------------------------------------------------------------
021000
021100         ADD 1 TO WRK-PAG.
021200         MOVE WRK-DATA-EDITADA   TO WRK-CAB-DATA.
021300         MOVE WRK-PAG            TO WRK-CAB-PAGINA.
021400         MOVE ALL "-"            TO WRK-CABEC3.
021500         IF WRK-PAG EQUAL 1
021600             MOVE WRK-CABEC1     TO REG-RELSCHED
021700             WRITE REG-RELSCHED AFTER 1 LINE
021800         ELSE
021900             MOVE WRK-CABEC1     TO REG-RELSCHED
022000             WRITE REG-RELSCHED AFTER PAGE
022100         END-IF.
022200         MOVE WRK-CABEC3         TO REG-RELSCHED.
022300         WRITE REG-RELSCHED AFTER 1 LINE.
022400         MOVE WRK-CABEC2         TO REG-RELSCHED.
022500         WRITE REG-RELSCHED AFTER 1 LINE.
022600         MOVE WRK-CABEC3         TO REG-RELSCHED.
022700         WRITE REG-RELSCHED AFTER 1 LINE.
022800         MOVE 4 TO WRK-QT-LINHAS.
022900
023000 0210-IMP-CABECALHO-FIM.                 EXIT.
023100*-----------------------------------------------------------------
023200 0250-IMP-DETALHE                        SECTION.
023300*-----------------------------------------------------------------
023400
023500         MOVE LK-FD-DISPATCH-ID (LK-FD-IDX)
023600                                     TO DET-DISPATCH-ID.
023700         MOVE LK-FD-CUST-ORDER-ID (LK-FD-IDX)
023800                                     TO DET-CUST-ORDER-ID.
023900         MOVE LK-FD-OIL-TYPE (LK-FD-IDX)
024000                                     TO DET-OIL-TYPE.
024100         MOVE LK-FD-REQUIRED-VOLUME (LK-FD-IDX)
024200                                     TO DET-VOLUME-ED.
024300         MOVE LK-FD-SOURCE-TANK-ID (LK-FD-IDX)
024400                                     TO DET-SOURCE-TANK-ID.
024500         MOVE SPACES TO DET-ROTA.
024600         STRING LK-FD-PATH-NODE-1 (LK-FD-IDX) ' '
024700                LK-FD-PATH-NODE-2 (LK-FD-IDX) ' '
024800                LK-FD-PATH-NODE-3 (LK-FD-IDX) ' '
024900                LK-FD-PATH-NODE-4 (LK-FD-IDX) ' '
025000                LK-FD-PATH-NODE-5 (LK-FD-IDX)
025100                DELIMITED BY SIZE INTO DET-ROTA.
025200         MOVE LK-FD-TARGET-TANK-ID (LK-FD-IDX)
025300                                     TO DET-TARGET-TANK-ID.
025400         MOVE LK-FD-START-TIME (LK-FD-IDX) TO WRK-TEMPO-ED.
025500         MOVE WRK-TEMPO-ED                 TO DET-INICIO-ED.
025600         MOVE LK-FD-END-TIME (LK-FD-IDX)   TO WRK-TEMPO-ED.
025700         MOVE WRK-TEMPO-ED                 TO DET-FIM-ED.
025800         MOVE LK-FD-STATUS (LK-FD-IDX)      TO DET-STATUS.
025900         MOVE LK-FD-CLEANING-REQUIRED (LK-FD-IDX) TO DET-LAVAGEM.
026000         MOVE WRK-DET-DESPACHO              TO REG-RELSCHED.
026100         WRITE REG-RELSCHED AFTER 1 LINE.
026200         ADD 1 TO WRK-QT-LINHAS.
026300
026400 0250-IMP-DETALHE-FIM.                   EXIT.
026500*-----------------------------------------------------------------
026600 0260-IMP-SUBTOTAL                       SECTION.
026700*-----------------------------------------------------------------
026800
026900         MOVE WRK-CLIENTE-ANTERIOR   TO SUB-CUST-ORDER-ID.
027000         MOVE WRK-SUB-VOLUME         TO SUB-VOLUME-ED.
027100         MOVE WRK-SUBTOTAL-ORDEM     TO REG-RELSCHED.
027200         WRITE REG-RELSCHED AFTER 1 LINE.
027300         ADD 1 TO WRK-QT-LINHAS.
027400         MOVE ZEROS TO WRK-SUB-VOLUME.
027500
027600 0260-IMP-SUBTOTAL-FIM.                  EXIT.
027700*-----------------------------------------------------------------
027800 0300-FINALIZAR                          SECTION.
027900*-----------------------------------------------------------------
028000
028100         MOVE WRK-CABEC3             TO REG-RELSCHED.
028200         WRITE REG-RELSCHED AFTER 1 LINE.
028300         MOVE LK-ACU-ORDENS-DESPACHO TO ROD-TOTAL-ORDENS.
028400         MOVE WRK-RODAPE-TOTAIS      TO REG-RELSCHED.
028500         WRITE REG-RELSCHED AFTER 1 LINE.
028600         MOVE LK-ACU-VOLUME-TOTAL    TO ROD-VOLUME-TOTAL.
028700         MOVE WRK-RODAPE-VOLUME      TO REG-RELSCHED.
028800         WRITE REG-RELSCHED AFTER 1 LINE.
028900         MOVE LK-ACU-TROCAS-OLEO     TO ROD-TROCAS-OLEO.
029000         MOVE WRK-RODAPE-TROCAS      TO REG-RELSCHED.
029100         WRITE REG-RELSCHED AFTER 1 LINE.
029200         MOVE LK-ACU-ORDENS-FALHAS   TO ROD-FALHAS.
029300         MOVE WRK-RODAPE-FALHAS      TO REG-RELSCHED.
029400         WRITE REG-RELSCHED AFTER 1 LINE.
029500         MOVE LK-ACU-PRIOR-SATISFEITA TO ROD-PRIOR-SATISFEITA.
029600         MOVE LK-ACU-PRIOR-TOTAL      TO ROD-PRIOR-TOTAL.
029700         MOVE WRK-RODAPE-PRIORIDADE   TO REG-RELSCHED.
029800         WRITE REG-RELSCHED AFTER 1 LINE.
029900         CLOSE RELSCHED.
030000         IF FS-RELSCHED              NOT EQUAL '00'
030100             MOVE WRK-ARQ-FECHADO    TO WRK-DESCRICAO-ERRO
030200             MOVE FS-RELSCHED        TO WRK-STATUS-ERRO
030300             MOVE '0300-FINALIZAR'   TO WRK-AREA-ERRO
030400             PERFORM 9999-TRATA-ERRO
030500         END-IF.
030600
030700 0300-FINALIZAR-FIM.                     EXIT.
030800*-----------------------------------------------------------------
030900 9999-TRATA-ERRO                         SECTION.
031000*-----------------------------------------------------------------
031100
031200         DISPLAY "===== ERRO NO PROGRAMA DSPRPT =====".
031300         DISPLAY "MENSSAGEM....:"    WRK-DESCRICAO-ERRO.
031400         DISPLAY "FILE STATUS..:"    WRK-STATUS-ERRO.
031500         DISPLAY "AREA / SECAO.:"    WRK-AREA-ERRO.
031600         GOBACK.
031700
031800 9999-TRATA-ERRO-FIM.                    EXIT.
031900*-----------------------------------------------------------------
