000100*-----------------------------------------------------------------*
000200*    #BOOKBRAN  -  LAYOUT DA TOPOLOGIA DE RAMAIS (BRANCH-FILE)    *
000300*    EMPRESA... :  FOURSYS                                        *
000400*    PROGRAMADOR: MATHEUS H. MEDEIROS                             *
000500*    ANALISTA   : IVAN SANCHES                                    *
000600*    DATA....... : 21 / 03 / 1991                                 *
000700*    OBJETIVO... : ARESTA DA REDE (TANQUE-SITIO-DUTO) USADA PELO  *
000800*                  DSPPATH PARA ENUMERAR ROTAS DE TRANSPORTE.     *
000900*                  LRECL = 042                                    *
001000*-----------------------------------------------------------------*
001100*                          ALTERACOES                             *
001200*-----------------------------------------------------------------*
001300* PROGRAMADOR: MATHEUS H. MEDEIROS                        CR00342B
001400* DATA.......: 22 / 06 / 1994                              CR00342B
001500* OBJETIVO...: INCLUSAO DO INDICADOR IS-DIRECT PARA ROTAS  CR00342B
001600*              DIRETAS TANQUE-A-TANQUE SEM PASSAR POR DUTO.CR00342B
001700*-----------------------------------------------------------------*
001800 01  REG-RAMAL.
001900     05  RM-BRANCH-ID            PIC X(010).
002000     05  RM-FROM-ID              PIC X(010).
002100     05  RM-TO-ID                PIC X(010).
002200     05  RM-IS-DIRECT            PIC X(001).
002300         88  RM-E-DIRETO             VALUE 'Y'.
002400     05  RM-BRANCH-CAPACITY      PIC S9(007)V99.
002500*----------------- REDEFINICAO - PAR ORIGEM/DESTINO COMO CHAVE ---*
002600 01  REG-RAMAL-PAR REDEFINES REG-RAMAL.
002700     05  RMP-BRANCH-ID           PIC X(010).
002800     05  RMP-PAR-FROM-TO         PIC X(020).
002900     05  RMP-RESTO               PIC X(012).
003000*-----------------------------------------------------------------*
003100*    TABELA EM MEMORIA DA TOPOLOGIA, ORDEM DE INSERCAO PRESERVADA *
003200*    (O PRIMEIRO RAMAL ENCONTRADO NA VARREDURA E O ESCOLHIDO).    *
003300*-----------------------------------------------------------------*
003400 01  WS-RAMAL-TABELA.
003500     05  WS-RM-QTDE              PIC 9(005)  COMP-3 VALUE ZEROS.
003600     05  WS-RM-OCORR OCCURS 2000 TIMES
003700                     INDEXED BY WS-RM-IDX.
003800         10  WS-RM-BRANCH-ID         PIC X(010).
003900         10  WS-RM-FROM-ID           PIC X(010).
004000         10  WS-RM-TO-ID             PIC X(010).
004100         10  WS-RM-IS-DIRECT         PIC X(001).
004200         10  WS-RM-CAPACITY          PIC S9(007)V99 COMP-3.
004300*-----------------------------------------------------------------*
