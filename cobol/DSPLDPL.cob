000100 IDENTIFICATION                          DIVISION.
000200*=================================================================
000300 PROGRAM-ID.                             DSPLDPL.
000400 AUTHOR.                                  MATHEUS H. MEDEIROS.
000500 INSTALLATION.                            FOURSYS - GERENCIA DUTOS.
000600 DATE-WRITTEN.                            21 / 03 / 1991.
000700 DATE-COMPILED.
000800 SECURITY.                                USO INTERNO FOURSYS.
000900*=================================================================
001000* PROGRAMA   : DSPLDPL
001100* PROGRAMADOR: MATHEUS H. MEDEIROS
001200* ANALISTA   : IVAN SANCHES
001300* CONSULTORIA: FOURSYS
001400* DATA.......: 21 / 07 / 1991
001500*-----------------------------------------------------------------
001600* OBJETIVO...: CARREGAR O MESTRE DE DUTOS (PIPELINE-FILE) PARA A
001700*              TABELA EM MEMORIA WS-DUTO-TABELA, REPASSADA POR
001800*              LINKAGE AO PROGRAMA CHAMADOR (DSPSCHED), E ZERAR
001900*              A TABELA DE OCUPACAO DE DUTO USADA PELO DSPPATH.
002000*-----------------------------------------------------------------
002100* ARQUIVOS                I/O                  INCLUDE/BOOK
002200*  PIPEMST                INPUT                 #BOOKPIPE
002300*                                                #BOOKERRO
002400*-----------------------------------------------------------------
002500* MODULOS....: CHAMADO POR DSPSCHED (CALL 'DSPLDPL')
002600*-----------------------------------------------------------------
002700*                          ALTERACOES
002800*-----------------------------------------------------------------
002900* PROGRAMADOR: MATHEUS H. MEDEIROS                        CR00201B
003000* DATA.......: 22 / 06 / 1994                              CR00201B
003100* OBJETIVO...: PASSOU A RECEBER A TABELA POR LINKAGE AO     CR00201B
003200*              INVES DE GRAVAR ARQUIVO INTERMEDIARIO.       CR00201B
003300*-----------------------------------------------------------------
003400* PROGRAMADOR: MATHEUS H. MEDEIROS                        CR00398A
003500* DATA.......: 03 / 05 / 1996                              CR00398A
003600* OBJETIVO...: INCLUIDA A JANELA DE PARADA (SHUTDOWN) NA    CR00398A
003700*              CARGA DO MESTRE DE DUTOS.                    CR00398A
003800*-----------------------------------------------------------------
003900* PROGRAMADOR: RENATA B. ALVES                             CR00546A
004000* DATA.......: 15 / 05 / 2001                              CR00546A
004100* OBJETIVO...: REVISADA A CARGA DE DUTOS APOS A VIRADA DO     CR00546A
004200*              ANO 2000 - SEM OCORRENCIAS, INCLUSIVE NA       CR00546A
004300*              JANELA DE PARADA PROGRAMADA.                   CR00546A
004400*-----------------------------------------------------------------
004500* PROGRAMADOR: RENATA B. ALVES                             CR00551A
004600* DATA.......: 25 / 06 / 2001                              CR00551A
004700* OBJETIVO...: PADRONIZADO O LACO DE LEITURA (0100/0110/0200)   CR00551A
004800*              CONFORME NORMA DO DEPARTAMENTO - PERFORM...THRU   CR00551A
004900*              UNICO COM GO TO NA LEITURA E NO FIM DE ARQUIVO,   CR00551A
005000*              SUBSTITUINDO O PERFORM...UNTIL.                   CR00551A
005100*-----------------------------------------------------------------
005200*=================================================================
005300 ENVIRONMENT                             DIVISION.
005400*=================================================================
005500 CONFIGURATION                           SECTION.
005600*-----------------------------------------------------------------
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS CLASSE-NUMERICA IS "0" THRU "9".
006000*-----------------------------------------------------------------
006100 INPUT-OUTPUT                            SECTION.
006200*-----------------------------------------------------------------
006300 FILE-CONTROL.
006400     SELECT PIPEMST ASSIGN TO PIPEMST
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS FS-PIPEMST.
006700*=================================================================
006800 DATA                                    DIVISION.
006900*=================================================================
007000 FILE                                    SECTION.
007100*-----------------------------------------------------------------
007200*        INPUT -  MESTRE DE DUTOS (PIPEMST)  LRECL = 054
007300*-----------------------------------------------------------------
007400 FD  PIPEMST.
007500 COPY "#BOOKPIPE".
007600
007700 WORKING-STORAGE                         SECTION.
007800*-----------------------------------------------------------------
007900 01  FILLER                      PIC X(050)          VALUE
008000         "***** INICIO DA WORKING - DSPLDPL *****".
008100*-----------------------------------------------------------------
008200 77  FS-PIPEMST                  PIC X(002)          VALUE SPACES.
008300*-----------------------------------------------------------------
008400 77  WRK-ACU-LIDOS               PIC 9(005) COMP-3   VALUE ZEROS.
008500*-----------------------------------------------------------------
008600 COPY "#BOOKERRO".
008700*-----------------------------------------------------------------
008800 01  FILLER                      PIC X(050)          VALUE
008900         "***** FIM DA WORKING - DSPLDPL *****".
009000*-----------------------------------------------------------------
009100 LINKAGE                                 SECTION.
009200*-----------------------------------------------------------------
009300 01  LK-DUTO-TABELA.
009400     05  LK-DT-QTDE              PIC 9(005)  COMP-3.
009500     05  LK-DT-OCORR OCCURS 200 TIMES
009600                     INDEXED BY LK-DT-IDX.
009700         10  LK-DT-PIPE-ID            PIC X(010).
009800         10  LK-DT-PIPE-NAME          PIC X(020).
009900         10  LK-DT-CAPACITY           PIC S9(007)V99 COMP-3.
010000         10  LK-DT-CURRENT-OIL        PIC X(010).
010100         10  LK-DT-SHUT-START         PIC 9(010)     COMP.
010200         10  LK-DT-SHUT-END           PIC 9(010)     COMP.
010300*-----------------------------------------------------------------
010400 01  LK-OCUPACAO-DUTO-TABELA.
010500     05  LK-OC-QTDE              PIC 9(005)  COMP-3.
010600*=================================================================
010700 PROCEDURE                               DIVISION
010800     USING LK-DUTO-TABELA LK-OCUPACAO-DUTO-TABELA.
010900*=================================================================
011000 0000-PRINCIPAL                          SECTION.
011100
011200         PERFORM 0100-INICIAR THRU 0200-PROCESSAR-FIM.
011300         PERFORM 0300-FINALIZAR.
011400         GOBACK.
011500
011600 0000-PRINCIPAL-FIM.                     EXIT.
011700*-----------------------------------------------------------------
011800 0100-INICIAR                            SECTION.
011900*-----------------------------------------------------------------
012000
012100         MOVE ZEROS               TO LK-DT-QTDE LK-OC-QTDE
012200                                     WRK-ACU-LIDOS.
012300         OPEN INPUT PIPEMST.
012400         IF FS-PIPEMST               NOT EQUAL '00'
012500             MOVE WRK-ERRO-ABERTURA  TO WRK-DESCRICAO-ERRO
012600             MOVE FS-PIPEMST         TO WRK-STATUS-ERRO
012700             MOVE '0100-INICIAR'     TO WRK-AREA-ERRO
012800             PERFORM 9999-TRATA-ERRO
012900         END-IF.
013000
013100 0100-INICIAR-FIM.                       EXIT.
013200*-----------------------------------------------------------------
013300 0110-LER-DUTO                           SECTION.
013400*-----------------------------------------------------------------
013500
013600         READ PIPEMST
013700             AT END
013800                 MOVE '10' TO FS-PIPEMST
013900                 GO TO 0200-PROCESSAR-FIM
014000         END-READ.
014100
014200 0110-LER-DUTO-FIM.                      EXIT.
014300*-----------------------------------------------------------------
014400 0200-PROCESSAR                          SECTION.
014500*-----------------------------------------------------------------
014600
014700         ADD 1 TO WRK-ACU-LIDOS.
014800         IF LK-DT-QTDE LESS THAN 200
014900             ADD 1 TO LK-DT-QTDE
015000             SET LK-DT-IDX           TO LK-DT-QTDE
015100             MOVE DT-PIPE-ID         TO LK-DT-PIPE-ID (LK-DT-IDX)
015200             MOVE DT-PIPE-NAME       TO
015300                                     LK-DT-PIPE-NAME (LK-DT-IDX)
015400             MOVE DT-PIPE-CAPACITY   TO
015500                                     LK-DT-CAPACITY (LK-DT-IDX)
015600             MOVE DT-CURRENT-OIL     TO
015700                                     LK-DT-CURRENT-OIL (LK-DT-IDX)
015800             MOVE DT-SHUTDOWN-START  TO
015900                                     LK-DT-SHUT-START (LK-DT-IDX)
016000             MOVE DT-SHUTDOWN-END    TO
016100                                     LK-DT-SHUT-END (LK-DT-IDX)
016200         END-IF.
016300         GO TO 0110-LER-DUTO.
016400
016500 0200-PROCESSAR-FIM.                     EXIT.
016600*-----------------------------------------------------------------
016700 0300-FINALIZAR                          SECTION.
016800*-----------------------------------------------------------------
016900
017000         CLOSE PIPEMST.
017100         DISPLAY "DSPLDPL - DUTOS LIDOS......: " WRK-ACU-LIDOS.
017200         DISPLAY "DSPLDPL - DUTOS NA TABELA..: " LK-DT-QTDE.
017300         DISPLAY "DSPLDPL - OCUPACAO ZERADA..: " LK-OC-QTDE.
017400
017500 0300-FINALIZAR-FIM.                     EXIT.
017600*-----------------------------------------------------------------
017700 9999-TRATA-ERRO                         SECTION.
017800*-----------------------------------------------------------------
017900
018000         DISPLAY "===== ERRO NO PROGRAMA DSPLDPL ====="
018100         DISPLAY "MENSSAGEM....:"    WRK-DESCRICAO-ERRO.
018200         DISPLAY "FILE STATUS..:"    WRK-STATUS-ERRO.
018300         DISPLAY "AREA / SECAO.:"    WRK-AREA-ERRO.
018400         GOBACK.
018500
018600 9999-TRATA-ERRO-FIM.                    EXIT.
018700*-----------------------------------------------------------------
