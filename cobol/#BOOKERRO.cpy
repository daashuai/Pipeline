000100*-----------------------------------------------------------------*
000200*    #BOOKERRO  -  AREA COMUM DE TRATAMENTO DE ERRO               *
000300*    EMPRESA... :  FOURSYS                                        *
000400*    PROGRAMADOR: MATHEUS H. MEDEIROS                             *
000500*    DATA....... : 14 / 03 / 1991                                 *
000600*    OBJETIVO... : CENTRALIZAR AS VARIAVEIS USADAS PELA ROTINA    *
000700*                  9999-TRATA-ERRO DE TODOS OS PROGRAMAS DA       *
000800*                  SUITE DSPSCHED (ESCALONADOR DE DESPACHO).      *
000900*-----------------------------------------------------------------*
001000*                          ALTERACOES                             *
001100*-----------------------------------------------------------------*
001200* PROGRAMADOR: MATHEUS H. MEDEIROS                        CR00511A
001300* DATA.......: 09 / 11 / 1998                              CR00511A
001400* OBJETIVO...: VIRADA DO ANO 2000 - WRK-STATUS-ERRO PASSOU CR00511A
001500*              A ACEITAR CODIGO DE FILE STATUS DE 2 POS.   CR00511A
001600*-----------------------------------------------------------------*
001700* PROGRAMADOR: RENATA B. ALVES                             CR00549A
001800* DATA.......: 19 / 06 / 2001                              CR00549A
001900* OBJETIVO...: INCLUIDA A REDEFINICAO WRK-AREA-ERRO-LOG PARA   CR00549A
002000*              GRAVACAO DA MENSAGEM DE ERRO EM LINHA UNICA NO   CR00549A
002100*              LOG DE OPERACAO, SEM QUEBRA POR CAMPO.           CR00549A
002200*-----------------------------------------------------------------*
002300 01  WRK-AREA-COMUM-ERRO.
002400     05  WRK-DESCRICAO-ERRO      PIC X(040)      VALUE SPACES.
002500     05  WRK-STATUS-ERRO         PIC X(002)      VALUE SPACES.
002600     05  WRK-AREA-ERRO           PIC X(020)      VALUE SPACES.
002700     05  WRK-ARQUIVO-ERRO        PIC X(010)      VALUE SPACES.
002800     05  WRK-PROGRAMA-ERRO       PIC X(008)      VALUE SPACES.
002900     05  FILLER                  PIC X(020)      VALUE SPACES.
003000*----------------- REDEFINICAO PARA EXTRACAO ANTIGA DO TERMINAL --*
003100 01  WRK-AREA-ERRO-RD REDEFINES WRK-AREA-COMUM-ERRO.
003200     05  WRK-ERRO-CHAVE          PIC X(042).
003300     05  WRK-ERRO-RESTO          PIC X(058).
003400*----------------- REDEFINICAO PARA GRAVACAO NO LOG DE ERRO ------*
003500 01  WRK-AREA-ERRO-LOG REDEFINES WRK-AREA-COMUM-ERRO.
003600     05  WRK-LOG-MENSAGEM        PIC X(060).
003700     05  WRK-LOG-COMPLEMENTO     PIC X(040).
003800*-----------------------------------------------------------------*
003900 01  WRK-MENSAGENS-PADRAO.
004000     05  WRK-ERRO-ABERTURA       PIC X(040)      VALUE
004100         "ERRO NA ABERTURA DO ARQUIVO".
004200     05  WRK-ERRO-LEITURA        PIC X(040)      VALUE
004300         "ERRO NA LEITURA DO ARQUIVO".
004400     05  WRK-NAO-GRAVOU          PIC X(040)      VALUE
004500         "ERRO NA GRAVACAO DO REGISTRO".
004600     05  WRK-ARQ-FECHADO         PIC X(040)      VALUE
004700         "ERRO NO FECHAMENTO DO ARQUIVO".
004800     05  WRK-ARQ-OK              PIC X(040)      VALUE
004900         "ARQUIVO FECHADO COM SUCESSO".
005000     05  WRK-VAZIO               PIC X(040)      VALUE
005100         "ARQUIVO MESTRE SEM REGISTROS".
005200     05  WRK-NAO-ACHOU           PIC X(040)      VALUE
005300         "ARQUIVO NAO ENCONTRADO".
005400     05  WRK-SEPARALINHA         PIC X(040)      VALUE
005500         "-----------------------------------------".
005600*-----------------------------------------------------------------*
