000100*-----------------------------------------------------------------*
000200*    #BOOKCAB  -  LINHAS DE IMPRESSAO DO SCHEDULE-REPORT          *
000300*    EMPRESA... :  FOURSYS                                        *
000400*    PROGRAMADOR: MATHEUS H. MEDEIROS                             *
000500*    ANALISTA   : IVAN SANCHES                                    *
000600*    DATA....... : 09 / 04 / 1991                                 *
000700*    OBJETIVO... : CABECALHOS, LINHA DE DETALHE, SUB-TOTAL POR    *
000800*                  ORDEM E TOTAIS FINAIS DO RELATORIO DE          *
000900*                  PROGRAMACAO DE DESPACHO (DSPRPT).  132 COLS.   *
001000*-----------------------------------------------------------------*
001100 01  WRK-CABEC1.
001200     05  FILLER                  PIC X(010)      VALUE SPACES.
001300     05  FILLER                  PIC X(040)      VALUE
001400         "FOURSYS - PROGRAMACAO DE DESPACHO - OLEODUTO".
001500     05  FILLER                  PIC X(020)      VALUE SPACES.
001600     05  FILLER                  PIC X(008)      VALUE
001700         "DATA.: ".
001800     05  WRK-CAB-DATA            PIC X(010)      VALUE SPACES.
001900     05  FILLER                  PIC X(010)      VALUE SPACES.
002000     05  FILLER                  PIC X(007)      VALUE
002100         "PAG.: ".
002200     05  WRK-CAB-PAGINA          PIC ZZ9          VALUE ZEROS.
002300     05  FILLER                  PIC X(024)      VALUE SPACES.
002400*-----------------------------------------------------------------*
002500 01  WRK-CABEC2.
002600     05  FILLER                  PIC X(015)      VALUE
002700         "ORDEM DESPACHO".
002800     05  FILLER                  PIC X(011)      VALUE
002900         "ORDEM CLI.".
003000     05  FILLER                  PIC X(008)      VALUE
003100         "GRADE".
003200     05  FILLER                  PIC X(013)      VALUE
003300         "VOLUME".
003400     05  FILLER                  PIC X(011)      VALUE
003500         "T.ORIGEM".
003600     05  FILLER                  PIC X(054)      VALUE
003700         "ROTA (5 NOS)".
003800     05  FILLER                  PIC X(011)      VALUE
003900         "T.DESTINO".
004000     05  FILLER                  PIC X(009)      VALUE
004100         "INICIO".
004200*-----------------------------------------------------------------*
004300 01  WRK-CABEC3                  PIC X(132)      VALUE SPACES.
004400*-----------------------------------------------------------------*
004500 01  WRK-DET-DESPACHO.
004600     05  DET-DISPATCH-ID         PIC X(014).
004700     05  FILLER                  PIC X(002)      VALUE SPACES.
004800     05  DET-CUST-ORDER-ID       PIC X(010).
004900     05  FILLER                  PIC X(001)      VALUE SPACES.
005000     05  DET-OIL-TYPE            PIC X(010).
005100     05  DET-VOLUME-ED           PIC Z,ZZZ,ZZ9.99.
005200     05  FILLER                  PIC X(001)      VALUE SPACES.
005300     05  DET-SOURCE-TANK-ID      PIC X(010).
005400     05  FILLER                  PIC X(001)      VALUE SPACES.
005500     05  DET-ROTA                PIC X(054).
005600     05  DET-TARGET-TANK-ID      PIC X(010).
005700     05  FILLER                  PIC X(001)      VALUE SPACES.
005800     05  DET-INICIO-ED           PIC X(010).
005900     05  FILLER                  PIC X(001)      VALUE SPACES.
006000     05  DET-FIM-ED              PIC X(010).
006100     05  FILLER                  PIC X(001)      VALUE SPACES.
006200     05  DET-STATUS              PIC X(010).
006300     05  FILLER                  PIC X(001)      VALUE SPACES.
006400     05  DET-LAVAGEM             PIC X(001).
006500*-----------------------------------------------------------------*
006600 01  WRK-SUBTOTAL-ORDEM.
006700     05  FILLER                  PIC X(020)      VALUE
006800         "  SUB-TOTAL ORDEM ".
006900     05  SUB-CUST-ORDER-ID       PIC X(010).
007000     05  FILLER                  PIC X(005)      VALUE
007100         " VOL:".
007200     05  SUB-VOLUME-ED           PIC Z,ZZZ,ZZ9.99.
007300     05  FILLER                  PIC X(080)      VALUE SPACES.
007400*-----------------------------------------------------------------*
007500 01  WRK-RODAPE-TOTAIS.
007600     05  FILLER                  PIC X(036)      VALUE
007700         "TOTAL ORDENS DE DESPACHO CRIADAS..:".
007800     05  ROD-TOTAL-ORDENS        PIC ZZZ,ZZ9     VALUE ZEROS.
007900     05  FILLER                  PIC X(090)      VALUE SPACES.
008000 01  WRK-RODAPE-VOLUME.
008100     05  FILLER                  PIC X(036)      VALUE
008200         "VOLUME TOTAL DESPACHADO...........:".
008300     05  ROD-VOLUME-TOTAL        PIC Z,ZZZ,ZZ9.99 VALUE ZEROS.
008400     05  FILLER                  PIC X(083)      VALUE SPACES.
008500 01  WRK-RODAPE-TROCAS.
008600     05  FILLER                  PIC X(036)      VALUE
008700         "TROCAS DE GRADE (LAVAGEM)..........:".
008800     05  ROD-TROCAS-OLEO         PIC ZZZ,ZZ9     VALUE ZEROS.
008900     05  FILLER                  PIC X(089)      VALUE SPACES.
009000 01  WRK-RODAPE-FALHAS.
009100     05  FILLER                  PIC X(036)      VALUE
009200         "ORDENS DE CLIENTE NAO PROGRAMADAS..:".
009300     05  ROD-FALHAS              PIC ZZZ,ZZ9     VALUE ZEROS.
009400     05  FILLER                  PIC X(089)      VALUE SPACES.
009500 01  WRK-RODAPE-PRIORIDADE.
009600     05  FILLER                  PIC X(036)      VALUE
009700         "ALTA PRIORIDADE ATENDIDA...........:".
009800     05  ROD-PRIOR-SATISFEITA    PIC ZZ9         VALUE ZEROS.
009900     05  FILLER                  PIC X(001)      VALUE "/".
010000     05  ROD-PRIOR-TOTAL         PIC ZZ9         VALUE ZEROS.
010100     05  FILLER                  PIC X(086)      VALUE SPACES.
010200*-----------------------------------------------------------------*
